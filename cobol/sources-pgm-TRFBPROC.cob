000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBPROC.
000500 AUTHOR.         ANG CHOON HOCK.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   15 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE PAYMENT HUB BATCH DRIVER - READS THE
001300*              INCOMING REQUEST FILE TFSPREQ IN ARRIVAL ORDER AND
001400*              CALLS THE OWNING ROUTINE FOR EACH REQ-OP-CODE:
001500*              TRFVPAY/TRFVPCF/TRFVPCN/TRFVPRF FOR THE PAYMENT
001600*              LIFECYCLE, TRFVWAL FOR THE WALLET ENGINE, AND A
001700*              THREE-STEP BLOCK/DEPOSIT/DEBIT-BLOCKED SAGA OF ITS
001800*              OWN FOR THE TRANSFER UNIT OF WORK, WITH REVERSE-
001900*              ORDER COMPENSATION ON FAILURE.  WRITES ONE EVENT-
002000*              LOG ROW PER PAYMENT LIFECYCLE CHANGE AND PRINTS
002100*              THE END-OF-RUN CONTROL REPORT.
002200*
002300*=================================================================
002400* HISTORY OF AMENDMENT :
002500*=================================================================
002600* P20AB1 - ACNPMT  - 15/04/2019 - REM PAYMENT HUB PHASE 1
002700*                   - INITIAL VERSION.
002800*---------------------------------------------------------------
002900* P20RJ1 - ACNRJR  - 03/03/2022 - CASH MGMT ROAD MAP P14
003000*                   - ADDED THE TRANSFER UNIT OF WORK AND ITS
003100*                     COMPENSATION LOGIC (C600/C690).
003200*---------------------------------------------------------------
003300* P20TK1 - TMPTK2  - 06/09/2023 - REQ#5920
003400*                   - MOVED THE IDEMPOTENCY CLEANUP SWEEP TO RUN
003500*                     ONCE AT START OF JOB RATHER THAN ONCE PER
003600*                     CREATE REQUEST - NO FUNCTIONAL CHANGE, JUST
003700*                     FEWER CALLS ON A BUSY NIGHT RUN.
003800*---------------------------------------------------------------
003900* P20TK2 - TMPTK2  - 06/09/2023 - REQ#5920
004000*                   - JOB START NOW CALLS TRFXPARA FOR THE
004100*                     PAYEXPMIN DEFAULT SO A SINGLE LOOKUP AT
004200*                     OPEN TIME COVERS EVERY CREATE REQUEST THAT
004300*                     DOES NOT SUPPLY ITS OWN EXPIRE-MINUTES.
004400*---------------------------------------------------------------
004500* P20TK3 - TMPTK2  - 21/10/2023 - REQ#5944
004600*                   - ADDED THE WALLET CONTROL TOTALS TO THE
004700*                     END-OF-RUN REPORT - PULLED FROM TRFVWAL'S
004800*                     NEW OPTION 9 GET-CONTROL-TOTALS (A250).
004900*---------------------------------------------------------------
005000* P20TK4 - TMPTK2  - 21/10/2023 - REQ#5944
005100*                   - EVERY CALL-ONLY LINKAGE RECORD THAT NEVER
005200*                     ARRIVES ON THIS PROGRAM'S OWN USING MOVED
005300*                     OUT OF LINKAGE SECTION INTO WORKING-
005400*                     STORAGE, MATCHING TRFVTE3'S XPARA/XGSPA
005500*                     CONVENTION - THE OLD LINKAGE SECTION HAD
005600*                     NO USING CLAUSE TO FURNISH IT, WHICH ONLY
005700*                     "WORKED" BECAUSE THE COMPILER TOLERATED IT.
005800*---------------------------------------------------------------
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006700                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006800                   C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TFSPREQ ASSIGN TO DATABASE-TFSPREQ
007200            ORGANIZATION      IS SEQUENTIAL
007300            ACCESS MODE       IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500     SELECT TFSEVTL ASSIGN TO DATABASE-TFSEVTL
007600            ORGANIZATION      IS SEQUENTIAL
007700            ACCESS MODE       IS SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900     SELECT TFSRPT  ASSIGN TO DATABASE-TFSRPT
008000            ORGANIZATION      IS SEQUENTIAL
008100            ACCESS MODE       IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300
008400 EJECT
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900**************
009000 FD  TFSPREQ
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS TFSPREQ-REC.
009300 01  TFSPREQ-REC.
009400     COPY TFSPREQ.
009500
009600 FD  TFSEVTL
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS TFSEVTL-REC.
009900 01  TFSEVTL-REC.
010000     COPY TFSEVTL.
010100
010200 FD  TFSRPT
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WS-REPORT-LINE.
010500 01  WS-REPORT-LINE                PIC X(132).
010600
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
011000 01  FILLER                       PIC X(24) VALUE
011100     "** PROGRAM TRFBPROC  **".
011200
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 COPY FIL3090.
011500 01  WK-C-COMMON.
011600     COPY ASCMWS.
011700
011800 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
011900
012000 01  WS-C-EOF-SWITCH              PIC X(01) VALUE "N".
012100     88  WS-REQ-EOF                   VALUE "Y".
012200
012300* CURRENT-TIMESTAMP WORK AREA, REFRESHED ONCE PER REQUEST AND
012400* HANDED DOWN TO EVERY CALLED ROUTINE - NOBODY BELOW THIS LEVEL
012500* IS ALLOWED TO ASK THE SYSTEM CLOCK FOR ITS OWN ANSWER, OR TWO
012600* ROUTINES IN THE SAME REQUEST COULD DISAGREE ON "NOW".
012700 01  WS-C-NOW                     PIC X(26).
012800 01  WS-C-NOW-R REDEFINES WS-C-NOW.
012900     05  WS-C-NOW-DATE-PART       PIC X(10).
013000     05  FILLER                   PIC X(16).
013100
013200* TRANSFER-SAGA STEP-COMPLETION FLAGS, REDEFINED AS A 3-BYTE
013300* GROUP SO A SINGLE DISPLAY CAN DUMP ALL THREE ON AN UNEXPECTED
013400* CALL FAILURE, THE WAY THE OLD LIMIT ROUTINES TRACED THEIR
013500* UPSI SWITCHES.
013600 01  WS-C-SAGA-FLAGS              PIC X(03) VALUE "NNN".
013700 01  WS-C-SAGA-FLAGS-R REDEFINES WS-C-SAGA-FLAGS.
013800     05  WS-C-SAGA-BLOCK-DONE     PIC X(01).
013900     88  WS-SAGA-BLOCK-DONE           VALUE "Y".
014000     05  WS-C-SAGA-DEPOSIT-DONE   PIC X(01).
014100     88  WS-SAGA-DEPOSIT-DONE         VALUE "Y".
014200     05  WS-C-SAGA-DEBIT-DONE     PIC X(01).
014300     88  WS-SAGA-DEBIT-DONE           VALUE "Y".
014400
014500* TRANSFER-ID WORK AREA, REDEFINED SO A COMPENSATION-FAILURE
014600* DISPLAY CAN SHOW JUST THE LOW-ORDER RUNNING-NUMBER PORTION -
014700* THE SAME PARTIAL-KEY DISPLAY HABIT THE OLD STP LIMIT ROUTINES
014800* USED ON THEIR OWN GENERATED KEYS.
014900 01  WS-C-TRANSFER-ID             PIC X(12).
015000 01  WS-C-TRANSFER-ID-R REDEFINES WS-C-TRANSFER-ID.
015100     05  FILLER                   PIC X(04).
015200     05  WS-C-TRANSFER-ID-LOW8    PIC X(08).
015300
015400 01  WS-C-TRANSFER-FAILED-SW      PIC X(01).
015500     88  WS-TRANSFER-FAILED           VALUE "Y".
015600
015700* JOB-START PARAMETER WORK AREA, FETCHED ONCE AND HELD FOR THE
015800* WHOLE RUN - SEE P20TK2 ABOVE.
015900 01  WS-N-DEFAULT-EXPIRE-MINUTES  PIC 9(04) VALUE 30.
016000
016100* RUN CONTROL TOTALS - ALL COUNTS ARE COMP, ALL MONEY IS ZONED
016200* DISPLAY, EXACTLY LIKE EVERY MASTER RECORD IN THIS SYSTEM.
016300 01  WS-N-CNT-REQUESTS-READ       PIC S9(07) COMP VALUE ZERO.
016400 01  WS-N-CNT-PAYMENTS-CREATED    PIC S9(07) COMP VALUE ZERO.
016500 01  WS-N-CNT-DUPLICATES-SUPPR    PIC S9(07) COMP VALUE ZERO.
016600 01  WS-N-CNT-PAYMENTS-CONFIRMED  PIC S9(07) COMP VALUE ZERO.
016700 01  WS-N-CNT-PAYMENTS-CANCELLED  PIC S9(07) COMP VALUE ZERO.
016800 01  WS-N-CNT-REFUNDS-PROCESSED   PIC S9(07) COMP VALUE ZERO.
016900 01  WS-N-CNT-TRANSFERS-COMPLETE  PIC S9(07) COMP VALUE ZERO.
017000 01  WS-N-CNT-TRANSFERS-FAILED    PIC S9(07) COMP VALUE ZERO.
017100 01  WS-N-CNT-REQUESTS-REJECTED   PIC S9(07) COMP VALUE ZERO.
017200 01  WS-N-CNT-IDM-SWEPT           PIC S9(07) COMP VALUE ZERO.
017300*                        WALLET-ENGINE CONTROL TOTALS, PULLED
017400*                        FROM TRFVWAL'S OPTION 9 AT END OF RUN -
017500*                        SEE P20TK3.
017600 01  WS-N-CNT-WAL-DEPOSITS        PIC S9(07) COMP VALUE ZERO.
017700 01  WS-N-CNT-WAL-WITHDRAWALS     PIC S9(07) COMP VALUE ZERO.
017800 01  WS-N-CNT-WAL-REJECTED        PIC S9(07) COMP VALUE ZERO.
017900
018000 01  WS-N-TOTAL-CREATED           PIC S9(15)V9(4) VALUE ZERO.
018100 01  WS-N-TOTAL-REFUNDED          PIC S9(15)V9(4) VALUE ZERO.
018200 01  WS-N-TOTAL-TRANSFERRED       PIC S9(15)V9(4) VALUE ZERO.
018300 01  WS-N-TOTAL-WAL-DEPOSITED     PIC S9(15)V9(4) VALUE ZERO.
018400 01  WS-N-TOTAL-WAL-WITHDRAWN     PIC S9(15)V9(4) VALUE ZERO.
018500
018600* ---------------------- REPORT-LINE EDIT AREAS -----------------*
018700 01  WS-EDIT-HEADER1.
018800     05  FILLER                   PIC X(10) VALUE SPACES.
018900     05  FILLER                   PIC X(30) VALUE
019000         "PAYMENT HUB - CONTROL REPORT".
019100     05  FILLER                   PIC X(92) VALUE SPACES.
019200
019300 01  WS-EDIT-HEADER2.
019400     05  FILLER                   PIC X(10) VALUE SPACES.
019500     05  FILLER                   PIC X(10) VALUE "RUN DATE ".
019600     05  WS-EDIT-RUN-DATE         PIC X(10).
019700     05  FILLER                   PIC X(102) VALUE SPACES.
019800
019900 01  WS-EDIT-COUNT-LINE.
020000     05  FILLER                   PIC X(10) VALUE SPACES.
020100     05  WS-EDIT-COUNT-LABEL      PIC X(30).
020200     05  WS-EDIT-COUNT-VALUE      PIC ZZZ,ZZ9.
020300     05  FILLER                   PIC X(85) VALUE SPACES.
020400
020500 01  WS-EDIT-MONEY-LINE.
020600     05  FILLER                   PIC X(10) VALUE SPACES.
020700     05  WS-EDIT-MONEY-LABEL      PIC X(30).
020800     05  WS-EDIT-MONEY-VALUE      PIC ZZZ,ZZZ,ZZ9.9999.
020900     05  FILLER                   PIC X(77) VALUE SPACES.
021000
021100*    P20TK4 - TRFBPROC IS THE TOP OF THE CALL CHAIN - IT IS THE
021200*    MAIN DRIVER AND HAS NO LINKAGE RECORD OF ITS OWN, ONLY
021300*    OUTBOUND-CALL RECORDS IT BUILDS AND PASSES DOWN TO THE
021400*    OTHER ROUTINES, SO THEY BELONG IN WORKING-STORAGE, NOT
021500*    LINKAGE - SEE TRFVTE3'S XPARA/XGSPA CONVENTION.
021600 COPY VPAY.
021700 COPY VPCF.
021800 COPY VPCN.
021900 COPY VPRF.
022000 COPY VWAL.
022100 COPY VIDM.
022200 COPY XTSTM.
022300 COPY XIDGN.
022400 COPY XPARA.
022500
022600 EJECT
022700*************************
022800 PROCEDURE DIVISION.
022900*************************
023000 MAIN-MODULE.
023100     ADD     1 TO WS-N-CALL-SEQ.
023200     PERFORM A000-OPEN-FILES
023300        THRU A099-OPEN-FILES-EX.
023400     PERFORM A200-CLEANUP-SWEEP
023500        THRU A299-CLEANUP-SWEEP-EX.
023600     PERFORM B000-MAIN-PROCESSING
023700        THRU B999-MAIN-PROCESSING-EX
023800        UNTIL WS-REQ-EOF.
023900     PERFORM A250-GET-WALLET-TOTALS
024000        THRU A259-GET-WALLET-TOTALS-EX.
024100     PERFORM Y000-PRINT-CONTROL-REPORT
024200        THRU Y099-PRINT-CONTROL-REPORT-EX.
024300     PERFORM Z000-END-PROGRAM-ROUTINE
024400        THRU Z999-END-PROGRAM-ROUTINE-EX.
024500     GOBACK.
024600
024700 EJECT
024800*---------------------------------------------------------------*
024900 A000-OPEN-FILES.
025000*---------------------------------------------------------------*
025100     OPEN    INPUT  TFSPREQ.
025200     IF      NOT WK-C-SUCCESSFUL
025300             DISPLAY "TRFBPROC - OPEN FILE ERROR - TFSPREQ"
025400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500             GO TO Y900-ABNORMAL-TERMINATION.
025600
025700     OPEN    EXTEND TFSEVTL.
025800     IF      NOT WK-C-SUCCESSFUL
025900             DISPLAY "TRFBPROC - OPEN FILE ERROR - TFSEVTL"
026000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100             GO TO Y900-ABNORMAL-TERMINATION.
026200
026300     OPEN    OUTPUT TFSRPT.
026400     IF      NOT WK-C-SUCCESSFUL
026500             DISPLAY "TRFBPROC - OPEN FILE ERROR - TFSRPT"
026600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026700             GO TO Y900-ABNORMAL-TERMINATION.
026800
026900     PERFORM A150-GET-DEFAULT-EXPIRY
027000        THRU A189-GET-DEFAULT-EXPIRY-EX.
027100
027200     PERFORM B100-READ-REQUEST
027300        THRU B199-READ-REQUEST-EX.
027400
027500 A099-OPEN-FILES-EX.
027600     EXIT.
027700
027800*---------------------------------------------------------------*
027900* A150-GET-DEFAULT-EXPIRY - PAYEXPMIN FROM THE PAYMENT HUB
028000*                           PARAMETER FILE, HELD FOR THE WHOLE
028100*                           RUN AND FED TO EVERY CREATE REQUEST
028200*                           THAT DOES NOT SUPPLY ITS OWN
028300*                           EXPIRE-MINUTES.
028400*---------------------------------------------------------------*
028500 A150-GET-DEFAULT-EXPIRY.
028600*---------------------------------------------------------------*
028700     INITIALIZE              WK-C-XPARA-RECORD.
028800     MOVE    "PAYEXPMIN" TO WK-C-XPARA-PARACD.
028900     CALL    "TRFXPARA" USING WK-C-XPARA-RECORD.
029000
029100     IF      WK-C-XPARA-ERROR-CD = SPACES
029200                AND WK-N-XPARA-PARANUM > ZERO
029300             MOVE WK-N-XPARA-PARANUM
029400               TO WS-N-DEFAULT-EXPIRE-MINUTES.
029500
029600 A189-GET-DEFAULT-EXPIRY-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000* A200-CLEANUP-SWEEP - ONCE-PER-RUN CALL TO TRFVIDM'S CLEANUP
030100*                      OPTION, REPLACING THE OLD EXEC SQL SWEEP
030200*                      (GHOINSSTPL) - SEE P20TK1 ABOVE.
030300*---------------------------------------------------------------*
030400 A200-CLEANUP-SWEEP.
030500*---------------------------------------------------------------*
030600     PERFORM C900-REFRESH-NOW
030700        THRU C999-REFRESH-NOW-EX.
030800
030900     INITIALIZE               WK-C-VIDM-RECORD.
031000     MOVE    3                     TO WK-N-VIDM-OPTION.
031100     MOVE    WS-C-NOW              TO WK-C-VIDM-NOW.
031200     CALL    "TRFVIDM" USING WK-C-VIDM-RECORD.
031300     MOVE    WK-N-VIDM-SWEPT-COUNT TO WS-N-CNT-IDM-SWEPT.
031400
031500 A299-CLEANUP-SWEEP-EX.
031600     EXIT.
031700
031800*---------------------------------------------------------------*
031900* A250-GET-WALLET-TOTALS - ONCE-PER-RUN CALL TO TRFVWAL'S OPTION
032000*                          9, TO PULL THE WALLET ENGINE'S OWN
032100*                          RUNNING TOTALS INTO THE CONTROL
032200*                          REPORT - SEE P20TK3 ABOVE.
032300*---------------------------------------------------------------*
032400 A250-GET-WALLET-TOTALS.
032500*---------------------------------------------------------------*
032600     INITIALIZE              WK-C-VWAL-RECORD.
032700     MOVE    9                    TO WK-N-VWAL-OPTION.
032800     CALL    "TRFVWAL" USING WK-C-VWAL-RECORD.
032900     MOVE    WK-N-VWAL-DEPOSIT-COUNT  TO WS-N-CNT-WAL-DEPOSITS.
033000     MOVE    WK-N-VWAL-DEPOSIT-AMOUNT TO WS-N-TOTAL-WAL-DEPOSITED.
033100     MOVE    WK-N-VWAL-WITHDRAW-COUNT
033200                                TO WS-N-CNT-WAL-WITHDRAWALS.
033300     MOVE    WK-N-VWAL-WITHDRAW-AMOUNT
033400                                TO WS-N-TOTAL-WAL-WITHDRAWN.
033500     MOVE    WK-N-VWAL-REJECT-COUNT   TO WS-N-CNT-WAL-REJECTED.
033600
033700 A259-GET-WALLET-TOTALS-EX.
033800     EXIT.
033900
034000*---------------------------------------------------------------*
034100 B000-MAIN-PROCESSING.
034200*---------------------------------------------------------------*
034300     ADD     1 TO WS-N-CNT-REQUESTS-READ.
034400     PERFORM C900-REFRESH-NOW
034500        THRU C999-REFRESH-NOW-EX.
034600
034700     EVALUATE TRUE
034800         WHEN REQ-IS-CREATE
034900             PERFORM C100-PROCESS-CREATE
035000                THRU C199-PROCESS-CREATE-EX
035100         WHEN REQ-IS-CONFIRM
035200             PERFORM C200-PROCESS-CONFIRM
035300                THRU C299-PROCESS-CONFIRM-EX
035400         WHEN REQ-IS-CANCEL
035500             PERFORM C300-PROCESS-CANCEL
035600                THRU C399-PROCESS-CANCEL-EX
035700         WHEN REQ-IS-REFUND
035800             PERFORM C400-PROCESS-REFUND
035900                THRU C499-PROCESS-REFUND-EX
036000         WHEN REQ-IS-NEWWALL
036100             PERFORM C500-PROCESS-WALLET-OP
036200                THRU C599-PROCESS-WALLET-OP-EX
036300         WHEN REQ-IS-DEPOSIT
036400             PERFORM C500-PROCESS-WALLET-OP
036500                THRU C599-PROCESS-WALLET-OP-EX
036600         WHEN REQ-IS-WITHDRAW
036700             PERFORM C500-PROCESS-WALLET-OP
036800                THRU C599-PROCESS-WALLET-OP-EX
036900         WHEN REQ-IS-TRANSFER
037000             PERFORM C600-PROCESS-TRANSFER
037100                THRU C699-PROCESS-TRANSFER-EX
037200         WHEN OTHER
037300             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED
037400     END-EVALUATE.
037500
037600     PERFORM B100-READ-REQUEST
037700        THRU B199-READ-REQUEST-EX.
037800
037900 B999-MAIN-PROCESSING-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300 B100-READ-REQUEST.
038400*---------------------------------------------------------------*
038500     READ    TFSPREQ.
038600     IF      WK-C-END-OF-FILE
038700             MOVE "Y" TO WS-C-EOF-SWITCH
038800             GO TO B199-READ-REQUEST-EX.
038900
039000     IF      NOT WK-C-SUCCESSFUL
039100             DISPLAY "TRFBPROC - READ FILE ERROR - TFSPREQ"
039200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039300             GO TO Y900-ABNORMAL-TERMINATION.
039400
039500 B199-READ-REQUEST-EX.
039600     EXIT.
039700
039800*---------------------------------------------------------------*
039900* C100-PROCESS-CREATE - LOOK UP THE IDEMPOTENCY STORE FIRST (THE
040000*                       PRIMARY DUPLICATE DECISION); IF ABSENT,
040100*                       CALL TRFVPAY TO INSERT, THEN SAVE THE
040200*                       KEY TO THE STORE AND EMIT PAYMENT-
040300*                       CREATED.
040400*---------------------------------------------------------------*
040500 C100-PROCESS-CREATE.
040600*---------------------------------------------------------------*
040700     INITIALIZE               WK-C-VIDM-RECORD.
040800     MOVE    1                     TO WK-N-VIDM-OPTION.
040900     MOVE    REQ-IDEMPOTENCY-KEY   TO WK-C-VIDM-KEY.
041000     MOVE    WS-C-NOW              TO WK-C-VIDM-NOW.
041100     CALL    "TRFVIDM" USING WK-C-VIDM-RECORD.
041200
041300     IF      WK-C-VIDM-IS-FOUND
041400             ADD  1 TO WS-N-CNT-DUPLICATES-SUPPR
041500             GO TO C199-PROCESS-CREATE-EX.
041600
041700     INITIALIZE               WK-C-VPAY-RECORD.
041800     MOVE    REQ-IDEMPOTENCY-KEY   TO WK-C-VPAY-IDEMKEY.
041900     MOVE    REQ-ORDER-ID           TO WK-C-VPAY-ORDER-ID.
042000     MOVE    REQ-USER-ID            TO WK-C-VPAY-USER-ID.
042100     MOVE    REQ-MERCHANT-ID        TO WK-C-VPAY-MERCHANT-ID.
042200     MOVE    REQ-AMOUNT             TO WK-N-VPAY-AMOUNT.
042300     MOVE    REQ-CURRENCY           TO WK-C-VPAY-CURRENCY.
042400     MOVE    REQ-METHOD             TO WK-C-VPAY-METHOD.
042500     IF      REQ-EXPIRE-MINUTES = ZERO
042600             MOVE WS-N-DEFAULT-EXPIRE-MINUTES
042700                                    TO WK-N-VPAY-EXPIRE-MINUTES
042800     ELSE
042900             MOVE REQ-EXPIRE-MINUTES
043000                                    TO WK-N-VPAY-EXPIRE-MINUTES.
043100     MOVE    REQ-DESCRIPTION        TO WK-C-VPAY-DESCRIPTION.
043200     MOVE    WS-C-NOW               TO WK-C-VPAY-NOW.
043300     CALL    "TRFVPAY" USING WK-C-VPAY-RECORD.
043400
043500     IF      WK-C-VPAY-IS-DUPLICATE
043600             ADD  1 TO WS-N-CNT-DUPLICATES-SUPPR
043700             GO TO C199-PROCESS-CREATE-EX.
043800
043900     IF      WK-C-VPAY-ERROR-CD NOT = SPACES
044000             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED
044100             GO TO C199-PROCESS-CREATE-EX.
044200
044300     INITIALIZE               WK-C-VIDM-RECORD.
044400     MOVE    2                     TO WK-N-VIDM-OPTION.
044500     MOVE    REQ-IDEMPOTENCY-KEY   TO WK-C-VIDM-KEY.
044600     MOVE    WK-C-VPAY-PAY-ID      TO WK-C-VIDM-PAY-ID.
044700     MOVE    201                   TO WK-N-VIDM-RESP-STATUS.
044800     MOVE    WS-C-NOW              TO WK-C-VIDM-NOW.
044900     CALL    "TRFVIDM" USING WK-C-VIDM-RECORD.
045000
045100     ADD     1 TO WS-N-CNT-PAYMENTS-CREATED.
045200     ADD     REQ-AMOUNT TO WS-N-TOTAL-CREATED.
045300
045400     MOVE    "PAYMENT-CREATED     " TO EVT-TYPE.
045500     MOVE    WK-C-VPAY-PAY-ID       TO EVT-PAY-ID.
045600     MOVE    REQ-ORDER-ID           TO EVT-ORDER-ID.
045700     MOVE    REQ-USER-ID            TO EVT-USER-ID.
045800     MOVE    REQ-AMOUNT             TO EVT-AMOUNT.
045900     MOVE    REQ-CURRENCY           TO EVT-CURRENCY.
046000     MOVE    "PENDING             " TO EVT-STATUS.
046100     MOVE    ZERO                   TO EVT-REFUND-AMOUNT.
046200     MOVE    ZERO                   TO EVT-TOTAL-REFUNDED.
046300     MOVE    WS-C-NOW               TO EVT-TIMESTAMP.
046400     PERFORM D000-WRITE-EVENT
046500        THRU D099-WRITE-EVENT-EX.
046600
046700 C199-PROCESS-CREATE-EX.
046800     EXIT.
046900
047000*---------------------------------------------------------------*
047100 C200-PROCESS-CONFIRM.
047200*---------------------------------------------------------------*
047300     MOVE    "XTXN" TO WK-C-XIDGN-CLASS.
047400     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
047500
047600     INITIALIZE               WK-C-VPCF-RECORD.
047700     MOVE    REQ-PAY-ID            TO WK-C-VPCF-PAY-ID.
047800     MOVE    WS-C-NOW              TO WK-C-VPCF-NOW.
047900     MOVE    WK-C-XIDGN-ID          TO WK-C-VPCF-EXTN-ID.
048000     CALL    "TRFVPCF" USING WK-C-VPCF-RECORD.
048100
048200     IF      WK-C-VPCF-ERROR-CD NOT = SPACES
048300             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED
048400             GO TO C299-PROCESS-CONFIRM-EX.
048500
048600     ADD     1 TO WS-N-CNT-PAYMENTS-CONFIRMED.
048700
048800     MOVE    "PAYMENT-COMPLETED   " TO EVT-TYPE.
048900     MOVE    REQ-PAY-ID             TO EVT-PAY-ID.
049000     MOVE    SPACES                 TO EVT-ORDER-ID.
049100     MOVE    SPACES                 TO EVT-USER-ID.
049200     MOVE    ZERO                   TO EVT-AMOUNT.
049300     MOVE    SPACES                 TO EVT-CURRENCY.
049400     MOVE    "COMPLETED           " TO EVT-STATUS.
049500     MOVE    ZERO                   TO EVT-REFUND-AMOUNT.
049600     MOVE    ZERO                   TO EVT-TOTAL-REFUNDED.
049700     MOVE    WS-C-NOW               TO EVT-TIMESTAMP.
049800     PERFORM D000-WRITE-EVENT
049900        THRU D099-WRITE-EVENT-EX.
050000
050100 C299-PROCESS-CONFIRM-EX.
050200     EXIT.
050300
050400*---------------------------------------------------------------*
050500 C300-PROCESS-CANCEL.
050600*---------------------------------------------------------------*
050700     INITIALIZE               WK-C-VPCN-RECORD.
050800     MOVE    REQ-PAY-ID            TO WK-C-VPCN-PAY-ID.
050900     CALL    "TRFVPCN" USING WK-C-VPCN-RECORD.
051000
051100     IF      WK-C-VPCN-ERROR-CD NOT = SPACES
051200             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED
051300             GO TO C399-PROCESS-CANCEL-EX.
051400
051500     ADD     1 TO WS-N-CNT-PAYMENTS-CANCELLED.
051600
051700     MOVE    "PAYMENT-CANCELLED   " TO EVT-TYPE.
051800     MOVE    REQ-PAY-ID             TO EVT-PAY-ID.
051900     MOVE    SPACES                 TO EVT-ORDER-ID.
052000     MOVE    SPACES                 TO EVT-USER-ID.
052100     MOVE    ZERO                   TO EVT-AMOUNT.
052200     MOVE    SPACES                 TO EVT-CURRENCY.
052300     MOVE    "CANCELLED           " TO EVT-STATUS.
052400     MOVE    ZERO                   TO EVT-REFUND-AMOUNT.
052500     MOVE    ZERO                   TO EVT-TOTAL-REFUNDED.
052600     MOVE    WS-C-NOW               TO EVT-TIMESTAMP.
052700     PERFORM D000-WRITE-EVENT
052800        THRU D099-WRITE-EVENT-EX.
052900
053000 C399-PROCESS-CANCEL-EX.
053100     EXIT.
053200
053300*---------------------------------------------------------------*
053400 C400-PROCESS-REFUND.
053500*---------------------------------------------------------------*
053600     MOVE    "XREF" TO WK-C-XIDGN-CLASS.
053700     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
053800
053900     INITIALIZE               WK-C-VPRF-RECORD.
054000     MOVE    REQ-PAY-ID            TO WK-C-VPRF-PAY-ID.
054100     MOVE    REQ-AMOUNT            TO WK-N-VPRF-REQ-AMOUNT.
054200     MOVE    WS-C-NOW              TO WK-C-VPRF-NOW.
054300     MOVE    WK-C-XIDGN-ID          TO WK-C-VPRF-EXTN-ID.
054400     CALL    "TRFVPRF" USING WK-C-VPRF-RECORD.
054500
054600     IF      WK-C-VPRF-ERROR-CD NOT = SPACES
054700             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED
054800             GO TO C499-PROCESS-REFUND-EX.
054900
055000     ADD     1 TO WS-N-CNT-REFUNDS-PROCESSED.
055100     ADD     WK-N-VPRF-REFUND-AMOUNT TO WS-N-TOTAL-REFUNDED.
055200
055300     MOVE    "PAYMENT-REFUNDED    " TO EVT-TYPE.
055400     MOVE    REQ-PAY-ID             TO EVT-PAY-ID.
055500     MOVE    SPACES                 TO EVT-ORDER-ID.
055600     MOVE    SPACES                 TO EVT-USER-ID.
055700     MOVE    WK-N-VPRF-REFUND-AMOUNT TO EVT-AMOUNT.
055800     MOVE    REQ-CURRENCY           TO EVT-CURRENCY.
055900     MOVE    WK-C-VPRF-NEW-STATUS   TO EVT-STATUS.
056000     MOVE    WK-N-VPRF-REFUND-AMOUNT TO EVT-REFUND-AMOUNT.
056100     MOVE    WK-N-VPRF-TOTAL-REFUNDED TO EVT-TOTAL-REFUNDED.
056200     MOVE    WS-C-NOW               TO EVT-TIMESTAMP.
056300     PERFORM D000-WRITE-EVENT
056400        THRU D099-WRITE-EVENT-EX.
056500
056600 C499-PROCESS-REFUND-EX.
056700     EXIT.
056800
056900*---------------------------------------------------------------*
057000* C500-PROCESS-WALLET-OP - NEWWALL/DEPOSIT/WITHDRAW, OPTION
057100*                          1/2/3 ON TRFVWAL.  NO EVENT-LOG ROW -
057200*                          THE EVENT LOG IS PAYMENT-LIFECYCLE
057300*                          ONLY, SEE TFSEVTL.
057400*---------------------------------------------------------------*
057500 C500-PROCESS-WALLET-OP.
057600*---------------------------------------------------------------*
057700     INITIALIZE               WK-C-VWAL-RECORD.
057800     EVALUATE TRUE
057900         WHEN REQ-IS-NEWWALL
058000             MOVE 1 TO WK-N-VWAL-OPTION
058100         WHEN REQ-IS-DEPOSIT
058200             MOVE 2 TO WK-N-VWAL-OPTION
058300         WHEN REQ-IS-WITHDRAW
058400             MOVE 3 TO WK-N-VWAL-OPTION
058500     END-EVALUATE.
058600     MOVE    REQ-USER-ID           TO WK-C-VWAL-USER-ID.
058700     MOVE    REQ-CURRENCY          TO WK-C-VWAL-CURRENCY.
058800     MOVE    REQ-AMOUNT            TO WK-N-VWAL-AMOUNT.
058900     CALL    "TRFVWAL" USING WK-C-VWAL-RECORD.
059000
059100     IF      WK-C-VWAL-ERROR-CD NOT = SPACES
059200             ADD  1 TO WS-N-CNT-REQUESTS-REJECTED.
059300
059400 C599-PROCESS-WALLET-OP-EX.
059500     EXIT.
059600
059700*---------------------------------------------------------------*
059800* C600-PROCESS-TRANSFER - BLOCK THE SENDER, DEPOSIT THE RECEIVER,
059900*                         DEBIT-BLOCKED THE SENDER; ANY STEP
060000*                         FAILING DROPS INTO C690 TO COMPENSATE
060100*                         WHATEVER STEPS DID COMPLETE.
060200*---------------------------------------------------------------*
060300 C600-PROCESS-TRANSFER.
060400*---------------------------------------------------------------*
060500     MOVE    "NNN" TO WS-C-SAGA-FLAGS.
060600     MOVE    "N"   TO WS-C-TRANSFER-FAILED-SW.
060700
060800     MOVE    "XREF" TO WK-C-XIDGN-CLASS.
060900     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
061000     MOVE    WK-C-XIDGN-ID         TO WS-C-TRANSFER-ID.
061100
061200     INITIALIZE               WK-C-VWAL-RECORD.
061300     MOVE    4                     TO WK-N-VWAL-OPTION.
061400     MOVE    REQ-USER-ID            TO WK-C-VWAL-USER-ID.
061500     MOVE    REQ-CURRENCY           TO WK-C-VWAL-CURRENCY.
061600     MOVE    REQ-AMOUNT             TO WK-N-VWAL-AMOUNT.
061700     CALL    "TRFVWAL" USING WK-C-VWAL-RECORD.
061800     IF      WK-C-VWAL-ERROR-CD NOT = SPACES
061900             MOVE "Y" TO WS-C-TRANSFER-FAILED-SW
062000             GO TO C690-COMPENSATE-TRANSFER.
062100     MOVE    "Y" TO WS-C-SAGA-BLOCK-DONE.
062200
062300     INITIALIZE               WK-C-VWAL-RECORD.
062400     MOVE    2                     TO WK-N-VWAL-OPTION.
062500     MOVE    REQ-TO-USER-ID         TO WK-C-VWAL-USER-ID.
062600     MOVE    REQ-CURRENCY           TO WK-C-VWAL-CURRENCY.
062700     MOVE    REQ-AMOUNT             TO WK-N-VWAL-AMOUNT.
062800     CALL    "TRFVWAL" USING WK-C-VWAL-RECORD.
062900     IF      WK-C-VWAL-ERROR-CD NOT = SPACES
063000             MOVE "Y" TO WS-C-TRANSFER-FAILED-SW
063100             GO TO C690-COMPENSATE-TRANSFER.
063200     MOVE    "Y" TO WS-C-SAGA-DEPOSIT-DONE.
063300
063400     INITIALIZE               WK-C-VWAL-RECORD.
063500     MOVE    6                     TO WK-N-VWAL-OPTION.
063600     MOVE    REQ-USER-ID            TO WK-C-VWAL-USER-ID.
063700     MOVE    REQ-CURRENCY           TO WK-C-VWAL-CURRENCY.
063800     MOVE    REQ-AMOUNT             TO WK-N-VWAL-AMOUNT.
063900     CALL    "TRFVWAL" USING WK-C-VWAL-RECORD.
064000     IF      WK-C-VWAL-ERROR-CD NOT = SPACES
064100             MOVE "Y" TO WS-C-TRANSFER-FAILED-SW
064200             GO TO C690-COMPENSATE-TRANSFER.
064300     MOVE    "Y" TO WS-C-SAGA-DEBIT-DONE.
064400
064500     ADD     1 TO WS-N-CNT-TRANSFERS-COMPLETE.
064600     ADD     REQ-AMOUNT TO WS-N-TOTAL-TRANSFERRED.
064700     GO TO   C699-PROCESS-TRANSFER-EX.
064800
064900*---------------------------------------------------------------*
065000* C690-COMPENSATE-TRANSFER - REVERSE ORDER: RECEIVER-WITHDRAW
065100*                            FIRST, THEN SENDER-UNBLOCK, EACH
065200*                            ATTEMPTED REGARDLESS OF WHETHER THE
065300*                            OTHER SUCCEEDED.
065400*---------------------------------------------------------------*
065500 C690-COMPENSATE-TRANSFER.
065600*---------------------------------------------------------------*
065700     IF      WS-SAGA-DEPOSIT-DONE
065800             INITIALIZE           WK-C-VWAL-RECORD
065900             MOVE 3                TO WK-N-VWAL-OPTION
066000             MOVE REQ-TO-USER-ID    TO WK-C-VWAL-USER-ID
066100             MOVE REQ-CURRENCY      TO WK-C-VWAL-CURRENCY
066200             MOVE REQ-AMOUNT        TO WK-N-VWAL-AMOUNT
066300             CALL "TRFVWAL" USING WK-C-VWAL-RECORD
066400             IF   WK-C-VWAL-ERROR-CD NOT = SPACES
066500                  DISPLAY "TRFBPROC - COMPENSATION FAILED - "
066600                          "RECEIVER WITHDRAW"
066700                  DISPLAY "TRANSFER ID IS " WS-C-TRANSFER-ID.
066800
066900     IF      WS-SAGA-BLOCK-DONE
067000             INITIALIZE           WK-C-VWAL-RECORD
067100             MOVE 5                TO WK-N-VWAL-OPTION
067200             MOVE REQ-USER-ID       TO WK-C-VWAL-USER-ID
067300             MOVE REQ-CURRENCY      TO WK-C-VWAL-CURRENCY
067400             MOVE REQ-AMOUNT        TO WK-N-VWAL-AMOUNT
067500             CALL "TRFVWAL" USING WK-C-VWAL-RECORD
067600             IF   WK-C-VWAL-ERROR-CD NOT = SPACES
067700                  DISPLAY "TRFBPROC - COMPENSATION FAILED - "
067800                          "SENDER UNBLOCK"
067900                  DISPLAY "TRANSFER ID IS " WS-C-TRANSFER-ID.
068000
068100     ADD     1 TO WS-N-CNT-TRANSFERS-FAILED.
068200
068300 C699-PROCESS-TRANSFER-EX.
068400     EXIT.
068500
068600*---------------------------------------------------------------*
068700* C900-REFRESH-NOW - ONE CALL TO TRFXTSTM PER REQUEST SO "NOW"
068800*                    IS CONSISTENT ACROSS EVERY ROUTINE CALLED
068900*                    FOR THAT REQUEST.
069000*---------------------------------------------------------------*
069100 C900-REFRESH-NOW.
069200*---------------------------------------------------------------*
069300     INITIALIZE               WK-C-XTSTM-RECORD.
069400     MOVE    1                     TO WK-N-XTSTM-OPTION.
069500     CALL    "TRFXTSTM" USING WK-C-XTSTM-RECORD.
069600     MOVE    WK-C-XTSTM-RESULT    TO WS-C-NOW.
069700
069800 C999-REFRESH-NOW-EX.
069900     EXIT.
070000
070100*---------------------------------------------------------------*
070200 D000-WRITE-EVENT.
070300*---------------------------------------------------------------*
070400     WRITE   TFSEVTL-REC.
070500     IF      NOT WK-C-SUCCESSFUL
070600             DISPLAY "TRFBPROC - WRITE ERROR - TFSEVTL"
070700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
070800             GO TO Y900-ABNORMAL-TERMINATION.
070900
071000 D099-WRITE-EVENT-EX.
071100     EXIT.
071200
071300*---------------------------------------------------------------*
071400* Y000-PRINT-CONTROL-REPORT - HEADER, TWELVE Z-EDITED COUNTS, FIVE
071500*                             COMMA/4-DECIMAL MONEY TOTALS - THE
071600*                             LAST THREE OF EACH PULLED FROM THE
071700*                             WALLET ENGINE ON A250 - SEE P20TK3.
071800*                             NO CONTROL BREAKS - SINGLE-LEVEL
071900*                             TOTALS ONLY.
072000*---------------------------------------------------------------*
072100 Y000-PRINT-CONTROL-REPORT.
072200*---------------------------------------------------------------*
072300     MOVE    WS-C-NOW-DATE-PART    TO WS-EDIT-RUN-DATE.
072400
072500     WRITE   WS-REPORT-LINE FROM WS-EDIT-HEADER1
072600             BEFORE ADVANCING C01.
072700     WRITE   WS-REPORT-LINE FROM WS-EDIT-HEADER2
072800             AFTER ADVANCING 1 LINE.
072900     MOVE    SPACES TO WS-REPORT-LINE.
073000     WRITE   WS-REPORT-LINE AFTER ADVANCING 1 LINE.
073100
073200     MOVE    "REQUESTS READ"            TO WS-EDIT-COUNT-LABEL.
073300     MOVE    WS-N-CNT-REQUESTS-READ      TO WS-EDIT-COUNT-VALUE.
073400     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
073500             AFTER ADVANCING 1 LINE.
073600
073700     MOVE    "PAYMENTS CREATED"         TO WS-EDIT-COUNT-LABEL.
073800     MOVE    WS-N-CNT-PAYMENTS-CREATED  TO WS-EDIT-COUNT-VALUE.
073900     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
074000             AFTER ADVANCING 1 LINE.
074100
074200     MOVE    "DUPLICATES SUPPRESSED"    TO WS-EDIT-COUNT-LABEL.
074300     MOVE    WS-N-CNT-DUPLICATES-SUPPR  TO WS-EDIT-COUNT-VALUE.
074400     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
074500             AFTER ADVANCING 1 LINE.
074600
074700     MOVE    "PAYMENTS CONFIRMED"       TO WS-EDIT-COUNT-LABEL.
074800     MOVE    WS-N-CNT-PAYMENTS-CONFIRMED
074900                                        TO WS-EDIT-COUNT-VALUE.
075000     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
075100             AFTER ADVANCING 1 LINE.
075200
075300     MOVE    "PAYMENTS CANCELLED"       TO WS-EDIT-COUNT-LABEL.
075400     MOVE    WS-N-CNT-PAYMENTS-CANCELLED
075500                                        TO WS-EDIT-COUNT-VALUE.
075600     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
075700             AFTER ADVANCING 1 LINE.
075800
075900     MOVE    "REFUNDS PROCESSED"        TO WS-EDIT-COUNT-LABEL.
076000     MOVE    WS-N-CNT-REFUNDS-PROCESSED TO WS-EDIT-COUNT-VALUE.
076100     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
076200             AFTER ADVANCING 1 LINE.
076300
076400     MOVE    "TRANSFERS COMPLETED"      TO WS-EDIT-COUNT-LABEL.
076500     MOVE    WS-N-CNT-TRANSFERS-COMPLETE
076600                                        TO WS-EDIT-COUNT-VALUE.
076700     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
076800             AFTER ADVANCING 1 LINE.
076900
077000     MOVE    "TRANSFERS FAILED"         TO WS-EDIT-COUNT-LABEL.
077100     MOVE    WS-N-CNT-TRANSFERS-FAILED  TO WS-EDIT-COUNT-VALUE.
077200     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
077300             AFTER ADVANCING 1 LINE.
077400
077500     MOVE    "REQUESTS REJECTED"        TO WS-EDIT-COUNT-LABEL.
077600     MOVE    WS-N-CNT-REQUESTS-REJECTED TO WS-EDIT-COUNT-VALUE.
077700     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
077800             AFTER ADVANCING 1 LINE.
077900
078000     MOVE    "WALLET DEPOSITS APPLIED"  TO WS-EDIT-COUNT-LABEL.
078100     MOVE    WS-N-CNT-WAL-DEPOSITS      TO WS-EDIT-COUNT-VALUE.
078200     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
078300             AFTER ADVANCING 1 LINE.
078400
078500     MOVE    "WALLET WITHDRAWALS APPLIED" TO WS-EDIT-COUNT-LABEL.
078600     MOVE    WS-N-CNT-WAL-WITHDRAWALS   TO WS-EDIT-COUNT-VALUE.
078700     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
078800             AFTER ADVANCING 1 LINE.
078900
079000     MOVE    "WALLET REJECTIONS"        TO WS-EDIT-COUNT-LABEL.
079100     MOVE    WS-N-CNT-WAL-REJECTED      TO WS-EDIT-COUNT-VALUE.
079200     WRITE   WS-REPORT-LINE FROM WS-EDIT-COUNT-LINE
079300             AFTER ADVANCING 1 LINE.
079400
079500     MOVE    SPACES TO WS-REPORT-LINE.
079600     WRITE   WS-REPORT-LINE AFTER ADVANCING 1 LINE.
079700
079800     MOVE    "TOTAL AMOUNT CREATED"     TO WS-EDIT-MONEY-LABEL.
079900     MOVE    WS-N-TOTAL-CREATED         TO WS-EDIT-MONEY-VALUE.
080000     WRITE   WS-REPORT-LINE FROM WS-EDIT-MONEY-LINE
080100             AFTER ADVANCING 1 LINE.
080200
080300     MOVE    "TOTAL AMOUNT REFUNDED"    TO WS-EDIT-MONEY-LABEL.
080400     MOVE    WS-N-TOTAL-REFUNDED        TO WS-EDIT-MONEY-VALUE.
080500     WRITE   WS-REPORT-LINE FROM WS-EDIT-MONEY-LINE
080600             AFTER ADVANCING 1 LINE.
080700
080800     MOVE    "TOTAL TRANSFERRED"        TO WS-EDIT-MONEY-LABEL.
080900     MOVE    WS-N-TOTAL-TRANSFERRED     TO WS-EDIT-MONEY-VALUE.
081000     WRITE   WS-REPORT-LINE FROM WS-EDIT-MONEY-LINE
081100             AFTER ADVANCING 1 LINE.
081200
081300     MOVE    "TOTAL WALLET DEPOSITED"   TO WS-EDIT-MONEY-LABEL.
081400     MOVE    WS-N-TOTAL-WAL-DEPOSITED   TO WS-EDIT-MONEY-VALUE.
081500     WRITE   WS-REPORT-LINE FROM WS-EDIT-MONEY-LINE
081600             AFTER ADVANCING 1 LINE.
081700
081800     MOVE    "TOTAL WALLET WITHDRAWN"   TO WS-EDIT-MONEY-LABEL.
081900     MOVE    WS-N-TOTAL-WAL-WITHDRAWN   TO WS-EDIT-MONEY-VALUE.
082000     WRITE   WS-REPORT-LINE FROM WS-EDIT-MONEY-LINE
082100             AFTER ADVANCING 1 LINE.
082200
082300 Y099-PRINT-CONTROL-REPORT-EX.
082400     EXIT.
082500
082600 Y900-ABNORMAL-TERMINATION.
082700     PERFORM Z000-END-PROGRAM-ROUTINE
082800        THRU Z999-END-PROGRAM-ROUTINE-EX.
082900     EXIT PROGRAM.
083000
083100*---------------------------------------------------------------*
083200 Z000-END-PROGRAM-ROUTINE.
083300*---------------------------------------------------------------*
083400     CLOSE   TFSPREQ.
083500     IF      NOT WK-C-SUCCESSFUL
083600             DISPLAY "TRFBPROC - CLOSE FILE ERROR - TFSPREQ"
083700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
083800
083900     CLOSE   TFSEVTL.
084000     IF      NOT WK-C-SUCCESSFUL
084100             DISPLAY "TRFBPROC - CLOSE FILE ERROR - TFSEVTL"
084200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
084300
084400     CLOSE   TFSRPT.
084500     IF      NOT WK-C-SUCCESSFUL
084600             DISPLAY "TRFBPROC - CLOSE FILE ERROR - TFSRPT"
084700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
084800
084900 Z999-END-PROGRAM-ROUTINE-EX.
085000     EXIT.
085100
085200******************************************************************
085300*************** END OF PROGRAM SOURCE - TRFBPROC ***************
085400******************************************************************
