000100* TFSPAYM.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSPAYMR  FROM FILE TFSPAYM  OF LIBRARY PAYLIB
000400* PAYMENT MASTER - ONE ROW PER PAYMENT, SURROGATE KEY PAY-ID,
000500* UNIQUE ALTERNATE KEY PAY-IDEMPOTENCY-KEY
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P03AB1 - ACNPMT  - 20/03/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION - REPLACES THE OLD
001100*                     BANK-ACCOUNT TABLE LAYOUT (TFSBNKAC) WITH
001200*                     THE PAYMENT LIFECYCLE MASTER
001300*----------------------------------------------------------------
001400* P07TK2 - TMPTK2  - 09/08/2021 - REM PAYMENT HUB PHASE 3
001500*                   - EXPAND PAY-DESCRIPTION FROM 60 TO 100 AND
001600*                     ADD PAY-COMPLETED-AT/PAY-EXPIRES-AT REDEFINE
001700*                     OF THE TIMESTAMP INTO DATE/TIME PARTS
001800*----------------------------------------------------------------
001900    05  TFSPAYM-RECORD              PIC X(650).
002000*
002100    05  TFSPAYMR REDEFINES TFSPAYM-RECORD.
002200    06  PAY-ID                      PIC X(12).
002300*                        PAYMENT SURROGATE KEY
002400    06  PAY-IDEMPOTENCY-KEY         PIC X(64).
002500*                        CALLER DUPLICATE-SUPPRESSION KEY
002600    06  PAY-ORDER-ID                PIC X(64).
002700*                        EXTERNAL ORDER ID
002800    06  PAY-USER-ID                 PIC X(64).
002900*                        PAYING USER ID
003000    06  PAY-MERCHANT-ID             PIC X(64).
003100*                        MERCHANT ID, MAY BE BLANK
003200    06  PAY-AMOUNT                  PIC S9(15)V9(4).
003300*                        PAYMENT AMOUNT
003400    06  PAY-CURRENCY                PIC X(03).
003500*                        RUB/USD/EUR/GBP/CNY
003600    06  PAY-METHOD                  PIC X(13).
003700*                        CARD/BANK-TRANSFER/E-WALLET/CRYPTO/SBP/
003800*                        APPLE-PAY/GOOGLE-PAY
003900    06  PAY-STATUS                  PIC X(20).
004000    88  PAY-IS-PENDING             VALUE "PENDING             ".
004100    88  PAY-IS-PROCESSING          VALUE "PROCESSING          ".
004200    88  PAY-IS-COMPLETED           VALUE "COMPLETED           ".
004300    88  PAY-IS-DECLINED            VALUE "DECLINED            ".
004400    88  PAY-IS-CANCELLED           VALUE "CANCELLED           ".
004500    88  PAY-IS-REFUNDED            VALUE "REFUNDED            ".
004600    88  PAY-IS-PARTIALLY-REFUNDED  VALUE "PARTIALLY-REFUNDED  ".
004700    88  PAY-IS-FAILED              VALUE "FAILED              ".
004800    88  PAY-IS-EXPIRED             VALUE "EXPIRED             ".
004900    06  PAY-DESCRIPTION             PIC X(100).
005000    06  PAY-EXTERNAL-TXN-ID         PIC X(20).
005100    06  PAY-ERROR-CODE              PIC X(50).
005200    06  PAY-REFUNDED-AMOUNT         PIC S9(15)V9(4).
005300    06  PAY-CREATED-AT              PIC X(26).
005400    06  PAY-COMPLETED-AT            PIC X(26).
005500    06  PAY-EXPIRES-AT              PIC X(26).
005600    06  FILLER                      PIC X(60).
005700*
005800* ALTERNATE VIEW OF THE CREATED-AT TIMESTAMP, DATE/TIME PARTS
005900* (YYYY-MM-DD-HH.MM.SS.NNNNNN), USED WHEN THE EXPIRY ROUTINE
006000* NEEDS TO ADD MINUTES TO THE CREATION TIME                       P07TK2
006100    05  PAY-CREATED-AT-PARTS REDEFINES PAY-CREATED-AT.
006200    10  PAYC-YYYY                   PIC X(04).                    P07TK2
006300    10  FILLER                      PIC X(01).                    P07TK2
006400    10  PAYC-MM                     PIC X(02).                    P07TK2
006500    10  FILLER                      PIC X(01).                    P07TK2
006600    10  PAYC-DD                     PIC X(02).                    P07TK2
006700    10  FILLER                      PIC X(01).                    P07TK2
006800    10  PAYC-HH                     PIC X(02).                    P07TK2
006900    10  FILLER                      PIC X(01).                    P07TK2
007000    10  PAYC-MI                     PIC X(02).                    P07TK2
007100    10  FILLER                      PIC X(01).                    P07TK2
007200    10  PAYC-SS                     PIC X(02).                    P07TK2
007300    10  FILLER                      PIC X(01).                    P07TK2
007400    10  PAYC-NNNNNN                 PIC X(06).                    P07TK2
