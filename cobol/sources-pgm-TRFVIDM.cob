000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVIDM.
000500 AUTHOR.         WONG KAH MENG.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   09 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE IDEMPOTENCY STORE - A CALLED ROUTINE,
001300*              OPTION-DRIVEN, OWNING TFSIDEM (ONE ROW PER CALLER
001400*              KEY, UNIQUE ON IDM-KEY, 24-HOUR LIFETIME).
001500*
001600*              OPTION 1 LOOKUP - A ROW WHOSE IDM-EXPIRES-AT IS
001700*                       BEFORE "NOW" IS TREATED AS IF ABSENT.
001800*              OPTION 2 SAVE   - INSERTS A ROW, EXPIRY SET TO
001900*                       NOW + 24 HOURS VIA TRFXTSTM.
002000*              OPTION 3 CLEANUP SWEEP - DELETES EVERY ROW WHOSE
002100*                       EXPIRY HAS PASSED, RETURNS THE COUNT
002200*                       REMOVED.  ADAPTED FROM THE OLD STP-LIMIT
002300*                       LOOKUP/INSERT SHAPE (TRFVLMT), WITH THE
002400*                       "EXEC SQL DELETE ... WHERE" IDEA THAT
002500*                       GHOINSSTPL USED TO TIDY UP STALE ROWS
002600*                       REWRITTEN AS NATIVE START/READ NEXT/
002700*                       DELETE - NO SQL PRECOMPILER ON THIS
002800*                       PARTITION.
002900*
003000*=================================================================
003100* HISTORY OF AMENDMENT :
003200*=================================================================
003300* P16AB1 - ACNPMT  - 09/04/2019 - REM PAYMENT HUB PHASE 1
003400*                   - INITIAL VERSION - LOOKUP AND SAVE ONLY.
003500*---------------------------------------------------------------
003600* P16AB2 - ACNPMT  - 16/04/2019 - REM PAYMENT HUB PHASE 1
003700*                   - ADDED OPTION 3 CLEANUP SWEEP, NATIVE
003800*                     START/READ NEXT/DELETE, REPLACING THE
003900*                     SQL BATCH TIDY-UP JOB THAT USED TO RUN
004000*                     SEPARATELY OVERNIGHT.
004100*---------------------------------------------------------------
004200* P16NG1 - NGCH01  - 03/12/2021 - REQ#4502
004300*                   - LOOKUP NOW COMPARES THE EXPIRY STRING
004400*                     DIRECTLY AGAINST WK-C-VIDM-NOW INSTEAD OF
004500*                     CALLING TRFXTSTM OPTION 3 - ONE FEWER CALL
004600*                     ON THE HOT PATH, SAME LEXICAL COMPARE.
004700*---------------------------------------------------------------
004800* P16TK3 - TMPTK2  - 21/10/2023 - REQ#5944
004900*                   - XTSTM IS AN OUTBOUND-CALL RECORD ONLY,
005000*                     NEVER FURNISHED ON THIS PROGRAM'S OWN
005100*                     USING - MOVED IT OUT OF LINKAGE SECTION
005200*                     INTO WORKING-STORAGE, MATCHING TRFVTE3'S
005300*                     XPARA/XGSPA CONVENTION.
005400*---------------------------------------------------------------
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TFSIDEM ASSIGN TO DATABASE-TFSIDEM
006700            ORGANIZATION      IS INDEXED
006800            ACCESS MODE       IS DYNAMIC
006900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700**************
007800 FD  TFSIDEM
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS TFSIDEM-REC.
008100 01  TFSIDEM-REC.
008200     COPY DDS-ALL-FORMATS OF TFSIDEM.
008300 01  TFSIDEM-REC-1.
008400     COPY TFSIDEM.
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                       PIC X(24) VALUE
009000     "** PROGRAM TRFVIDM   **".
009100
009200* ------------------ PROGRAM WORKING STORAGE -------------------*
009300 COPY FIL3090.
009400 01  WK-C-COMMON.
009500     COPY ASCMWS.
009600
009700 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
009800 01  WS-N-SWEPT-COUNT             PIC S9(07) COMP VALUE ZERO.
009900 01  WS-C-EOF-SWITCH              PIC X(01) VALUE "N".
010000     88  WS-EOF-REACHED               VALUE "Y".
010100
010200 01  WS-C-FLAG.
010300     05  WS-C-REC-FOUND           PIC X(01).
010400     05  FILLER                   PIC X(07).
010500 01  WS-C-FLAG-R REDEFINES WS-C-FLAG.
010600     05  WS-C-FLAG-WHOLE          PIC X(08).
010700
010800* WORK COPY OF THE 64-CHAR KEY, DISPLAYED ON ANY UNEXPECTED I-O
010900* ERROR SINCE THE FD FIELD MAY ALREADY HAVE BEEN RE-KEYED BY THE
011000* TIME THE ABEND TRACE FIRES.
011100 01  WS-C-KEY-WORK                PIC X(64).
011200 01  WS-C-KEY-WORK-R REDEFINES WS-C-KEY-WORK.
011300     05  WS-C-KEY-WORK-FIRST40    PIC X(40).
011400     05  WS-C-KEY-WORK-REST       PIC X(24).
011500
011600* ROW BUILT LOCALLY BEFORE WRITE ON SAVE.
011700 01  WS-C-NEW-IDM-REC             PIC X(150).
011800 01  WS-C-NEW-IDM-BRKDOWN REDEFINES WS-C-NEW-IDM-REC.
011900     05  WS-C-NEWIDM-KEY          PIC X(64).
012000     05  WS-C-NEWIDM-PAY-ID       PIC X(12).
012100     05  WS-N-NEWIDM-RESP-STATUS  PIC 9(03).
012200     05  WS-C-NEWIDM-CREATED-AT   PIC X(26).
012300     05  WS-C-NEWIDM-EXPIRES-AT   PIC X(26).
012400     05  FILLER                   PIC X(19).
012500
012600*    P16TK3 - OUTBOUND-CALL-ONLY RECORD, NOT FURNISHED ON THIS
012700*    PROGRAM'S OWN USING - SEE TRFVTE3'S XPARA/XGSPA CONVENTION.
012800 COPY XTSTM.
012900
013000 EJECT
013100 LINKAGE SECTION.
013200*****************
013300 COPY VIDM.
013400 EJECT
013500*******************************************
013600 PROCEDURE DIVISION USING WK-C-VIDM-RECORD.
013700*******************************************
013800 MAIN-MODULE.
013900     ADD     1 TO WS-N-CALL-SEQ.
014000     PERFORM A000-OPEN-FILES
014100        THRU A099-OPEN-FILES-EX.
014200     PERFORM B000-MAIN-PROCESSING
014300        THRU B999-MAIN-PROCESSING-EX.
014400     PERFORM Z000-END-PROGRAM-ROUTINE
014500        THRU Z999-END-PROGRAM-ROUTINE-EX.
014600     GOBACK.
014700
014800 EJECT
014900*-------------------------------------------------------------*
015000 A000-OPEN-FILES.
015100*-------------------------------------------------------------*
015200     OPEN    I-O TFSIDEM.
015300     IF      NOT WK-C-SUCCESSFUL
015400             DISPLAY "TRFVIDM  - OPEN FILE ERROR - TFSIDEM"
015500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600             GO TO Y900-ABNORMAL-TERMINATION.
015700
015800 A099-OPEN-FILES-EX.
015900     EXIT.
016000
016100*-------------------------------------------------------------*
016200 B000-MAIN-PROCESSING.
016300*-------------------------------------------------------------*
016400     INITIALIZE             WK-C-VIDM-OUTPUT.
016500     MOVE    WK-C-VIDM-KEY TO WS-C-KEY-WORK.
016600
016700     EVALUATE WK-N-VIDM-OPTION
016800        WHEN 1
016900           PERFORM C100-LOOKUP-IDEMPOTENCY
017000              THRU C199-LOOKUP-IDEMPOTENCY-EX
017100        WHEN 2
017200           PERFORM C200-SAVE-IDEMPOTENCY
017300              THRU C299-SAVE-IDEMPOTENCY-EX
017400        WHEN 3
017500           PERFORM C300-CLEANUP-SWEEP
017600              THRU C399-CLEANUP-SWEEP-EX
017700        WHEN OTHER
017800           MOVE    "SUP0199" TO WK-C-VIDM-ERROR-CD
017900     END-EVALUATE.
018000
018100 B999-MAIN-PROCESSING-EX.
018200     EXIT.
018300
018400*-------------------------------------------------------------*
018500* C100-LOOKUP-IDEMPOTENCY - OPTION 1 - AN EXPIRED ROW READS BACK
018600*                           AS "NOT FOUND" (WK-C-VIDM-FOUND-IND
018700*                           STAYS "N"), NOT PHYSICALLY REMOVED
018800*                           HERE - THAT IS THE CLEANUP SWEEP'S
018900*                           JOB.
019000*-------------------------------------------------------------*
019100 C100-LOOKUP-IDEMPOTENCY.
019200*-------------------------------------------------------------*
019300     MOVE    "N" TO WK-C-VIDM-FOUND-IND.
019400     MOVE    WK-C-VIDM-KEY TO TFSIDEM-IDM-KEY.
019500     READ    TFSIDEM KEY IS EXTERNALLY-DESCRIBED-KEY.
019600     IF      WK-C-RECORD-NOT-FOUND
019700             GO TO C199-LOOKUP-IDEMPOTENCY-EX.
019800
019900     IF      NOT WK-C-SUCCESSFUL
020000             DISPLAY "TRFVIDM  - READ FILE ERROR - TFSIDEM"
020100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200             GO TO Y900-ABNORMAL-TERMINATION.
020300
020400     IF      TFSIDEM-IDM-EXPIRES-AT < WK-C-VIDM-NOW
020500             GO TO C199-LOOKUP-IDEMPOTENCY-EX.
020600
020700     MOVE    "Y"                  TO WK-C-VIDM-FOUND-IND.
020800     MOVE    TFSIDEM-IDM-PAY-ID   TO WK-C-VIDM-PAY-ID-OUT.
020900     MOVE    TFSIDEM-IDM-RESP-STATUS
021000                                  TO WK-N-VIDM-RESP-STATUS-OUT.
021100
021200 C199-LOOKUP-IDEMPOTENCY-EX.
021300     EXIT.
021400
021500*-------------------------------------------------------------*
021600* C200-SAVE-IDEMPOTENCY - OPTION 2 - EXPIRY = NOW + 24 HOURS
021700*                         (1440 MINUTES) VIA TRFXTSTM OPTION 2.
021800*-------------------------------------------------------------*
021900 C200-SAVE-IDEMPOTENCY.
022000*-------------------------------------------------------------*
022100     INITIALIZE              WK-C-XTSTM-RECORD.
022200     MOVE    2                    TO WK-N-XTSTM-OPTION.
022300     MOVE    WK-C-VIDM-NOW        TO WK-C-XTSTM-BASE.
022400     MOVE    1440                 TO WK-N-XTSTM-MINUTES.
022500     CALL    "TRFXTSTM" USING WK-C-XTSTM-RECORD.
022600
022700     MOVE    WK-C-VIDM-KEY        TO WS-C-NEWIDM-KEY.
022800     MOVE    WK-C-VIDM-PAY-ID     TO WS-C-NEWIDM-PAY-ID.
022900     MOVE    WK-N-VIDM-RESP-STATUS
023000                                  TO WS-N-NEWIDM-RESP-STATUS.
023100     MOVE    WK-C-VIDM-NOW        TO WS-C-NEWIDM-CREATED-AT.
023200     MOVE    WK-C-XTSTM-RESULT    TO WS-C-NEWIDM-EXPIRES-AT.
023300     MOVE    WS-C-NEW-IDM-REC     TO TFSIDEM-REC-1.
023400
023500     WRITE   TFSIDEM-REC-1.
023600     IF      NOT WK-C-SUCCESSFUL
023700             DISPLAY "TRFVIDM  - WRITE ERROR - TFSIDEM"
023800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023900             GO TO Y900-ABNORMAL-TERMINATION.
024000
024100 C299-SAVE-IDEMPOTENCY-EX.
024200     EXIT.
024300
024400*-------------------------------------------------------------*
024500* C300-CLEANUP-SWEEP - OPTION 3 - FULL-FILE SCAN, DELETE EVERY
024600*                      ROW EXPIRED BEFORE WK-C-VIDM-NOW, RETURN
024700*                      THE COUNT REMOVED.
024800*-------------------------------------------------------------*
024900 C300-CLEANUP-SWEEP.
025000*-------------------------------------------------------------*
025100     MOVE    ZERO TO WS-N-SWEPT-COUNT.
025200     MOVE    "N"  TO WS-C-EOF-SWITCH.
025300
025400     START   TFSIDEM KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY
025500             ON SIZE ERROR
025600             MOVE "Y" TO WS-C-EOF-SWITCH.
025700
025800     IF      WS-EOF-REACHED
025900             IF      NOT WK-C-END-OF-FILE
026000                         AND NOT WK-C-RECORD-NOT-FOUND
026100                     DISPLAY "TRFVIDM  - START ERROR - TFSIDEM"
026200                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026300                     GO TO Y900-ABNORMAL-TERMINATION
026400             END-IF
026500             MOVE    "N" TO WS-C-EOF-SWITCH
026600             GO TO C399-CLEANUP-SWEEP-EX.
026700
026800     PERFORM C310-SWEEP-ONE-RECORD
026900        THRU C319-SWEEP-ONE-RECORD-EX
027000        UNTIL WS-EOF-REACHED.
027100
027200     MOVE    WS-N-SWEPT-COUNT TO WK-N-VIDM-SWEPT-COUNT.
027300
027400 C399-CLEANUP-SWEEP-EX.
027500     EXIT.
027600
027700*-------------------------------------------------------------*
027800 C310-SWEEP-ONE-RECORD.
027900*-------------------------------------------------------------*
028000     READ    TFSIDEM NEXT RECORD.
028100     IF      WK-C-END-OF-FILE
028200             MOVE "Y" TO WS-C-EOF-SWITCH
028300             GO TO C319-SWEEP-ONE-RECORD-EX.
028400
028500     IF      NOT WK-C-SUCCESSFUL
028600             DISPLAY "TRFVIDM  - READ NEXT ERROR - TFSIDEM"
028700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800             GO TO Y900-ABNORMAL-TERMINATION.
028900
029000     IF      TFSIDEM-IDM-EXPIRES-AT < WK-C-VIDM-NOW
029100             DELETE  TFSIDEM RECORD
029200             IF      NOT WK-C-SUCCESSFUL
029300                     DISPLAY "TRFVIDM  - DELETE ERROR - TFSIDEM"
029400                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500                     GO TO Y900-ABNORMAL-TERMINATION
029600             END-IF
029700             ADD     1 TO WS-N-SWEPT-COUNT.
029800
029900 C319-SWEEP-ONE-RECORD-EX.
030000     EXIT.
030100
030200 Y900-ABNORMAL-TERMINATION.
030300     PERFORM Z000-END-PROGRAM-ROUTINE
030400        THRU Z999-END-PROGRAM-ROUTINE-EX.
030500     EXIT PROGRAM.
030600
030700*-------------------------------------------------------------*
030800 Z000-END-PROGRAM-ROUTINE.
030900*-------------------------------------------------------------*
031000     CLOSE   TFSIDEM.
031100     IF      NOT WK-C-SUCCESSFUL
031200             DISPLAY "TRFVIDM  - CLOSE FILE ERROR - TFSIDEM"
031300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
031400
031500 Z999-END-PROGRAM-ROUTINE-EX.
031600     EXIT.
031700
031800******************************************************************
031900*************** END OF PROGRAM SOURCE - TRFVIDM ***************
032000******************************************************************
