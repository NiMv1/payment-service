000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXTSTM.
000500 AUTHOR.         ANG CHOON HOCK.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   10 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS A CALLED ROUTINE THAT CENTRALISES ALL
001300*              TIMESTAMP ARITHMETIC NEEDED BY THE PAYMENT HUB -
001400*              GETTING THE CURRENT TIMESTAMP, ADDING A NUMBER OF
001500*              MINUTES TO A BASE TIMESTAMP (USED TO WORK OUT A
001600*              PAYMENT'S EXPIRY OR AN IDEMPOTENCY ROW'S EXPIRY),
001700*              AND COMPARING TWO TIMESTAMPS.  NO FILE I-O IS
001800*              PERFORMED BY THIS ROUTINE.
001900*
002000*              TIMESTAMPS ARE CARRIED THROUGHOUT THE HUB AS A
002100*              FIXED 26-BYTE PICTURE IN THE FORM
002200*                 YYYY-MM-DD-HH.MM.SS.NNNNNN
002300*              WHICH SORTS AND COMPARES CORRECTLY BYTE FOR BYTE
002400*              SO LONG AS EVERY CALLER LEAVES IT ZERO-FILLED.
002500*
002600*=================================================================
002700* HISTORY OF AMENDMENT :
002800*=================================================================
002900* P17AB1 - ACNPMT  - 10/04/2019 - REM PAYMENT HUB PHASE 1
003000*                   - INITIAL VERSION.  SAME CALLED-ROUTINE SHAPE
003100*                     AS THE OLD CURRENCY-PAIR LOOKUP (TRFVCUYP)
003200*                     BUT WITHOUT A MASTER FILE BEHIND IT.
003300*---------------------------------------------------------------
003400* P17AB2 - ACNPMT  - 22/04/2019 - REM PAYMENT HUB PHASE 1
003500*                   - ADDED OPTION 3 (COMPARE) FOR THE IDEMPOTENCY
003600*                     STORE CLEANUP SWEEP IN TRFVIDM.
003700*---------------------------------------------------------------
003800* P17AB3 - NGCH01  - 19/11/2019 - REQ#4471 - LEAP-YEAR DAY COUNT
003900*                     WAS WRONG FOR FEBRUARY IN A LEAP YEAR.
004000*                     ADDED C290-LEAP-YEAR-CHECK.
004100*---------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005100
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                       PIC X(24) VALUE
005900     "** PROGRAM TRFXTSTM **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY ASCMWS.
006400
006500 01  WS-C-WORK-AREA.
006600     05  WS-N-CARRY-DAYS          PIC S9(07) COMP.
006700     05  WS-N-TOTAL-MIN           PIC S9(09) COMP.
006800     05  WS-N-REM-MIN             PIC S9(09) COMP.
006900     05  WS-N-SUB                 PIC S9(03) COMP.
007000     05  FILLER                   PIC X(08).
007100
007200 01  WS-C-BASE-WORK               PIC X(26).
007300 01  WS-C-BASE-BRKDOWN REDEFINES WS-C-BASE-WORK.
007400     05  WS-N-BASE-YYYY           PIC 9(04).
007500     05  FILLER                   PIC X(01).
007600     05  WS-N-BASE-MM             PIC 9(02).
007700     05  FILLER                   PIC X(01).
007800     05  WS-N-BASE-DD             PIC 9(02).
007900     05  FILLER                   PIC X(01).
008000     05  WS-N-BASE-HH             PIC 9(02).
008100     05  FILLER                   PIC X(01).
008200     05  WS-N-BASE-MIN            PIC 9(02).
008300     05  FILLER                   PIC X(01).
008400     05  WS-N-BASE-SS             PIC 9(02).
008500     05  FILLER                   PIC X(07).
008600
008700 01  WS-C-SYS-DATE-WORK           PIC 9(08).
008800 01  WS-C-SYS-DATE-BRKDOWN REDEFINES WS-C-SYS-DATE-WORK.
008900     05  WS-N-SYS-YYYY            PIC 9(04).
009000     05  WS-N-SYS-MM              PIC 9(02).
009100     05  WS-N-SYS-DD              PIC 9(02).
009200
009300 01  WS-C-SYS-TIME-WORK           PIC 9(08).
009400 01  WS-C-SYS-TIME-BRKDOWN REDEFINES WS-C-SYS-TIME-WORK.
009500     05  WS-N-SYS-HH              PIC 9(02).
009600     05  WS-N-SYS-MIN             PIC 9(02).
009700     05  WS-N-SYS-SS              PIC 9(02).
009800     05  WS-N-SYS-HS              PIC 9(02).
009900
010000 01  WS-TAB-MONTH-DAYS.
010100     05  WS-N-MONTH-DAYS          PIC 9(02) COMP OCCURS 12 TIMES
010200                                   VALUE ZERO.
010300
010400* P17AB3 - LEAP-YEAR-ADJUSTED FEBRUARY LENGTH, SET EACH CALL
010500 01  WS-N-FEB-DAYS                PIC 9(02) COMP VALUE 28.
010600
010700 EJECT
010800 LINKAGE SECTION.
010900*****************
011000 COPY XTSTM.
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-XTSTM-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-INITIALISE-TABLES
011700        THRU A099-INITIALISE-TABLES-EX.
011800     PERFORM B000-MAIN-PROCESSING
011900        THRU B999-MAIN-PROCESSING-EX.
012000     GOBACK.
012100
012200 EJECT
012300*-------------------------------------------------------------*
012400 A000-INITIALISE-TABLES.
012500*-------------------------------------------------------------*
012600     MOVE 31 TO WS-N-MONTH-DAYS (01).
012700     MOVE 28 TO WS-N-MONTH-DAYS (02).
012800     MOVE 31 TO WS-N-MONTH-DAYS (03).
012900     MOVE 30 TO WS-N-MONTH-DAYS (04).
013000     MOVE 31 TO WS-N-MONTH-DAYS (05).
013100     MOVE 30 TO WS-N-MONTH-DAYS (06).
013200     MOVE 31 TO WS-N-MONTH-DAYS (07).
013300     MOVE 31 TO WS-N-MONTH-DAYS (08).
013400     MOVE 30 TO WS-N-MONTH-DAYS (09).
013500     MOVE 31 TO WS-N-MONTH-DAYS (10).
013600     MOVE 30 TO WS-N-MONTH-DAYS (11).
013700     MOVE 31 TO WS-N-MONTH-DAYS (12).
013800
013900 A099-INITIALISE-TABLES-EX.
014000     EXIT.
014100
014200*-------------------------------------------------------------*
014300 B000-MAIN-PROCESSING.
014400*-------------------------------------------------------------*
014500     MOVE SPACES TO WK-C-XTSTM-OUTPUT.
014600     MOVE ZERO   TO WK-N-XTSTM-COMPARE-IND.
014700
014800     IF      WK-N-XTSTM-OPTION = 1
014900             PERFORM C100-GET-CURRENT-TIMESTAMP
015000                THRU C199-GET-CURRENT-TIMESTAMP-EX
015100     ELSE
015200     IF      WK-N-XTSTM-OPTION = 2
015300             PERFORM C200-ADD-MINUTES
015400                THRU C299-ADD-MINUTES-EX
015500     ELSE
015600     IF      WK-N-XTSTM-OPTION = 3
015700             PERFORM C300-COMPARE-TIMESTAMPS
015800                THRU C399-COMPARE-TIMESTAMPS-EX
015900     ELSE
016000             MOVE "SUP0016" TO WK-C-XTSTM-ERROR-CD.
016100
016200 B999-MAIN-PROCESSING-EX.
016300     EXIT.
016400
016500*-------------------------------------------------------------*
016600 C100-GET-CURRENT-TIMESTAMP.
016700*-------------------------------------------------------------*
016800     ACCEPT  WS-C-SYS-DATE-WORK FROM DATE YYYYMMDD.
016900     ACCEPT  WS-C-SYS-TIME-WORK FROM TIME.
017000
017100     STRING  WS-N-SYS-YYYY               DELIMITED BY SIZE
017200             "-"                         DELIMITED BY SIZE
017300             WS-N-SYS-MM                  DELIMITED BY SIZE
017400             "-"                         DELIMITED BY SIZE
017500             WS-N-SYS-DD                  DELIMITED BY SIZE
017600             "-"                         DELIMITED BY SIZE
017700             WS-N-SYS-HH                  DELIMITED BY SIZE
017800             "."                         DELIMITED BY SIZE
017900             WS-N-SYS-MIN                 DELIMITED BY SIZE
018000             "."                         DELIMITED BY SIZE
018100             WS-N-SYS-SS                  DELIMITED BY SIZE
018200             "."                         DELIMITED BY SIZE
018300             WS-N-SYS-HS                  DELIMITED BY SIZE
018400             "0000"                      DELIMITED BY SIZE
018500        INTO WK-C-XTSTM-RESULT.
018600
018700 C199-GET-CURRENT-TIMESTAMP-EX.
018800     EXIT.
018900
019000*-------------------------------------------------------------*
019100 C200-ADD-MINUTES.
019200*-------------------------------------------------------------*
019300     MOVE    WK-C-XTSTM-BASE    TO WS-C-BASE-WORK.
019400     PERFORM C290-LEAP-YEAR-CHECK
019500        THRU C299-LEAP-YEAR-CHECK-EX.
019600
019700     COMPUTE WS-N-TOTAL-MIN = (WS-N-BASE-HH * 60)
019800                             + WS-N-BASE-MIN
019900                             + WK-N-XTSTM-MINUTES.
020000     COMPUTE WS-N-CARRY-DAYS = WS-N-TOTAL-MIN / 1440.
020100     COMPUTE WS-N-REM-MIN    = WS-N-TOTAL-MIN
020200                             - (WS-N-CARRY-DAYS * 1440).
020300
020400     PERFORM C210-ADD-ONE-DAY
020500        THRU C219-ADD-ONE-DAY-EX
020600        WS-N-CARRY-DAYS TIMES.
020700
020800     COMPUTE WS-N-BASE-HH  = WS-N-REM-MIN / 60.
020900     COMPUTE WS-N-BASE-MIN = WS-N-REM-MIN - (WS-N-BASE-HH * 60).
021000
021100     MOVE    WS-C-BASE-WORK     TO WK-C-XTSTM-RESULT.
021200
021300 C299-ADD-MINUTES-EX.
021400     EXIT.
021500
021600*-------------------------------------------------------------*
021700 C210-ADD-ONE-DAY.
021800*-------------------------------------------------------------*
021900     ADD     1 TO WS-N-BASE-DD.
022000     IF      WS-N-BASE-MM = 02
022100             MOVE WS-N-FEB-DAYS TO WS-N-MONTH-DAYS (02).
022200
022300     COMPUTE WS-N-SUB = WS-N-MONTH-DAYS (WS-N-BASE-MM).
022400     IF      WS-N-BASE-DD > WS-N-SUB
022500             MOVE 1 TO WS-N-BASE-DD
022600             ADD  1 TO WS-N-BASE-MM
022700             IF   WS-N-BASE-MM > 12
022800                  MOVE 1 TO WS-N-BASE-MM
022900                  ADD  1 TO WS-N-BASE-YYYY
023000             END-IF.
023100
023200 C219-ADD-ONE-DAY-EX.
023300     EXIT.
023400
023500*-------------------------------------------------------------*
023600* P17AB3 - DETERMINE WHETHER THE BASE TIMESTAMP'S YEAR IS A LEAP
023700*          YEAR AND PATCH THE FEBRUARY ENTRY IN THE DAYS TABLE
023800*-------------------------------------------------------------*
023900 C290-LEAP-YEAR-CHECK.
024000*-------------------------------------------------------------*
024100     MOVE    28 TO WS-N-FEB-DAYS.
024200     DIVIDE  WS-N-BASE-YYYY BY 4 GIVING WS-N-SUB
024300             REMAINDER WS-N-SUB.
024400     IF      WS-N-SUB NOT = 0
024500             GO TO C299-LEAP-YEAR-CHECK-EX.
024600
024700     DIVIDE  WS-N-BASE-YYYY BY 100 GIVING WS-N-SUB
024800             REMAINDER WS-N-SUB.
024900     IF      WS-N-SUB NOT = 0
025000             MOVE 29 TO WS-N-FEB-DAYS
025100             GO TO C299-LEAP-YEAR-CHECK-EX.
025200
025300     DIVIDE  WS-N-BASE-YYYY BY 400 GIVING WS-N-SUB
025400             REMAINDER WS-N-SUB.
025500     IF      WS-N-SUB = 0
025600             MOVE 29 TO WS-N-FEB-DAYS.
025700
025800 C299-LEAP-YEAR-CHECK-EX.
025900     EXIT.
026000
026100*-------------------------------------------------------------*
026200 C300-COMPARE-TIMESTAMPS.
026300*-------------------------------------------------------------*
026400     IF      WK-C-XTSTM-BASE < WK-C-XTSTM-CMP
026500             MOVE -1 TO WK-N-XTSTM-COMPARE-IND
026600     ELSE
026700     IF      WK-C-XTSTM-BASE > WK-C-XTSTM-CMP
026800             MOVE  1 TO WK-N-XTSTM-COMPARE-IND
026900     ELSE
027000             MOVE  0 TO WK-N-XTSTM-COMPARE-IND.
027100
027200 C399-COMPARE-TIMESTAMPS-EX.
027300     EXIT.
027400
027500******************************************************************
027600*************** END OF PROGRAM SOURCE - TRFXTSTM ***************
027700******************************************************************
