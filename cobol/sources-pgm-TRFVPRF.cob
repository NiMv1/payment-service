000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPRF.
000500 AUTHOR.         RAJESH NAIR.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   05 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE REFUND ENGINE - A CALLED ROUTINE THAT
001300*              OWNS THE PAYMENT MASTER TFSPAYM AND APPENDS A
001400*              REFUND/PARTIAL-REFUND ROW TO THE TRANSACTION
001500*              DETAIL JOURNAL TFSTXND.  HANDLES BOTH FULL AND
001600*              PARTIAL REFUNDS OFF ONE REFUNDABLE-AMOUNT
001700*              COMPUTATION - NO ROUNDING IS EVER APPLIED, THE
001800*              ARITHMETIC IS EXACT ADD/SUBTRACT AT 4 DECIMAL
001900*              PLACES THROUGHOUT.
002000*
002100*=================================================================
002200* HISTORY OF AMENDMENT :
002300*=================================================================
002400* P14AB1 - ACNPMT  - 05/04/2019 - REM PAYMENT HUB PHASE 1
002500*                   - INITIAL VERSION.
002600*---------------------------------------------------------------
002700* P14NG1 - NGCH01  - 19/11/2019 - REQ#4471
002800*                   - CLARIFIED THAT THE PARTIAL-REFUND/REFUND
002900*                     TRANSACTION TYPE IS DECIDED AGAINST THE
003000*                     FULL PAYMENT AMOUNT, NOT THE REMAINING
003100*                     REFUNDABLE AMOUNT - A SECOND REFUND THAT
003200*                     HAPPENS TO EXACTLY EXHAUST WHAT IS LEFT
003300*                     IS STILL "PARTIAL-REFUND" ON ITS OWN ROW
003400*                     UNLESS IT ALONE COVERS THE WHOLE PAYMENT.
003500*---------------------------------------------------------------
003600* P14TK3 - TMPTK2  - 21/10/2023 - REQ#5944
003700*                   - XIDGN IS AN OUTBOUND-CALL RECORD ONLY,
003800*                     NEVER FURNISHED ON THIS PROGRAM'S OWN
003900*                     USING - MOVED IT OUT OF LINKAGE SECTION
004000*                     INTO WORKING-STORAGE, MATCHING TRFVTE3'S
004100*                     XPARA/XGSPA CONVENTION.
004200*---------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TFSPAYM ASSIGN TO DATABASE-TFSPAYM
005500            ORGANIZATION      IS INDEXED
005600            ACCESS MODE       IS DYNAMIC
005700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900     SELECT TFSTXND ASSIGN TO DATABASE-TFSTXND
006000            ORGANIZATION      IS SEQUENTIAL
006100            ACCESS MODE       IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  TFSPAYM
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS TFSPAYM-REC.
007300 01  TFSPAYM-REC.
007400     COPY DDS-ALL-FORMATS OF TFSPAYM.
007500 01  TFSPAYM-REC-1.
007600     COPY TFSPAYM.
007700
007800 FD  TFSTXND
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS TFSTXND-REC.
008100 01  TFSTXND-REC.
008200     COPY TFSTXND.
008300
008400*************************
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  FILLER                       PIC X(24) VALUE
008800     "** PROGRAM TRFVPRF   **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 COPY FIL3090.
009200 01  WK-C-COMMON.
009300     COPY ASCMWS.
009400
009500 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
009600
009700* REFUNDABLE-AMOUNT WORK AREA, REDEFINED SO A DIAGNOSTIC TRACE
009800* CAN ADDRESS ITS SIGN BYTE DIRECTLY THE WAY THE OLDER LIMIT-
009900* CHECKING ROUTINES IN THIS SHOP ALWAYS HAVE.
010000 01  WS-N-REFUNDABLE              PIC S9(15)V9(4).
010100 01  WS-N-REFUNDABLE-R REDEFINES WS-N-REFUNDABLE.
010200     05  WS-N-REFUNDABLE-SIGN     PIC S9(01).
010300     05  FILLER                   PIC 9(14)V9(4).
010400
010500 01  WS-N-REQUESTED               PIC S9(15)V9(4).
010600 01  WS-N-CUMULATIVE              PIC S9(15)V9(4).
010700
010800* NEW TRANSACTION ROW BUILT LOCALLY BEFORE WRITE, SAME IDEA AS
010900* THE CONTROL-ROW PRIME IN TRFXIDGN.
011000 01  WS-C-NEW-TXN-REC             PIC X(150).
011100 01  WS-C-NEW-TXN-BRKDOWN REDEFINES WS-C-NEW-TXN-REC.
011200     05  WS-C-NEWTXN-ID           PIC X(12).
011300     05  WS-C-NEWTXN-PAY-ID       PIC X(12).
011400     05  WS-C-NEWTXN-TYPE         PIC X(14).
011500     05  WS-N-NEWTXN-AMOUNT       PIC S9(15)V9(4).
011600     05  WS-C-NEWTXN-CURRENCY     PIC X(03).
011700     05  WS-C-NEWTXN-STATUS       PIC X(20).
011800     05  WS-C-NEWTXN-EXTERNAL-ID  PIC X(20).
011900     05  WS-C-NEWTXN-PROCESSED-AT PIC X(26).
012000     05  FILLER                   PIC X(24).
012100
012200* CALL-SEQUENCE COUNTER GIVEN A BYTE-LEVEL PARTS REDEFINE SO A
012300* FUTURE DIAGNOSTIC DISPLAY CAN SNAP OFF THE RAW BINARY BYTES
012400* WITHOUT DISTURBING THE COMP FIELD ITSELF.
012500 01  WS-N-CALL-SEQ-R REDEFINES WS-N-CALL-SEQ.
012600     05  WS-C-CALL-SEQ-BYTES      PIC X(02).
012700
012800*    P14TK3 - OUTBOUND-CALL-ONLY RECORD, NOT FURNISHED ON THIS
012900*    PROGRAM'S OWN USING - SEE TRFVTE3'S XPARA/XGSPA CONVENTION.
013000 COPY XIDGN.
013100
013200 EJECT
013300 LINKAGE SECTION.
013400*****************
013500 COPY VPRF.
013600 EJECT
013700*******************************************
013800 PROCEDURE DIVISION USING WK-C-VPRF-RECORD.
013900*******************************************
014000 MAIN-MODULE.
014100     ADD     1 TO WS-N-CALL-SEQ.
014200     PERFORM A000-OPEN-FILES
014300        THRU A099-OPEN-FILES-EX.
014400     PERFORM B000-MAIN-PROCESSING
014500        THRU B999-MAIN-PROCESSING-EX.
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z999-END-PROGRAM-ROUTINE-EX.
014800     GOBACK.
014900
015000 EJECT
015100*-------------------------------------------------------------*
015200 A000-OPEN-FILES.
015300*-------------------------------------------------------------*
015400     OPEN    I-O TFSPAYM.
015500     IF      NOT WK-C-SUCCESSFUL
015600             DISPLAY "TRFVPRF  - OPEN FILE ERROR - TFSPAYM"
015700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800             GO TO Y900-ABNORMAL-TERMINATION.
015900
016000     OPEN    EXTEND TFSTXND.
016100     IF      NOT WK-C-SUCCESSFUL
016200             DISPLAY "TRFVPRF  - OPEN FILE ERROR - TFSTXND"
016300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400             GO TO Y900-ABNORMAL-TERMINATION.
016500
016600 A099-OPEN-FILES-EX.
016700     EXIT.
016800
016900*-------------------------------------------------------------*
017000 B000-MAIN-PROCESSING.
017100*-------------------------------------------------------------*
017200     INITIALIZE             WK-C-VPRF-OUTPUT.
017300
017400     PERFORM C100-CHECK-REFUNDABLE
017500        THRU C199-CHECK-REFUNDABLE-EX.
017600     IF      WK-C-VPRF-ERROR-CD NOT = SPACES
017700             GO TO B999-MAIN-PROCESSING-EX.
017800
017900     PERFORM C200-COMPUTE-REFUNDABLE
018000        THRU C299-COMPUTE-REFUNDABLE-EX.
018100     IF      WK-C-VPRF-ERROR-CD NOT = SPACES
018200             GO TO B999-MAIN-PROCESSING-EX.
018300
018400     PERFORM C300-APPLY-REFUND
018500        THRU C399-APPLY-REFUND-EX.
018600
018700     PERFORM C400-INSERT-TRANSACTION
018800        THRU C499-INSERT-TRANSACTION-EX.
018900
019000 B999-MAIN-PROCESSING-EX.
019100     EXIT.
019200
019300*-------------------------------------------------------------*
019400* C100-CHECK-REFUNDABLE - LOAD THE PAYMENT (SUP0105 - PAYMENT-
019500*                         NOT-FOUND) AND VERIFY IT IS COMPLETED
019600*                         OR PARTIALLY-REFUNDED (SUP0106 -
019700*                         INVALID-STATE).
019800*-------------------------------------------------------------*
019900 C100-CHECK-REFUNDABLE.
020000*-------------------------------------------------------------*
020100     MOVE    WK-C-VPRF-PAY-ID TO TFSPAYM-PAY-ID.
020200     READ    TFSPAYM KEY IS EXTERNALLY-DESCRIBED-KEY.
020300
020400     IF      WK-C-RECORD-NOT-FOUND
020500             MOVE "SUP0105" TO WK-C-VPRF-ERROR-CD
020600             GO TO C199-CHECK-REFUNDABLE-EX.
020700
020800     IF      NOT WK-C-SUCCESSFUL
020900             DISPLAY "TRFVPRF  - READ FILE ERROR - TFSPAYM"
021000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100             GO TO Y900-ABNORMAL-TERMINATION.
021200
021300     IF      NOT PAY-IS-COMPLETED
021400                AND NOT PAY-IS-PARTIALLY-REFUNDED
021500             MOVE "SUP0106" TO WK-C-VPRF-ERROR-CD.
021600
021700 C199-CHECK-REFUNDABLE-EX.
021800     EXIT.
021900
022000*-------------------------------------------------------------*
022100* C200-COMPUTE-REFUNDABLE - REFUNDABLE = PAY-AMOUNT MINUS
022200*                           ALREADY-REFUNDED; REQUESTED = THE
022300*                           CALLER'S AMOUNT, OR THE FULL
022400*                           REFUNDABLE AMOUNT WHEN ZERO; REJECT
022500*                           IF REQUESTED EXCEEDS REFUNDABLE
022600*                           (SUP0107 - REFUND-AMOUNT-EXCEEDED).
022700*-------------------------------------------------------------*
022800 C200-COMPUTE-REFUNDABLE.
022900*-------------------------------------------------------------*
023000     COMPUTE WS-N-REFUNDABLE =
023100             PAY-AMOUNT - PAY-REFUNDED-AMOUNT.
023200
023300     IF      WK-N-VPRF-REQ-AMOUNT = ZERO
023400             MOVE WS-N-REFUNDABLE TO WS-N-REQUESTED
023500     ELSE
023600             MOVE WK-N-VPRF-REQ-AMOUNT TO WS-N-REQUESTED.
023700
023800     IF      WS-N-REQUESTED > WS-N-REFUNDABLE
023900                OR WS-N-REFUNDABLE-SIGN < ZERO
024000             MOVE "SUP0107" TO WK-C-VPRF-ERROR-CD.
024100
024200 C299-COMPUTE-REFUNDABLE-EX.
024300     EXIT.
024400
024500*-------------------------------------------------------------*
024600* C300-APPLY-REFUND - CUMULATIVE REFUNDED >= PAY-AMOUNT MEANS
024700*                     REFUNDED, ELSE PARTIALLY-REFUNDED; THE
024800*                     TRANSACTION TYPE IS DECIDED AGAINST THE
024900*                     FULL PAYMENT AMOUNT (SEE P14NG1 ABOVE).
025000*-------------------------------------------------------------*
025100 C300-APPLY-REFUND.
025200*-------------------------------------------------------------*
025300     ADD     WS-N-REQUESTED TO PAY-REFUNDED-AMOUNT
025400             GIVING WS-N-CUMULATIVE.
025500     MOVE    WS-N-CUMULATIVE TO PAY-REFUNDED-AMOUNT.
025600
025700     IF      WS-N-CUMULATIVE >= PAY-AMOUNT
025800             MOVE "REFUNDED            " TO PAY-STATUS
025900     ELSE
026000             MOVE "PARTIALLY-REFUNDED  " TO PAY-STATUS.
026100
026200     REWRITE TFSPAYM-REC-1.
026300     IF      NOT WK-C-SUCCESSFUL
026400             DISPLAY "TRFVPRF  - REWRITE ERROR - TFSPAYM"
026500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600             GO TO Y900-ABNORMAL-TERMINATION.
026700
026800     MOVE    WS-N-REQUESTED    TO WK-N-VPRF-REFUND-AMOUNT.
026900     MOVE    WS-N-CUMULATIVE   TO WK-N-VPRF-TOTAL-REFUNDED.
027000     MOVE    PAY-STATUS        TO WK-C-VPRF-NEW-STATUS.
027100
027200 C399-APPLY-REFUND-EX.
027300     EXIT.
027400
027500*-------------------------------------------------------------*
027600 C400-INSERT-TRANSACTION.
027700*-------------------------------------------------------------*
027800     MOVE    "TXND" TO WK-C-XIDGN-CLASS.
027900     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
028000
028100     MOVE    WK-C-XIDGN-ID            TO WS-C-NEWTXN-ID.
028200     MOVE    WK-C-VPRF-PAY-ID         TO WS-C-NEWTXN-PAY-ID.
028300     IF      WS-N-REQUESTED < PAY-AMOUNT
028400             MOVE "PARTIAL-REFUND" TO WS-C-NEWTXN-TYPE
028500     ELSE
028600             MOVE "REFUND        " TO WS-C-NEWTXN-TYPE.
028700     MOVE    WS-N-REQUESTED           TO WS-N-NEWTXN-AMOUNT.
028800     MOVE    PAY-CURRENCY             TO WS-C-NEWTXN-CURRENCY.
028900     MOVE    "COMPLETED           "   TO WS-C-NEWTXN-STATUS.
029000     MOVE    WK-C-VPRF-EXTN-ID        TO WS-C-NEWTXN-EXTERNAL-ID.
029100     MOVE    WK-C-VPRF-NOW            TO WS-C-NEWTXN-PROCESSED-AT.
029200     MOVE    WS-C-NEW-TXN-REC         TO TFSTXND-REC.
029300
029400     WRITE   TFSTXND-REC.
029500     IF      NOT WK-C-SUCCESSFUL
029600             DISPLAY "TRFVPRF  - WRITE ERROR - TFSTXND"
029700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029800             GO TO Y900-ABNORMAL-TERMINATION.
029900
030000     MOVE    WS-C-NEWTXN-ID           TO WK-C-VPRF-TXN-ID.
030100     MOVE    WS-C-NEWTXN-TYPE         TO WK-C-VPRF-TXN-TYPE.
030200
030300 C499-INSERT-TRANSACTION-EX.
030400     EXIT.
030500
030600 Y900-ABNORMAL-TERMINATION.
030700     PERFORM Z000-END-PROGRAM-ROUTINE
030800        THRU Z999-END-PROGRAM-ROUTINE-EX.
030900     EXIT PROGRAM.
031000
031100*-------------------------------------------------------------*
031200 Z000-END-PROGRAM-ROUTINE.
031300*-------------------------------------------------------------*
031400     CLOSE   TFSPAYM.
031500     IF      NOT WK-C-SUCCESSFUL
031600             DISPLAY "TRFVPRF  - CLOSE FILE ERROR - TFSPAYM"
031700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
031800
031900     CLOSE   TFSTXND.
032000     IF      NOT WK-C-SUCCESSFUL
032100             DISPLAY "TRFVPRF  - CLOSE FILE ERROR - TFSTXND"
032200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032300
032400 Z999-END-PROGRAM-ROUTINE-EX.
032500     EXIT.
032600
032700******************************************************************
032800*************** END OF PROGRAM SOURCE - TRFVPRF ***************
032900******************************************************************
