000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXPARA.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE PARAMETER VALUE BASED
001200*               ON THE SPECIFICATION DEFINED IN THE PAYMENT HUB
001300*               PARAMETER FILE.  CALLERS PASS A PARAMETER CODE
001400*               (E.G. PAYEXPMIN, IDMLIFEHR, XREFPFX) AND GET
001500*               BACK EITHER THE ALPHA OR THE NUMERIC VALUE,
001600*               DEPENDING ON THE ATTRIBUTE BYTE HELD ON THE
001700*               PARAMETER ROW.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*  MPIDCK - DCKABINGUE 15/08/2001 - MEPS PHASE 1 MODS
002300*                                 - IN ORDER FOR THIS PROGRAM TO
002400*                                   BE USED EVEN BY THE CL EXIT
002500*                                   PROGRAM COMMAND IS CHANGED
002600*                                   TO GOBACK.
002700*----------------------------------------------------------------
002800*  Y2K001 - TMPY2K    31/10/1999  - YEAR 2000 COMPLIANCE REVIEW -
002900*                                   NO 2-DIGIT YEAR FIELDS FOUND
003000*                                   IN THIS PROGRAM.  SIGNED OFF
003100*                                   WITHOUT CHANGE.
003200*----------------------------------------------------------------
003300*  P19AB1 - ACNPMT    03/04/2019  - REM PAYMENT HUB PHASE 1
003400*                                 - RETARGETED FROM THE OLD
003500*                                   TFSAPLPA SYSTEM/APPLICATION
003600*                                   PARAMETER FILE TO THE NEW
003700*                                   PAYMENT HUB PARAMETER FILE
003800*                                   TFSSYSPM.  PARAMETER CODES
003900*                                   NOW COVER PAYEXPMIN (DEFAULT
004000*                                   PAYMENT EXPIRY MINUTES) AND
004100*                                   IDMLIFEHR (IDEMPOTENCY
004200*                                   RECORD LIFETIME HOURS).
004300*----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TFSSYSPM ASSIGN TO DATABASE-TFSSYSPM
005500            ORGANIZATION      IS INDEXED
005600            ACCESS MODE       IS RANDOM
005700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000 EJECT
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  TFSSYSPM
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS TFSSYSPM-REC.
006900 01  TFSSYSPM-REC.
007000     COPY DDS-ALL-FORMATS OF TFSSYSPM.
007100 01  TFSSYSPM-REC-1.
007200     COPY TFSSYSPM.
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007700 01  FILLER              PIC X(24)  VALUE
007800     "** PROGRAM TRFXPARA  **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 COPY FIL3090.
008200 01 WK-C-COMMON.
008300 COPY ASCMWS.
008400
008500 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
008600
008700* CALL-SEQUENCE COUNTER GIVEN A BYTE-LEVEL PARTS REDEFINE SO A
008800* FUTURE DIAGNOSTIC DISPLAY CAN SNAP OFF THE RAW BINARY BYTES
008900* WITHOUT DISTURBING THE COMP FIELD ITSELF.
009000 01  WS-N-CALL-SEQ-R REDEFINES WS-N-CALL-SEQ.
009100     05  WS-C-CALL-SEQ-BYTES      PIC X(02).
009200
009300* WORK COPY OF THE INBOUND PARAMETER CODE, REDEFINED SO THE
009400* 3-BYTE PREFIX (E.G. "PAY", "IDM") CAN BE TESTED ON ITS OWN
009500* THE WAY THE OLDER APPLICATION-PARAMETER LOOKUP DID.
009600 01  WS-C-PARACD-WORK             PIC X(08).
009700 01  WS-C-PARACD-WORK-R REDEFINES WS-C-PARACD-WORK.
009800     05  WS-C-PARACD-PREFIX       PIC X(03).
009900     05  FILLER                   PIC X(05).
010000
010100* RETURNED-ERROR-CODE WORK AREA, GIVEN THE SAME PARTS REDEFINE
010200* THE OTHER HUB ROUTINES USE SO THE NUMERIC TAIL CAN BE ISOLATED
010300* FOR A FUTURE DIAGNOSTIC DISPLAY.
010400 01  WS-C-ERROR-CD-WORK           PIC X(07).
010500 01  WS-C-ERROR-CD-WORK-R REDEFINES WS-C-ERROR-CD-WORK.
010600     05  WS-C-ERROR-CD-PREFIX     PIC X(03).
010700     05  WS-C-ERROR-CD-NUMBER     PIC X(04).
010800
010900 EJECT
011000 LINKAGE SECTION.
011100*****************
011200 COPY XPARA.
011300 EJECT
011400********************************************
011500 PROCEDURE DIVISION USING WK-C-XPARA-RECORD.
011600********************************************
011700 MAIN-MODULE.
011800     ADD     1 TO WS-N-CALL-SEQ.
011900     PERFORM A000-MAIN-PROCESSING
012000        THRU A099-MAIN-PROCESSING-EX.
012100     PERFORM Z000-END-PROGRAM-ROUTINE
012200        THRU Z099-END-PROGRAM-ROUTINE-EX.
012300     GOBACK.
012400
012500 EJECT
012600*---------------------------------------------------------------*
012700 A000-MAIN-PROCESSING.
012800*---------------------------------------------------------------*
012900     OPEN    INPUT TFSSYSPM.
013000     IF      NOT WK-C-SUCCESSFUL
013100             DISPLAY "TRFXPARA - OPEN FILE ERROR - TFSSYSPM"
013200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300             GO TO Y900-ABNORMAL-TERMINATION.
013400
013500     MOVE    SPACES                  TO    WK-C-XPARA-OUTPUT.
013600     MOVE    ZERO                    TO    WK-C-XPARA-PARAVALU.
013700
013800     MOVE    SPACES                  TO    WS-C-PARACD-WORK.
013900     MOVE    WK-C-XPARA-PARACD       TO    WS-C-PARACD-WORK.
014000     MOVE    WS-C-PARACD-WORK        TO    TFSSYSPM-PARACD.
014100
014200     READ    TFSSYSPM KEY IS EXTERNALLY-DESCRIBED-KEY.
014300     IF      WK-C-SUCCESSFUL
014400             GO TO A080-MOVE-DATA.
014500
014600     IF      WK-C-RECORD-NOT-FOUND
014700             MOVE "COM0245"          TO    WS-C-ERROR-CD-WORK
014800
014900     ELSE
015000             MOVE "COM0206"          TO    WS-C-ERROR-CD-WORK.
015100
015200     MOVE    WS-C-ERROR-CD-WORK      TO    WK-C-XPARA-ERROR-CD.
015300
015400     MOVE    "TFSSYSPM"              TO    WK-C-XPARA-FILE.
015500     MOVE    "SELECT"                TO    WK-C-XPARA-MODE
015600     MOVE    WK-C-XPARA-INPUT        TO    WK-C-XPARA-KEY.
015700     MOVE    WK-C-FILE-STATUS        TO    WK-C-XPARA-FS.
015800
015900     GO TO A099-MAIN-PROCESSING-EX.
016000
016100 A080-MOVE-DATA.
016200*    P19AB1 - ATTRIBUTE "A" = ALPHA PARAMETER VALUE
016300     IF      TFSSYSPM-ATTRIBUT = "A"
016400             MOVE TFSSYSPM-PARAVALU TO    WK-C-XPARA-PARAVALU.
016500*
016600     ELSE
016700*    P19AB1 - ATTRIBUTE "N" = NUMERIC PARAMETER VALUE
016800     IF      TFSSYSPM-ATTRIBUT = "N"
016900             MOVE TFSSYSPM-PARAVALU TO    WK-N-XPARA-PARANUM.
017000
017100*---------------------------------------------------------------*
017200 A099-MAIN-PROCESSING-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500
017600 Y900-ABNORMAL-TERMINATION.
017700     PERFORM Z000-END-PROGRAM-ROUTINE
017800        THRU Z099-END-PROGRAM-ROUTINE-EX.
017900     EXIT PROGRAM.
018000
018100*---------------------------------------------------------------*
018200 Z000-END-PROGRAM-ROUTINE.
018300*---------------------------------------------------------------*
018400     CLOSE   TFSSYSPM.
018500     IF      NOT WK-C-SUCCESSFUL
018600             DISPLAY "TRFXPARA - CLOSE FILE ERROR - TFSSYSPM"
018700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018800
018900*---------------------------------------------------------------*
019000 Z099-END-PROGRAM-ROUTINE-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400******************************************************************
019500*************** END OF PROGRAM SOURCE - TRFXPARA ***************
019600******************************************************************
