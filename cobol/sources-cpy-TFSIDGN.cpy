000100* TFSIDGN.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSIDGNR  FROM FILE TFSIDGN  OF LIBRARY PAYLIB
000400* RUNNING-NUMBER CONTROL FILE - ONE ROW PER ID CLASS, KEYED ON
000500* IDG-CLASS, HOLDS THE LAST-ASSIGNED SEQUENCE NUMBER
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P10AB1 - ACNPMT  - 02/04/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION, ECHOES THE OLD UFIMIJ-
001100*                     PARALNO "LAST RUNNING NUMBER" IDEA
001200*----------------------------------------------------------------
001300    05  IDG-CLASS                   PIC X(04).
001400*                        PAYM/TXND/WALM/XTXN/XREF
001500    05  IDG-LASTNO                  PIC S9(09) COMP.
001600    05  FILLER                      PIC X(08).
