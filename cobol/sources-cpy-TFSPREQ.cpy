000100* TFSPREQ.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSPREQR  FROM FILE TFSPREQ  OF LIBRARY PAYLIB
000400* BATCH DRIVER INPUT - ONE OPERATION REQUEST PER ROW, READ BY
000500* TRFBPROC IN ARRIVAL ORDER (LINE SEQUENTIAL)
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P02AB1 - ACNPMT  - 18/03/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION - SUCCEEDS THE OLD SWIFT
001100*                     STP DRIVER RECORD (TFSSPTL) FOR THE NEW
001200*                     PAYMENT/WALLET BATCH
001300*----------------------------------------------------------------
001400* P08TK1 - TMPTK2  - 30/06/2021 - REM PAYMENT HUB PHASE 3
001500*                   - ADD REQ-TO-USER-ID FOR THE WALLET TRANSFER
001600*                     UNIT OF WORK
001700*----------------------------------------------------------------
001800    05  TFSPREQ-RECORD              PIC X(500).
001900*
002000    05  TFSPREQR REDEFINES TFSPREQ-RECORD.
002100    06  REQ-OP-CODE                 PIC X(08).
002200    88  REQ-IS-CREATE                    VALUE "CREATE  ".
002300    88  REQ-IS-CONFIRM                   VALUE "CONFIRM ".
002400    88  REQ-IS-CANCEL                    VALUE "CANCEL  ".
002500    88  REQ-IS-REFUND                    VALUE "REFUND  ".
002600    88  REQ-IS-DEPOSIT                    VALUE "DEPOSIT ".
002700    88  REQ-IS-WITHDRAW                   VALUE "WITHDRAW".
002800    88  REQ-IS-TRANSFER                   VALUE "TRANSFER".
002900    88  REQ-IS-NEWWALL                    VALUE "NEWWALL ".
003000* --> REQ-OP-CODE GROUP A: IDENTIFICATION (CREATE/CONFIRM/CANCEL/
003100*     REFUND)
003200    06  REQ-GROUP-A.
003300    07  REQ-IDEMPOTENCY-KEY         PIC X(64).
003400*                        FOR CREATE (REQUIRED)
003500    07  REQ-PAY-ID                  PIC X(12).
003600*                        TARGET PAYMENT, CONFIRM/CANCEL/REFUND
003700    07  REQ-ORDER-ID                PIC X(64).
003800*                        FOR CREATE
003900* --> REQ-OP-CODE GROUP B: PARTIES
004000    06  REQ-GROUP-B.
004100    07  REQ-USER-ID                 PIC X(64).
004200*                        USER / SENDER
004300    07  REQ-TO-USER-ID              PIC X(64).                    P08TK1
004400*                        RECEIVER, TRANSFER ONLY                  P08TK1
004500    07  REQ-MERCHANT-ID             PIC X(64).
004600*                        FOR CREATE, OPTIONAL
004700* --> REQ-OP-CODE GROUP C: MONEY AND TIMING
004800    06  REQ-GROUP-C.
004900    07  REQ-AMOUNT                  PIC S9(15)V9(4).
005000*                        0 ON REFUND MEANS "FULL REFUND"
005100    07  REQ-CURRENCY                PIC X(03).
005200    07  REQ-METHOD                  PIC X(13).
005300*                        PAYMENT METHOD, CREATE ONLY
005400    07  REQ-EXPIRE-MINUTES          PIC 9(04).
005500*                        0 --> DEFAULT 30 MINUTES
005600    07  REQ-DESCRIPTION             PIC X(100).
005700    06  FILLER                      PIC X(21).
