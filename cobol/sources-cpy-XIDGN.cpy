000100* XIDGN.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFXIDGN" - SURROGATE ID / EXTERNAL
000400* REFERENCE NUMBER GENERATOR
000500*
000600*    WK-C-XIDGN-CLASS   ID MINTED
000700*    PAYM               PAY-ID          (X12, NUMERIC BODY)
000800*    TXND               TXN-ID          (X12, NUMERIC BODY)
000900*    WALM               WAL-ID          (X12, NUMERIC BODY)
001000*    XTXN               TXN-XXXXXXXX EXTERNAL ID
001100*    XREF               REF-XXXXXXXX EXTERNAL ID
001200******************************************************************
001300* HISTORY OF MODIFICATION:
001400******************************************************************
001500* P18AB1 - ACNPMT  - 11/04/2019 - REM PAYMENT HUB PHASE 1
001600*                   - INITIAL VERSION, ADAPTED FROM THE OLD
001700*                     BANK-TABLE-EXTENSION LOOKUP (TRFVBACU)
001800*----------------------------------------------------------------
001900    01  WK-C-XIDGN-RECORD.
002000    05  WK-C-XIDGN-CLASS            PIC X(04).
002100    05  WK-C-XIDGN-OUTPUT.
002200    10  WK-C-XIDGN-ID               PIC X(20).
002300    10  WK-C-XIDGN-ERROR-CD         PIC X(07).
002400    10  FILLER                      PIC X(10).
