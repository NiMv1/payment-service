000100* XTSTM.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFXTSTM" - TIMESTAMP UTILITY,
000400* OPTION-DRIVEN
000500*
000600*    WK-N-XTSTM-OPTION  ACTION
000700*    1                  GET CURRENT TIMESTAMP
000800*    2                  ADD MINUTES TO WK-C-XTSTM-BASE
000900*    3                  COMPARE WK-C-XTSTM-BASE TO WK-C-XTSTM-CMP
001000******************************************************************
001100* HISTORY OF MODIFICATION:
001200******************************************************************
001300* P17AB1 - ACNPMT  - 10/04/2019 - REM PAYMENT HUB PHASE 1
001400*                   - INITIAL VERSION, SAME SHAPE AS THE OLD
001500*                     CURRENCY-PAIR LOOKUP (TRFVCUYP) - ONE
001600*                     KEYED-IN, A HANDFUL OF DERIVED FIELDS OUT
001700*----------------------------------------------------------------
001800    01  WK-C-XTSTM-RECORD.
001900    05  WK-N-XTSTM-OPTION           PIC 9(01).
002000    05  WK-C-XTSTM-INPUT.
002100    10  WK-C-XTSTM-BASE             PIC X(26).
002200    10  WK-C-XTSTM-CMP              PIC X(26).
002300    10  WK-N-XTSTM-MINUTES          PIC S9(07) COMP.
002400    05  WK-C-XTSTM-OUTPUT.
002500    10  WK-C-XTSTM-RESULT           PIC X(26).
002600    10  WK-N-XTSTM-COMPARE-IND      PIC S9(01).
002700*                        -1 BASE BEFORE CMP, 0 EQUAL, +1 AFTER
002800    10  WK-C-XTSTM-ERROR-CD         PIC X(07).
002900    10  FILLER                      PIC X(10).
