000100* VIDM.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVIDM" - IDEMPOTENCY STORE,
000400* OPTION-DRIVEN
000500*
000600*    WK-N-VIDM-OPTION  ACTION
000700*    1                 LOOKUP
000800*    2                 SAVE
000900*    3                 CLEANUP SWEEP
001000******************************************************************
001100* HISTORY OF MODIFICATION:
001200******************************************************************
001300* P16AB1 - ACNPMT  - 09/04/2019 - REM PAYMENT HUB PHASE 1
001400*                   - INITIAL VERSION, ADAPTED FROM THE OLD
001500*                     STP-LIMIT LOOKUP/INSERT SHAPE (TRFVLMT)
001600*----------------------------------------------------------------
001700    01  WK-C-VIDM-RECORD.
001800    05  WK-N-VIDM-OPTION            PIC 9(01).
001900    05  WK-C-VIDM-INPUT.
002000    10  WK-C-VIDM-KEY               PIC X(64).
002100    10  WK-C-VIDM-PAY-ID            PIC X(12).
002200    10  WK-N-VIDM-RESP-STATUS       PIC 9(03).
002300    10  WK-C-VIDM-NOW               PIC X(26).
002400    05  WK-C-VIDM-OUTPUT.
002500    10  WK-C-VIDM-FOUND-IND         PIC X(01).
002600    88  WK-C-VIDM-IS-FOUND              VALUE "Y".
002700    10  WK-C-VIDM-PAY-ID-OUT        PIC X(12).
002800    10  WK-N-VIDM-RESP-STATUS-OUT   PIC 9(03).
002900    10  WK-N-VIDM-SWEPT-COUNT       PIC S9(07) COMP.
003000    10  WK-C-VIDM-ERROR-CD          PIC X(07).
003100    10  FILLER                      PIC X(10).
