000100* VPCN.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVPCN" - PAYMENT CANCELLATION
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* P13AB1 - ACNPMT  - 04/04/2019 - REM PAYMENT HUB PHASE 1
000800*                   - INITIAL VERSION
000900*----------------------------------------------------------------
001000    01  WK-C-VPCN-RECORD.
001100    05  WK-C-VPCN-INPUT.
001200    10  WK-C-VPCN-PAY-ID            PIC X(12).
001300    05  WK-C-VPCN-OUTPUT.
001400    10  WK-C-VPCN-ERROR-CD          PIC X(07).
001500    10  FILLER                      PIC X(10).
