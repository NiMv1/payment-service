000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXIDGN.
000500 AUTHOR.         RAJESH NAIR.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   11 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS A CALLED ROUTINE THAT MINTS THE SURROGATE
001300*              IDS AND EXTERNAL REFERENCE NUMBERS USED THROUGHOUT
001400*              THE PAYMENT HUB (PAY-ID, TXN-ID, WAL-ID, AND THE
001500*              "TXN-NNNNNNNN" / "REF-NNNNNNNN" EXTERNAL IDS
001600*              HANDED BACK TO THE CALLING CHANNEL).  ONE CONTROL
001700*              RECORD IS KEPT PER ID CLASS ON TFSIDGN, HOLDING
001800*              ONLY THE LAST NUMBER ISSUED - THE SAME SHAPE THE
001900*              PARA FILE HAS ALWAYS USED FOR RUNNING NUMBERS.
002000*
002100*=================================================================
002200* HISTORY OF AMENDMENT :
002300*=================================================================
002400* P18AB1 - ACNPMT  - 11/04/2019 - REM PAYMENT HUB PHASE 1
002500*                   - INITIAL VERSION, ADAPTED FROM THE OLD
002600*                     BANK-TABLE-EXTENSION LOOKUP (TRFVBACU) -
002700*                     SAME "OPEN, READ ONE KEYED ROW, RETURN
002800*                     DERIVED FIELDS" SHAPE, BUT THIS ROUTINE
002900*                     ALSO REWRITES THE ROW IT JUST READ.
003000*---------------------------------------------------------------
003100* P18AB2 - ACNPMT  - 25/04/2019 - REM PAYMENT HUB PHASE 1
003200*                   - ADDED AUTOMATIC CONTROL RECORD CREATION
003300*                     FOR A CLASS SEEN FOR THE FIRST TIME, SO
003400*                     THE PARAMETER TEAM DOES NOT HAVE TO PRIME
003500*                     TFSIDGN BEFORE A NEW ENVIRONMENT GOES LIVE.
003600*---------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TFSIDGN ASSIGN TO DATABASE-TFSIDGN
004900            ORGANIZATION      IS INDEXED
005000            ACCESS MODE       IS RANDOM
005100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  TFSIDGN
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS TFSIDGN-REC.
006300 01  TFSIDGN-REC.
006400     COPY DDS-ALL-FORMATS OF TFSIDGN.
006500 01  TFSIDGN-REC-1.
006600     COPY TFSIDGN.
006700
006800*************************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                       PIC X(24) VALUE
007200     "** PROGRAM TRFXIDGN **".
007300
007400* ------------------ PROGRAM WORKING STORAGE -------------------*
007500 COPY FIL3090.
007600 01  WK-C-COMMON.
007700     COPY ASCMWS.
007800
007900 01  WS-C-FLAG.
008000     05  WS-C-REC-FOUND           PIC X(01).
008100     05  FILLER                   PIC X(07).
008200
008300 01  WS-C-ID-NUM                  PIC 9(12).
008400 01  WS-C-ID-NUM-R REDEFINES WS-C-ID-NUM.
008500     05  WS-C-ID-NUM-X            PIC X(12).
008600
008700 01  WS-C-ID-8                    PIC 9(08).
008800 01  WS-C-ID-8-R REDEFINES WS-C-ID-8.
008900     05  WS-C-ID-8-X              PIC X(08).
009000
009100* BUILT LOCALLY AND MOVED TO THE FD RECORD WHEN A CLASS CONTROL
009200* ROW DOES NOT YET EXIST ON TFSIDGN AND HAS TO BE WRITTEN FIRST.
009300 01  WS-C-NEW-CTL-REC             PIC X(21).
009400 01  WS-C-NEW-CTL-BRKDOWN REDEFINES WS-C-NEW-CTL-REC.
009500     05  WS-C-NEWCTL-CLASS        PIC X(04).
009600     05  WS-N-NEWCTL-LASTNO       PIC S9(09) COMP.
009700     05  FILLER                   PIC X(08).
009800
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY XIDGN.
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-XIDGN-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     PERFORM A000-OPEN-FILES
010900        THRU A099-OPEN-FILES-EX.
011000     PERFORM B000-MAIN-PROCESSING
011100        THRU B999-MAIN-PROCESSING-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     GOBACK.
011500
011600 EJECT
011700*-------------------------------------------------------------*
011800 A000-OPEN-FILES.
011900*-------------------------------------------------------------*
012000     OPEN    I-O TFSIDGN.
012100     IF      NOT WK-C-SUCCESSFUL
012200             DISPLAY "TRFXIDGN - OPEN FILE ERROR - TFSIDGN"
012300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400             GO TO Y900-ABNORMAL-TERMINATION.
012500
012600 A099-OPEN-FILES-EX.
012700     EXIT.
012800
012900*-------------------------------------------------------------*
013000 B000-MAIN-PROCESSING.
013100*-------------------------------------------------------------*
013200     INITIALIZE             WK-C-XIDGN-OUTPUT.
013300     MOVE    "N"             TO WS-C-REC-FOUND.
013400     MOVE    WK-C-XIDGN-CLASS TO IDG-CLASS.
013500
013600     PERFORM C100-READ-TFSIDGN
013700        THRU C199-READ-TFSIDGN-EX.
013800
013900     IF      WS-C-REC-FOUND = "Y"
014000             ADD  1 TO IDG-LASTNO
014100             PERFORM C200-REWRITE-TFSIDGN
014200                THRU C299-REWRITE-TFSIDGN-EX
014300     ELSE
014400             MOVE 1 TO IDG-LASTNO
014500             PERFORM C300-WRITE-TFSIDGN
014600                THRU C399-WRITE-TFSIDGN-EX.
014700
014800     PERFORM D100-FORMAT-ID
014900        THRU D199-FORMAT-ID-EX.
015000
015100 B999-MAIN-PROCESSING-EX.
015200     EXIT.
015300
015400*-------------------------------------------------------------*
015500 C100-READ-TFSIDGN.
015600*-------------------------------------------------------------*
015700     READ    TFSIDGN KEY IS EXTERNALLY-DESCRIBED-KEY.
015800     IF      WK-C-SUCCESSFUL
015900             MOVE "Y" TO WS-C-REC-FOUND
016000     ELSE
016100     IF      WK-C-RECORD-NOT-FOUND
016200             MOVE "N" TO WS-C-REC-FOUND
016300     ELSE
016400             DISPLAY "TRFXIDGN - READ FILE ERROR - TFSIDGN"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600             GO TO Y900-ABNORMAL-TERMINATION.
016700
016800 C199-READ-TFSIDGN-EX.
016900     EXIT.
017000
017100*-------------------------------------------------------------*
017200 C200-REWRITE-TFSIDGN.
017300*-------------------------------------------------------------*
017400     REWRITE TFSIDGN-REC-1.
017500     IF      NOT WK-C-SUCCESSFUL
017600             DISPLAY "TRFXIDGN - REWRITE ERROR - TFSIDGN"
017700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800             GO TO Y900-ABNORMAL-TERMINATION.
017900
018000 C299-REWRITE-TFSIDGN-EX.
018100     EXIT.
018200
018300*-------------------------------------------------------------*
018400* P18AB2 - FIRST TIME THIS CLASS HAS BEEN SEEN - PRIME A CONTROL
018500*          ROW RATHER THAN ABENDING THE BATCH.
018600*-------------------------------------------------------------*
018700 C300-WRITE-TFSIDGN.
018800*-------------------------------------------------------------*
018900     MOVE    WK-C-XIDGN-CLASS   TO WS-C-NEWCTL-CLASS.
019000     MOVE    1                 TO WS-N-NEWCTL-LASTNO.
019100     MOVE    WS-C-NEW-CTL-REC   TO TFSIDGN-REC-1.
019200     MOVE    WK-C-XIDGN-CLASS   TO IDG-CLASS.
019300     MOVE    1                 TO IDG-LASTNO.
019400
019500     WRITE   TFSIDGN-REC-1.
019600     IF      NOT WK-C-SUCCESSFUL
019700             DISPLAY "TRFXIDGN - WRITE ERROR - TFSIDGN"
019800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900             GO TO Y900-ABNORMAL-TERMINATION.
020000
020100 C399-WRITE-TFSIDGN-EX.
020200     EXIT.
020300
020400*-------------------------------------------------------------*
020500 D100-FORMAT-ID.
020600*-------------------------------------------------------------*
020700     MOVE    IDG-LASTNO TO WS-C-ID-NUM.
020800
020900     IF      WK-C-XIDGN-CLASS = "PAYM"
021000        OR   WK-C-XIDGN-CLASS = "TXND"
021100        OR   WK-C-XIDGN-CLASS = "WALM"
021200             MOVE WS-C-ID-NUM-X TO WK-C-XIDGN-ID
021300     ELSE
021400     IF      WK-C-XIDGN-CLASS = "XTXN"
021500             MOVE IDG-LASTNO TO WS-C-ID-8
021600             STRING "TXN-" DELIMITED BY SIZE
021700                    WS-C-ID-8-X DELIMITED BY SIZE
021800               INTO WK-C-XIDGN-ID
021900     ELSE
022000     IF      WK-C-XIDGN-CLASS = "XREF"
022100             MOVE IDG-LASTNO TO WS-C-ID-8
022200             STRING "REF-" DELIMITED BY SIZE
022300                    WS-C-ID-8-X DELIMITED BY SIZE
022400               INTO WK-C-XIDGN-ID
022500     ELSE
022600             MOVE "SUP0016" TO WK-C-XIDGN-ERROR-CD.
022700
022800 D199-FORMAT-ID-EX.
022900     EXIT.
023000
023100 Y900-ABNORMAL-TERMINATION.
023200     PERFORM Z000-END-PROGRAM-ROUTINE
023300        THRU Z999-END-PROGRAM-ROUTINE-EX.
023400     EXIT PROGRAM.
023500
023600*-------------------------------------------------------------*
023700 Z000-END-PROGRAM-ROUTINE.
023800*-------------------------------------------------------------*
023900     CLOSE   TFSIDGN.
024000     IF      NOT WK-C-SUCCESSFUL
024100             DISPLAY "TRFXIDGN - CLOSE FILE ERROR - TFSIDGN"
024200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
024300
024400 Z999-END-PROGRAM-ROUTINE-EX.
024500     EXIT.
024600
024700******************************************************************
024800*************** END OF PROGRAM SOURCE - TRFXIDGN ***************
024900******************************************************************
