000100* VPRF.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVPRF" - PAYMENT REFUND, FULL OR
000400* PARTIAL
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* P14AB1 - ACNPMT  - 05/04/2019 - REM PAYMENT HUB PHASE 1
000900*                   - INITIAL VERSION
001000*----------------------------------------------------------------
001100    01  WK-C-VPRF-RECORD.
001200    05  WK-C-VPRF-INPUT.
001300    10  WK-C-VPRF-PAY-ID            PIC X(12).
001400    10  WK-N-VPRF-REQ-AMOUNT        PIC S9(15)V9(4).
001500*                        0 MEANS "FULL REMAINING REFUND"
001600    10  WK-C-VPRF-NOW               PIC X(26).
001700    10  WK-C-VPRF-EXTN-ID           PIC X(20).
001800*                        REF-XXXXXXXX, ASSIGNED BY TRFXIDGN
001900*                        BEFORE THE CALL
002000    05  WK-C-VPRF-OUTPUT.
002100    10  WK-N-VPRF-REFUND-AMOUNT     PIC S9(15)V9(4).
002200*                        ACTUAL AMOUNT REFUNDED THIS CALL
002300    10  WK-N-VPRF-TOTAL-REFUNDED    PIC S9(15)V9(4).
002400*                        CUMULATIVE REFUNDED AFTER THIS CALL
002500    10  WK-C-VPRF-TXN-TYPE          PIC X(14).
002600*                        PARTIAL-REFUND OR REFUND
002700    10  WK-C-VPRF-TXN-ID            PIC X(12).
002800    10  WK-C-VPRF-NEW-STATUS        PIC X(20).
002900    10  WK-C-VPRF-ERROR-CD          PIC X(07).
003000    10  FILLER                      PIC X(10).
