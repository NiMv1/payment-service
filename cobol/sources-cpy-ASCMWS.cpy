000100* ASCMWS.cpybk
000200******************************************************************
000300* APPLICATION SYSTEM COMMON WORK STORAGE
000400* COPIED INTO WK-C-COMMON BY EVERY TRFB/TRFV/TRFX PROGRAM
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* P01AB1 - ACNPMT  - 14/03/2019 - REM PAYMENT HUB PHASE 1
000900*                   - INITIAL VERSION, LIFTED OUT OF TRFVBAC/
001000*                     TRFXPARA COMMON BLOCK FOR RE-USE ACROSS
001100*                     THE NEW PAYMENT/WALLET SUITE
001200*----------------------------------------------------------------
001300* P02RJ1 - ACNRJR  - 02/11/2020 - CASH MGMT ROAD MAP P14
001400*                   - ADD WK-C-RUN-DATE/WK-C-RUN-TIME FOR THE
001500*                     END-OF-RUN CONTROL REPORT HEADER
001600*----------------------------------------------------------------
001700    05  WK-C-FILE-STATUS            PIC X(02).
001800    05  WK-C-RUN-DATE.
001900    10  WK-C-RUN-DATE-CEN           PIC X(02).                    P02RJ1
002000    10  WK-C-RUN-DATE-YMD           PIC X(06).                    P02RJ1
002100    05  WK-C-RUN-TIME               PIC X(06).                    P02RJ1
002200    05  WK-C-PGM-NAME                PIC X(10).
002300    05  WK-C-SUBR-NAME               PIC X(08).
002400    05  WK-N-WORK-SUB1               PIC S9(04) COMP.
002500    05  WK-N-WORK-SUB2               PIC S9(04) COMP.
