000100* TFSWALM.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSWALMR  FROM FILE TFSWALM  OF LIBRARY PAYLIB
000400* WALLET MASTER - ONE ROW PER (USER, CURRENCY), UNIQUE COMPOSITE
000500* KEY WAL-USER-ID + WAL-CURRENCY
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P04AB1 - ACNPMT  - 22/03/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION
001100*----------------------------------------------------------------
001200* P09RJ1 - ACNRJR  - 11/02/2022 - CASH MGMT ROAD MAP P14
001300*                   - ADD WAL-AVAIL-BAL REDEFINE NOTE - THE
001400*                     AVAILABLE BALANCE IS DERIVED, NOT STORED
001500*----------------------------------------------------------------
001600    05  TFSWALM-RECORD              PIC X(140).
001700*
001800    05  TFSWALMR REDEFINES TFSWALM-RECORD.
001900    06  WAL-ID                      PIC X(12).
002000*                        WALLET SURROGATE KEY
002100    06  WAL-USER-ID                 PIC X(64).
002200*                        OWNER USER ID
002300    06  WAL-CURRENCY                PIC X(03).
002400    06  WAL-BALANCE                 PIC S9(15)V9(4).
002500*                        TOTAL BALANCE
002600    06  WAL-BLOCKED-AMOUNT          PIC S9(15)V9(4).
002700*                        HELD (BLOCKED) AMOUNT
002800*                        AVAILABLE = WAL-BALANCE - WAL-BLOCKED-
002900*                        AMOUNT, NOT STORED, SEE TRFVWAL
003000*                        C200-CHECK-AVAILABLE                     P09RJ1
003100    06  WAL-ACTIVE-FLAG             PIC X(01).
003200    88  WAL-IS-ACTIVE                    VALUE "Y".
003300    88  WAL-IS-INACTIVE                  VALUE "N".
003400    06  FILLER                      PIC X(22).
