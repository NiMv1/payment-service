000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPAY.
000500 AUTHOR.         ANG CHOON HOCK.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   03 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE PAYMENT-CREATION ROUTINE - A CALLED
001300*              ROUTINE THAT OWNS THE PAYMENT MASTER TFSPAYM AND
001400*              THE TRANSACTION DETAIL JOURNAL TFSTXND.  IT DOES
001500*              NOT DECIDE WHETHER A REQUEST IS A DUPLICATE - THAT
001600*              IS TRFBPROC'S JOB, VIA A LOOKUP AGAINST THE
001700*              IDEMPOTENCY STORE (TRFVIDM) BEFORE THIS ROUTINE
001800*              IS EVER CALLED.  THIS ROUTINE STILL CARRIES ITS
001900*              OWN BELT-AND-SUSPENDERS CHECK AGAINST THE PAYMENT
002000*              MASTER'S IDEMPOTENCY-KEY LOGICAL FILE (TFSPAYX)
002100*              SO A STALE OR MISSING IDEMPOTENCY-STORE ROW CAN
002200*              NEVER PRODUCE TWO PAYMENT ROWS FOR ONE KEY.
002300*
002400*=================================================================
002500* HISTORY OF AMENDMENT :
002600*=================================================================
002700* P11AB1 - ACNPMT  - 03/04/2019 - REM PAYMENT HUB PHASE 1
002800*                   - INITIAL VERSION.
002900*---------------------------------------------------------------
003000* P11AB2 - ACNPMT  - 10/04/2019 - REM PAYMENT HUB PHASE 1
003100*                   - ADDED THE TFSPAYX ALTERNATE-KEY LOOKUP SO
003200*                     A RACE BETWEEN TWO REQUESTS CARRYING THE
003300*                     SAME IDEMPOTENCY KEY CANNOT INSERT TWO
003400*                     PAYMENT ROWS.
003500*---------------------------------------------------------------
003600* P11NG1 - NGCH01  - 19/11/2019 - REQ#4471
003700*                   - EXPIRE-MINUTES RANGE CHECK ADDED (1-1440);
003800*                     ZERO STILL MEANS "USE THE PAYEXPMIN
003900*                     DEFAULT", SUPPLIED BY TRFBPROC BEFORE THE
004000*                     CALL.
004100*---------------------------------------------------------------
004200* P11TK3 - TMPTK2  - 21/10/2023 - REQ#5944
004300*                   - XIDGN/XTSTM ARE OUTBOUND-CALL RECORDS ONLY,
004400*                     NEVER FURNISHED ON THIS PROGRAM'S OWN
004500*                     USING - MOVED THEM OUT OF LINKAGE SECTION
004600*                     INTO WORKING-STORAGE, MATCHING TRFVTE3'S
004700*                     XPARA/XGSPA CONVENTION.
004800*---------------------------------------------------------------
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT TFSPAYM ASSIGN TO DATABASE-TFSPAYM
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS DYNAMIC
006300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT TFSPAYX ASSIGN TO DATABASE-TFSPAYX
006600            ORGANIZATION      IS INDEXED
006700            ACCESS MODE       IS DYNAMIC
006800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000*                        TFSPAYX IS A LOGICAL FILE OVER TFSPAYM
007100*                        KEYED ON PAY-IDEMPOTENCY-KEY.
007200     SELECT TFSTXND ASSIGN TO DATABASE-TFSTXND
007300            ORGANIZATION      IS SEQUENTIAL
007400            ACCESS MODE       IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700 EJECT
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  TFSPAYM
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS TFSPAYM-REC.
008600 01  TFSPAYM-REC.
008700     COPY DDS-ALL-FORMATS OF TFSPAYM.
008800 01  TFSPAYM-REC-1.
008900     COPY TFSPAYM.
009000
009100 FD  TFSPAYX
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TFSPAYX-REC.
009400 01  TFSPAYX-REC.
009500     COPY DDS-ALL-FORMATS OF TFSPAYX.
009600 01  TFSPAYX-REC-1.
009700     COPY TFSPAYM.
009800
009900 FD  TFSTXND
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS TFSTXND-REC.
010200 01  TFSTXND-REC.
010300     COPY TFSTXND.
010400
010500*************************
010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                       PIC X(24) VALUE
010900     "** PROGRAM TRFVPAY   **".
011000
011100* ------------------ PROGRAM WORKING STORAGE -------------------*
011200 COPY FIL3090.
011300 01  WK-C-COMMON.
011400     COPY ASCMWS.
011500
011600 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
011700
011800* EXPIRE-MINUTES WORK AREA - DEFAULTED TO 30 BEFORE THE RANGE
011900* CHECK, REDEFINED SO THE RANGE TEST CAN ADDRESS IT AS A TWO-
012000* BYTE ZONED SUBSCRIPT-LIKE QUANTITY THE WAY THE SHOP'S OLDER
012100* TABLE-BOUND CHECKS DO.
012200 01  WS-N-EXPIRE-MINUTES          PIC 9(04).
012300 01  WS-N-EXPIRE-MINUTES-R REDEFINES WS-N-EXPIRE-MINUTES.
012400     05  FILLER                   PIC 9(02).
012500     05  WS-N-EXPIRE-MIN-LOW2     PIC 9(02).
012600
012700* NEW PAYMENT ROW BUILT LOCALLY, SAME IDEA AS THE CONTROL-ROW
012800* PRIME IN TRFXIDGN.
012900 01  WS-C-NEW-PAY-REC             PIC X(650).
013000 01  WS-C-NEW-PAY-BRKDOWN REDEFINES WS-C-NEW-PAY-REC.
013100     05  WS-C-NEWPAY-ID           PIC X(12).
013200     05  WS-C-NEWPAY-IDEMKEY      PIC X(64).
013300     05  WS-C-NEWPAY-ORDER-ID     PIC X(64).
013400     05  WS-C-NEWPAY-USER-ID      PIC X(64).
013500     05  WS-C-NEWPAY-MERCHANT-ID  PIC X(64).
013600     05  WS-N-NEWPAY-AMOUNT       PIC S9(15)V9(4).
013700     05  WS-C-NEWPAY-CURRENCY     PIC X(03).
013800     05  WS-C-NEWPAY-METHOD       PIC X(13).
013900     05  WS-C-NEWPAY-STATUS       PIC X(20).
014000     05  WS-C-NEWPAY-DESCRIPTION  PIC X(100).
014100     05  WS-C-NEWPAY-EXTN-ID      PIC X(20).
014200     05  WS-C-NEWPAY-ERROR-CODE   PIC X(50).
014300     05  WS-N-NEWPAY-REFUNDED     PIC S9(15)V9(4).
014400     05  WS-C-NEWPAY-CREATED-AT   PIC X(26).
014500     05  WS-C-NEWPAY-COMPLETED-AT PIC X(26).
014600     05  WS-C-NEWPAY-EXPIRES-AT   PIC X(26).
014700     05  FILLER                   PIC X(60).
014800
014900* CALL-SEQUENCE COUNTER GIVEN A BYTE-LEVEL PARTS REDEFINE SO A
015000* FUTURE DIAGNOSTIC DISPLAY CAN SNAP OFF THE RAW BINARY BYTES
015100* WITHOUT DISTURBING THE COMP FIELD ITSELF.
015200 01  WS-N-CALL-SEQ-R REDEFINES WS-N-CALL-SEQ.
015300     05  WS-C-CALL-SEQ-BYTES      PIC X(02).
015400
015500*    P11TK3 - OUTBOUND-CALL-ONLY RECORDS, NOT FURNISHED ON THIS
015600*    PROGRAM'S OWN USING - SEE TRFVTE3'S XPARA/XGSPA CONVENTION.
015700 COPY XIDGN.
015800 COPY XTSTM.
015900
016000 EJECT
016100 LINKAGE SECTION.
016200*****************
016300 COPY VPAY.
016400 EJECT
016500*******************************************
016600 PROCEDURE DIVISION USING WK-C-VPAY-RECORD.
016700*******************************************
016800 MAIN-MODULE.
016900     ADD     1 TO WS-N-CALL-SEQ.
017000     PERFORM A000-OPEN-FILES
017100        THRU A099-OPEN-FILES-EX.
017200     PERFORM B000-MAIN-PROCESSING
017300        THRU B999-MAIN-PROCESSING-EX.
017400     PERFORM Z000-END-PROGRAM-ROUTINE
017500        THRU Z999-END-PROGRAM-ROUTINE-EX.
017600     GOBACK.
017700
017800 EJECT
017900*-------------------------------------------------------------*
018000 A000-OPEN-FILES.
018100*-------------------------------------------------------------*
018200     OPEN    I-O TFSPAYM.
018300     IF      NOT WK-C-SUCCESSFUL
018400             DISPLAY "TRFVPAY  - OPEN FILE ERROR - TFSPAYM"
018500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018600             GO TO Y900-ABNORMAL-TERMINATION.
018700
018800     OPEN    INPUT TFSPAYX.
018900     IF      NOT WK-C-SUCCESSFUL
019000             DISPLAY "TRFVPAY  - OPEN FILE ERROR - TFSPAYX"
019100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200             GO TO Y900-ABNORMAL-TERMINATION.
019300
019400     OPEN    EXTEND TFSTXND.
019500     IF      NOT WK-C-SUCCESSFUL
019600             DISPLAY "TRFVPAY  - OPEN FILE ERROR - TFSTXND"
019700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800             GO TO Y900-ABNORMAL-TERMINATION.
019900
020000 A099-OPEN-FILES-EX.
020100     EXIT.
020200
020300*-------------------------------------------------------------*
020400 B000-MAIN-PROCESSING.
020500*-------------------------------------------------------------*
020600     INITIALIZE             WK-C-VPAY-OUTPUT.
020700
020800     PERFORM C100-VALIDATE-AMOUNT
020900        THRU C199-VALIDATE-AMOUNT-EX.
021000     IF      WK-C-VPAY-ERROR-CD NOT = SPACES
021100             GO TO B999-MAIN-PROCESSING-EX.
021200
021300     PERFORM C200-CHECK-IDEMPOTENCY
021400        THRU C299-CHECK-IDEMPOTENCY-EX.
021500     IF      WK-C-VPAY-IS-DUPLICATE
021600             GO TO B999-MAIN-PROCESSING-EX.
021700
021800     PERFORM C300-SET-EXPIRY
021900        THRU C399-SET-EXPIRY-EX.
022000     IF      WK-C-VPAY-ERROR-CD NOT = SPACES
022100             GO TO B999-MAIN-PROCESSING-EX.
022200
022300     PERFORM C400-INSERT-PAYMENT
022400        THRU C499-INSERT-PAYMENT-EX.
022500
022600     PERFORM C500-INSERT-TRANSACTION
022700        THRU C599-INSERT-TRANSACTION-EX.
022800
022900 B999-MAIN-PROCESSING-EX.
023000     EXIT.
023100
023200*-------------------------------------------------------------*
023300* C100-VALIDATE-AMOUNT - AMOUNT MUST BE > 0 (MINIMUM 0.01); THE
023400*                        FIELD WIDTH ALREADY LIMITS THE DIGITS
023500*                        (SUP0109 - INVALID-AMOUNT).
023600*-------------------------------------------------------------*
023700 C100-VALIDATE-AMOUNT.
023800*-------------------------------------------------------------*
023900     IF      WK-N-VPAY-AMOUNT < 0.01
024000             MOVE "SUP0109" TO WK-C-VPAY-ERROR-CD.
024100
024200 C199-VALIDATE-AMOUNT-EX.
024300     EXIT.
024400
024500*-------------------------------------------------------------*
024600* C200-CHECK-IDEMPOTENCY - BELT-AND-SUSPENDERS LOOKUP AGAINST
024700*                          TFSPAYX BY PAY-IDEMPOTENCY-KEY.
024800*-------------------------------------------------------------*
024900 C200-CHECK-IDEMPOTENCY.
025000*-------------------------------------------------------------*
025100     MOVE    "N"                  TO WK-C-VPAY-DUPLICATE-IND.
025200     MOVE    WK-C-VPAY-IDEMKEY    TO TFSPAYX-PAY-IDEMPOTENCY-KEY.
025300     READ    TFSPAYX KEY IS EXTERNALLY-DESCRIBED-KEY.
025400
025500     IF      WK-C-RECORD-NOT-FOUND
025600             GO TO C299-CHECK-IDEMPOTENCY-EX.
025700
025800     IF      NOT WK-C-SUCCESSFUL
025900             DISPLAY "TRFVPAY  - READ FILE ERROR - TFSPAYX"
026000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100             GO TO Y900-ABNORMAL-TERMINATION.
026200
026300     MOVE    "Y"                  TO WK-C-VPAY-DUPLICATE-IND.
026400     MOVE    TFSPAYX-PAY-ID       TO WK-C-VPAY-PAY-ID.
026500
026600 C299-CHECK-IDEMPOTENCY-EX.
026700     EXIT.
026800
026900*-------------------------------------------------------------*
027000* C300-SET-EXPIRY - DEFAULT 30 MINUTES WHEN NOT SUPPLIED, RANGE
027100*                   1-1440 WHEN SUPPLIED (SUP0110 - INVALID-
027200*                   EXPIRY-MINUTES), THEN ADD MINUTES TO NOW
027300*                   VIA TRFXTSTM OPTION 2.
027400*-------------------------------------------------------------*
027500 C300-SET-EXPIRY.
027600*-------------------------------------------------------------*
027700     MOVE    WK-N-VPAY-EXPIRE-MINUTES TO WS-N-EXPIRE-MINUTES.
027800     IF      WS-N-EXPIRE-MINUTES = ZERO
027900             MOVE 30 TO WS-N-EXPIRE-MINUTES
028000     ELSE
028100     IF      WS-N-EXPIRE-MINUTES < 1
028200                OR WS-N-EXPIRE-MINUTES > 1440
028300             MOVE "SUP0110" TO WK-C-VPAY-ERROR-CD
028400             GO TO C399-SET-EXPIRY-EX.
028500
028600     INITIALIZE              WK-C-XTSTM-RECORD.
028700     MOVE    2                    TO WK-N-XTSTM-OPTION.
028800     MOVE    WK-C-VPAY-NOW        TO WK-C-XTSTM-BASE.
028900     MOVE    WS-N-EXPIRE-MINUTES  TO WK-N-XTSTM-MINUTES.
029000     CALL    "TRFXTSTM" USING WK-C-XTSTM-RECORD.
029100     MOVE    WK-C-XTSTM-RESULT    TO WS-C-NEWPAY-EXPIRES-AT.
029200
029300 C399-SET-EXPIRY-EX.
029400     EXIT.
029500
029600*-------------------------------------------------------------*
029700 C400-INSERT-PAYMENT.
029800*-------------------------------------------------------------*
029900     MOVE    "PAYM" TO WK-C-XIDGN-CLASS.
030000     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
030100     MOVE    WK-C-XIDGN-ID            TO WS-C-NEWPAY-ID.
030200
030300     MOVE    WK-C-VPAY-IDEMKEY        TO WS-C-NEWPAY-IDEMKEY.
030400     MOVE    WK-C-VPAY-ORDER-ID       TO WS-C-NEWPAY-ORDER-ID.
030500     MOVE    WK-C-VPAY-USER-ID        TO WS-C-NEWPAY-USER-ID.
030600     MOVE    WK-C-VPAY-MERCHANT-ID    TO WS-C-NEWPAY-MERCHANT-ID.
030700     MOVE    WK-N-VPAY-AMOUNT         TO WS-N-NEWPAY-AMOUNT.
030800     MOVE    WK-C-VPAY-CURRENCY       TO WS-C-NEWPAY-CURRENCY.
030900     MOVE    WK-C-VPAY-METHOD         TO WS-C-NEWPAY-METHOD.
031000     MOVE    "PENDING             "   TO WS-C-NEWPAY-STATUS.
031100     MOVE    WK-C-VPAY-DESCRIPTION    TO WS-C-NEWPAY-DESCRIPTION.
031200     MOVE    SPACES                   TO WS-C-NEWPAY-EXTN-ID.
031300     MOVE    SPACES                   TO WS-C-NEWPAY-ERROR-CODE.
031400     MOVE    ZERO                     TO WS-N-NEWPAY-REFUNDED.
031500     MOVE    WK-C-VPAY-NOW            TO WS-C-NEWPAY-CREATED-AT.
031600     MOVE    SPACES                   TO WS-C-NEWPAY-COMPLETED-AT.
031700*                        WS-C-NEWPAY-EXPIRES-AT ALREADY SET BY
031800*                        C300-SET-EXPIRY.
031900     MOVE    WS-C-NEW-PAY-REC         TO TFSPAYM-REC-1.
032000
032100     WRITE   TFSPAYM-REC-1.
032200     IF      NOT WK-C-SUCCESSFUL
032300             DISPLAY "TRFVPAY  - WRITE ERROR - TFSPAYM"
032400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032500             GO TO Y900-ABNORMAL-TERMINATION.
032600
032700     MOVE    WS-C-NEWPAY-ID           TO WK-C-VPAY-PAY-ID.
032800
032900 C499-INSERT-PAYMENT-EX.
033000     EXIT.
033100
033200*-------------------------------------------------------------*
033300 C500-INSERT-TRANSACTION.
033400*-------------------------------------------------------------*
033500     MOVE    "TXND" TO WK-C-XIDGN-CLASS.
033600     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
033700
033800     MOVE    SPACES                   TO TFSTXND-REC.
033900     MOVE    WK-C-XIDGN-ID            TO TXN-ID.
034000     MOVE    WS-C-NEWPAY-ID           TO TXN-PAY-ID.
034100     MOVE    "PAYMENT       "         TO TXN-TYPE.
034200     MOVE    WK-N-VPAY-AMOUNT         TO TXN-AMOUNT.
034300     MOVE    WK-C-VPAY-CURRENCY       TO TXN-CURRENCY.
034400     MOVE    "PENDING             "   TO TXN-STATUS.
034500     MOVE    SPACES                   TO TXN-EXTERNAL-ID.
034600     MOVE    SPACES                   TO TXN-PROCESSED-AT.
034700
034800     WRITE   TFSTXND-REC.
034900     IF      NOT WK-C-SUCCESSFUL
035000             DISPLAY "TRFVPAY  - WRITE ERROR - TFSTXND"
035100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200             GO TO Y900-ABNORMAL-TERMINATION.
035300
035400     MOVE    WK-C-XIDGN-ID            TO WK-C-VPAY-TXN-ID.
035500
035600 C599-INSERT-TRANSACTION-EX.
035700     EXIT.
035800
035900 Y900-ABNORMAL-TERMINATION.
036000     PERFORM Z000-END-PROGRAM-ROUTINE
036100        THRU Z999-END-PROGRAM-ROUTINE-EX.
036200     EXIT PROGRAM.
036300
036400*-------------------------------------------------------------*
036500 Z000-END-PROGRAM-ROUTINE.
036600*-------------------------------------------------------------*
036700     CLOSE   TFSPAYM.
036800     IF      NOT WK-C-SUCCESSFUL
036900             DISPLAY "TRFVPAY  - CLOSE FILE ERROR - TFSPAYM"
037000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037100
037200     CLOSE   TFSPAYX.
037300     IF      NOT WK-C-SUCCESSFUL
037400             DISPLAY "TRFVPAY  - CLOSE FILE ERROR - TFSPAYX"
037500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
037600
037700     CLOSE   TFSTXND.
037800     IF      NOT WK-C-SUCCESSFUL
037900             DISPLAY "TRFVPAY  - CLOSE FILE ERROR - TFSTXND"
038000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
038100
038200 Z999-END-PROGRAM-ROUTINE-EX.
038300     EXIT.
038400
038500******************************************************************
038600*************** END OF PROGRAM SOURCE - TRFVPAY ***************
038700******************************************************************
