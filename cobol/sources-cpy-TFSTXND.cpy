000100* TFSTXND.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSTXNDR  FROM FILE TFSTXND  OF LIBRARY PAYLIB
000400* TRANSACTION DETAIL JOURNAL - ONE ROW PER MONEY MOVEMENT AGAINST
000500* A PAYMENT, WRITTEN IN PROCESSING ORDER (NO UPDATE-IN-PLACE
000600* EXCEPT THE CONFIRM/REFUND STATUS FLIP OF THE OWNING ROW)
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* P03AB2 - ACNPMT  - 20/03/2019 - REM PAYMENT HUB PHASE 1
001100*                   - INITIAL VERSION - SUCCEEDS THE OLD INCOMING
001200*                     MSG INTERFACE JOURNAL (UFIMIJ) RUNNING-
001300*                     NUMBER LAYOUT
001400*----------------------------------------------------------------
001500    05  TFSTXND-RECORD              PIC X(150).
001600*
001700    05  TFSTXNDR REDEFINES TFSTXND-RECORD.
001800    06  TXN-ID                      PIC X(12).
001900*                        TRANSACTION SURROGATE KEY
002000    06  TXN-PAY-ID                  PIC X(12).
002100*                        OWNING PAYMENT ID
002200    06  TXN-TYPE                    PIC X(14).
002300    88  TXN-IS-PAYMENT                   VALUE "PAYMENT       ".
002400    88  TXN-IS-REFUND                    VALUE "REFUND        ".
002500    88  TXN-IS-PARTIAL-REFUND            VALUE "PARTIAL-REFUND".
002600    88  TXN-IS-AUTHORIZATION             VALUE "AUTHORIZATION ".
002700    88  TXN-IS-CAPTURE                   VALUE "CAPTURE       ".
002800    88  TXN-IS-VOID                      VALUE "VOID          ".
002900    06  TXN-AMOUNT                  PIC S9(15)V9(4).
003000    06  TXN-CURRENCY                PIC X(03).
003100    06  TXN-STATUS                  PIC X(20).
003200    06  TXN-EXTERNAL-ID             PIC X(20).
003300*                        TXN-XXXXXXXX OR REF-XXXXXXXX, SPACES
003400*                        IF NONE ASSIGNED YET
003500    06  TXN-PROCESSED-AT            PIC X(26).
003600*                        SPACES IF UNPROCESSED
003700    06  FILLER                      PIC X(24).
