000100* VPCF.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVPCF" - PAYMENT CONFIRMATION
000400******************************************************************
000500* HISTORY OF MODIFICATION:
000600******************************************************************
000700* P12AB1 - ACNPMT  - 04/04/2019 - REM PAYMENT HUB PHASE 1
000800*                   - INITIAL VERSION
000900*----------------------------------------------------------------
001000    01  WK-C-VPCF-RECORD.
001100    05  WK-C-VPCF-INPUT.
001200    10  WK-C-VPCF-PAY-ID            PIC X(12).
001300    10  WK-C-VPCF-NOW               PIC X(26).
001400    10  WK-C-VPCF-EXTN-ID           PIC X(20).
001500*                        TXN-XXXXXXXX, ASSIGNED BY TRFXIDGN
001600*                        BEFORE THE CALL
001700    05  WK-C-VPCF-OUTPUT.
001800    10  WK-C-VPCF-ERROR-CD          PIC X(07).
001900    10  FILLER                      PIC X(10).
