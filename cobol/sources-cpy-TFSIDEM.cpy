000100* TFSIDEM.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSIDEMR  FROM FILE TFSIDEM  OF LIBRARY PAYLIB
000400* IDEMPOTENCY STORE - ONE ROW PER CALLER-SUPPLIED KEY, UNIQUE ON
000500* IDM-KEY, 24-HOUR LIFETIME, SWEPT BY TRFVIDM CLEANUP OPTION
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P05AB1 - ACNPMT  - 25/03/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION
001100*----------------------------------------------------------------
001200    05  TFSIDEM-RECORD              PIC X(150).
001300*
001400    05  TFSIDEMR REDEFINES TFSIDEM-RECORD.
001500    06  IDM-KEY                     PIC X(64).
001600    06  IDM-PAY-ID                  PIC X(12).
001700    06  IDM-RESP-STATUS             PIC 9(03).
001800    06  IDM-CREATED-AT              PIC X(26).
001900    06  IDM-EXPIRES-AT              PIC X(26).
002000*                        IDM-CREATED-AT + 24 HOURS
002100    06  FILLER                      PIC X(19).
