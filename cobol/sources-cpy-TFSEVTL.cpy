000100* TFSEVTL.cpybk
000200******************************************************************
000300* I-O FORMAT: TFSEVTLR  FROM FILE TFSEVTL  OF LIBRARY PAYLIB
000400* EVENT LOG - SEQUENTIAL APPEND-ONLY, ONE ROW PER PAYMENT
000500* LIFECYCLE CHANGE, ORDERED BY EVT-PAY-ID WITHIN A RUN
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* P06AB1 - ACNPMT  - 27/03/2019 - REM PAYMENT HUB PHASE 1
001000*                   - INITIAL VERSION
001100*----------------------------------------------------------------
001200    05  TFSEVTL-RECORD              PIC X(300).
001300*
001400    05  TFSEVTLR REDEFINES TFSEVTL-RECORD.
001500    06  EVT-TYPE                    PIC X(20).
001600    88  EVT-IS-PAYMENT-CREATED      VALUE "PAYMENT-CREATED     ".
001700    88  EVT-IS-PAYMENT-COMPLETED    VALUE "PAYMENT-COMPLETED   ".
001800    88  EVT-IS-PAYMENT-CANCELLED    VALUE "PAYMENT-CANCELLED   ".
001900    88  EVT-IS-PAYMENT-REFUNDED     VALUE "PAYMENT-REFUNDED    ".
002000    88  EVT-IS-PAYMENT-FAILED       VALUE "PAYMENT-FAILED      ".
002100    06  EVT-PAY-ID                  PIC X(12).
002200    06  EVT-ORDER-ID                PIC X(64).
002300    06  EVT-USER-ID                 PIC X(64).
002400    06  EVT-AMOUNT                  PIC S9(15)V9(4).
002500    06  EVT-CURRENCY                PIC X(03).
002600    06  EVT-STATUS                  PIC X(20).
002700    06  EVT-REFUND-AMOUNT           PIC S9(15)V9(4).
002800*                        THIS-EVENT REFUND AMOUNT, REFUNDED ONLY
002900    06  EVT-TOTAL-REFUNDED          PIC S9(15)V9(4).
003000*                        CUMULATIVE REFUNDED, REFUNDED ONLY
003100    06  EVT-TIMESTAMP               PIC X(26).
003200    06  FILLER                      PIC X(34).
