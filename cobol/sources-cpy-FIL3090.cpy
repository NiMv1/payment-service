000100* FIL3090.cpybk
000200******************************************************************
000300* FILE STATUS CONDITION NAMES - COPIED IMMEDIATELY AFTER
000400* WK-C-FILE-STATUS (SEE ASCMWS) SO THE 88-LEVELS ATTACH TO IT
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* P01AB2 - ACNPMT  - 14/03/2019 - REM PAYMENT HUB PHASE 1
000900*                   - INITIAL VERSION
001000*----------------------------------------------------------------
001100    88  WK-C-SUCCESSFUL              VALUE "00" "02" "04".
001200    88  WK-C-DUPLICATE-KEY           VALUE "22".
001300    88  WK-C-RECORD-NOT-FOUND        VALUE "23".
001400    88  WK-C-END-OF-FILE             VALUE "10".
001500    88  WK-C-INVALID-KEY             VALUE "21" "23" "24".
