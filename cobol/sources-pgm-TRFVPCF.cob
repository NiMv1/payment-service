000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPCF.
000500 AUTHOR.         ANG CHOON HOCK.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   04 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE PAYMENT-CONFIRMATION ROUTINE - A
001300*              CALLED ROUTINE THAT MOVES A PAYMENT FROM PENDING
001400*              OR PROCESSING TO COMPLETED, STAMPS THE COMPLETION
001500*              TIMESTAMP AND EXTERNAL TRANSACTION ID, AND FLIPS
001600*              THE OWNING PAYMENT-TYPE TRANSACTION DETAIL ROW TO
001700*              COMPLETED.  THE TRANSACTION ROW IS LOCATED VIA
001800*              TFSTXNX, A LOGICAL FILE OVER TFSTXND KEYED ON
001900*              TXN-PAY-ID WITH DUPLICATES, SINCE A PAYMENT CAN
002000*              EVENTUALLY OWN MORE THAN ONE DETAIL ROW.
002100*
002200*=================================================================
002300* HISTORY OF AMENDMENT :
002400*=================================================================
002500* P12AB1 - ACNPMT  - 04/04/2019 - REM PAYMENT HUB PHASE 1
002600*                   - INITIAL VERSION.
002700*---------------------------------------------------------------
002800* P12AB2 - ACNPMT  - 12/04/2019 - REM PAYMENT HUB PHASE 1
002900*                   - ADDED THE TFSTXNX SCAN SO THE PAYMENT-TYPE
003000*                     TRANSACTION ROW ITSELF CARRIES THE
003100*                     COMPLETED STATUS AND THE EXTERNAL ID,
003200*                     NOT JUST THE PAYMENT MASTER.
003300*---------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TFSPAYM ASSIGN TO DATABASE-TFSPAYM
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS DYNAMIC
004800            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT TFSTXNX ASSIGN TO DATABASE-TFSTXNX
005100            ORGANIZATION      IS INDEXED
005200            ACCESS MODE       IS DYNAMIC
005300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500*                        TFSTXNX IS A LOGICAL FILE OVER TFSTXND
005600*                        KEYED ON TXN-PAY-ID, DUPLICATES ALLOWED.
005700
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 FD  TFSPAYM
006500     LABEL RECORDS ARE OMITTED
006600     DATA RECORD IS TFSPAYM-REC.
006700 01  TFSPAYM-REC.
006800     COPY DDS-ALL-FORMATS OF TFSPAYM.
006900 01  TFSPAYM-REC-1.
007000     COPY TFSPAYM.
007100
007200 FD  TFSTXNX
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS TFSTXNX-REC.
007500 01  TFSTXNX-REC.
007600     COPY DDS-ALL-FORMATS OF TFSTXNX.
007700 01  TFSTXNX-REC-1.
007800     COPY TFSTXND.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                       PIC X(24) VALUE
008400     "** PROGRAM TRFVPCF   **".
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 COPY FIL3090.
008800 01  WK-C-COMMON.
008900     COPY ASCMWS.
009000
009100 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
009200 01  WS-C-TXN-FOUND-SWITCH        PIC X(01) VALUE "N".
009300     88  WS-TXN-ROW-FOUND             VALUE "Y".
009400 01  WS-C-TXN-EOF-SWITCH          PIC X(01) VALUE "N".
009500     88  WS-TXN-SCAN-ENDED            VALUE "Y".
009600
009700* WORK COPY OF THE PAY-ID USED TO DRIVE THE TFSTXNX SCAN, KEPT
009800* SEPARATE FROM THE FD KEY FIELD SO A REWRITE DOES NOT DISTURB
009900* THE VALUE THE LOOP IS COMPARING AGAINST.
010000 01  WS-C-SCAN-PAY-ID             PIC X(12).
010100 01  WS-C-SCAN-PAY-ID-R REDEFINES WS-C-SCAN-PAY-ID.
010200     05  WS-C-SCAN-PAY-ID-FIRST6  PIC X(06).
010300     05  WS-C-SCAN-PAY-ID-LAST6   PIC X(06).
010400
010500* COMPLETION WORK FIELDS, ALSO GIVEN A PARTS REDEFINE SO A
010600* FUTURE DIAGNOSTIC DISPLAY CAN SHOW THE DATE PART ALONE.
010700 01  WS-C-NOW-WORK                PIC X(26).
010800 01  WS-C-NOW-WORK-R REDEFINES WS-C-NOW-WORK.
010900     05  WS-C-NOW-WORK-DATE       PIC X(10).
011000     05  FILLER                   PIC X(16).
011100
011200* CALL-SEQUENCE COUNTER GIVEN A BYTE-LEVEL PARTS REDEFINE SO A
011300* FUTURE DIAGNOSTIC DISPLAY CAN SNAP OFF THE RAW BINARY BYTES
011400* WITHOUT DISTURBING THE COMP FIELD ITSELF.
011500 01  WS-N-CALL-SEQ-R REDEFINES WS-N-CALL-SEQ.
011600     05  WS-C-CALL-SEQ-BYTES      PIC X(02).
011700
011800 EJECT
011900 LINKAGE SECTION.
012000*****************
012100 COPY VPCF.
012200 EJECT
012300*******************************************
012400 PROCEDURE DIVISION USING WK-C-VPCF-RECORD.
012500*******************************************
012600 MAIN-MODULE.
012700     ADD     1 TO WS-N-CALL-SEQ.
012800     PERFORM A000-OPEN-FILES
012900        THRU A099-OPEN-FILES-EX.
013000     PERFORM B000-MAIN-PROCESSING
013100        THRU B999-MAIN-PROCESSING-EX.
013200     PERFORM Z000-END-PROGRAM-ROUTINE
013300        THRU Z999-END-PROGRAM-ROUTINE-EX.
013400     GOBACK.
013500
013600 EJECT
013700*-------------------------------------------------------------*
013800 A000-OPEN-FILES.
013900*-------------------------------------------------------------*
014000     OPEN    I-O TFSPAYM.
014100     IF      NOT WK-C-SUCCESSFUL
014200             DISPLAY "TRFVPCF  - OPEN FILE ERROR - TFSPAYM"
014300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400             GO TO Y900-ABNORMAL-TERMINATION.
014500
014600     OPEN    I-O TFSTXNX.
014700     IF      NOT WK-C-SUCCESSFUL
014800             DISPLAY "TRFVPCF  - OPEN FILE ERROR - TFSTXNX"
014900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000             GO TO Y900-ABNORMAL-TERMINATION.
015100
015200 A099-OPEN-FILES-EX.
015300     EXIT.
015400
015500*-------------------------------------------------------------*
015600 B000-MAIN-PROCESSING.
015700*-------------------------------------------------------------*
015800     INITIALIZE             WK-C-VPCF-OUTPUT.
015900     MOVE    WK-C-VPCF-NOW TO WS-C-NOW-WORK.
016000
016100     PERFORM C100-CHECK-CONFIRMABLE
016200        THRU C199-CHECK-CONFIRMABLE-EX.
016300     IF      WK-C-VPCF-ERROR-CD NOT = SPACES
016400             GO TO B999-MAIN-PROCESSING-EX.
016500
016600     PERFORM C200-COMPLETE-PAYMENT
016700        THRU C299-COMPLETE-PAYMENT-EX.
016800
016900     PERFORM C300-COMPLETE-TRANSACTION
017000        THRU C399-COMPLETE-TRANSACTION-EX.
017100
017200 B999-MAIN-PROCESSING-EX.
017300     EXIT.
017400
017500*-------------------------------------------------------------*
017600* C100-CHECK-CONFIRMABLE - LOAD THE PAYMENT (SUP0105 - PAYMENT-
017700*                          NOT-FOUND) AND VERIFY IT IS PENDING
017800*                          OR PROCESSING (SUP0106 - INVALID-
017900*                          STATE).
018000*-------------------------------------------------------------*
018100 C100-CHECK-CONFIRMABLE.
018200*-------------------------------------------------------------*
018300     MOVE    WK-C-VPCF-PAY-ID TO TFSPAYM-PAY-ID.
018400     READ    TFSPAYM KEY IS EXTERNALLY-DESCRIBED-KEY.
018500
018600     IF      WK-C-RECORD-NOT-FOUND
018700             MOVE "SUP0105" TO WK-C-VPCF-ERROR-CD
018800             GO TO C199-CHECK-CONFIRMABLE-EX.
018900
019000     IF      NOT WK-C-SUCCESSFUL
019100             DISPLAY "TRFVPCF  - READ FILE ERROR - TFSPAYM"
019200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019300             GO TO Y900-ABNORMAL-TERMINATION.
019400
019500     IF      NOT PAY-IS-PENDING
019600                AND NOT PAY-IS-PROCESSING
019700             MOVE "SUP0106" TO WK-C-VPCF-ERROR-CD.
019800
019900 C199-CHECK-CONFIRMABLE-EX.
020000     EXIT.
020100
020200*-------------------------------------------------------------*
020300 C200-COMPLETE-PAYMENT.
020400*-------------------------------------------------------------*
020500     MOVE    "COMPLETED           " TO PAY-STATUS.
020600     MOVE    WS-C-NOW-WORK           TO PAY-COMPLETED-AT.
020700     MOVE    WK-C-VPCF-EXTN-ID       TO PAY-EXTERNAL-TXN-ID.
020800
020900     REWRITE TFSPAYM-REC-1.
021000     IF      NOT WK-C-SUCCESSFUL
021100             DISPLAY "TRFVPCF  - REWRITE ERROR - TFSPAYM"
021200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300             GO TO Y900-ABNORMAL-TERMINATION.
021400
021500 C299-COMPLETE-PAYMENT-EX.
021600     EXIT.
021700
021800*-------------------------------------------------------------*
021900* C300-COMPLETE-TRANSACTION - SCAN TFSTXNX FOR THE PAYMENT-TYPE
022000*                             ROW OWNED BY THIS PAY-ID AND FLIP
022100*                             IT TO COMPLETED.
022200*-------------------------------------------------------------*
022300 C300-COMPLETE-TRANSACTION.
022400*-------------------------------------------------------------*
022500     MOVE    WK-C-VPCF-PAY-ID TO WS-C-SCAN-PAY-ID.
022600     MOVE    WK-C-VPCF-PAY-ID TO TXN-PAY-ID OF TFSTXNX-REC-1.
022700     MOVE    "N"              TO WS-C-TXN-FOUND-SWITCH.
022800     MOVE    "N"              TO WS-C-TXN-EOF-SWITCH.
022900
023000     START   TFSTXNX KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY
023100             ON SIZE ERROR
023200             MOVE "Y" TO WS-C-TXN-EOF-SWITCH.
023300
023400     IF      WS-TXN-SCAN-ENDED
023500             GO TO C399-COMPLETE-TRANSACTION-EX.
023600
023700     PERFORM C310-SCAN-ONE-TRANSACTION
023800        THRU C319-SCAN-ONE-TRANSACTION-EX
023900        UNTIL WS-TXN-ROW-FOUND
024000           OR WS-TXN-SCAN-ENDED.
024100
024200 C399-COMPLETE-TRANSACTION-EX.
024300     EXIT.
024400
024500*-------------------------------------------------------------*
024600 C310-SCAN-ONE-TRANSACTION.
024700*-------------------------------------------------------------*
024800     READ    TFSTXNX NEXT RECORD.
024900     IF      WK-C-END-OF-FILE
025000             MOVE "Y" TO WS-C-TXN-EOF-SWITCH
025100             GO TO C319-SCAN-ONE-TRANSACTION-EX.
025200
025300     IF      NOT WK-C-SUCCESSFUL
025400             DISPLAY "TRFVPCF  - READ NEXT ERROR - TFSTXNX"
025500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600             GO TO Y900-ABNORMAL-TERMINATION.
025700
025800     IF      TXN-PAY-ID OF TFSTXNX-REC-1 NOT = WS-C-SCAN-PAY-ID
025900             MOVE "Y" TO WS-C-TXN-EOF-SWITCH
026000             GO TO C319-SCAN-ONE-TRANSACTION-EX.
026100
026200     IF      TXN-IS-PAYMENT OF TFSTXNX-REC-1
026300             MOVE "Y"                 TO WS-C-TXN-FOUND-SWITCH
026400             MOVE "COMPLETED           "
026500                                 TO TXN-STATUS OF TFSTXNX-REC-1
026600             MOVE WS-C-NOW-WORK  TO TXN-PROCESSED-AT OF
026700                                     TFSTXNX-REC-1
026800             MOVE WK-C-VPCF-EXTN-ID
026900                                 TO TXN-EXTERNAL-ID OF
027000                                     TFSTXNX-REC-1
027100             REWRITE TFSTXNX-REC-1
027200             IF      NOT WK-C-SUCCESSFUL
027300                     DISPLAY "TRFVPCF  - REWRITE ERROR -"
027400                             " TFSTXNX"
027500                     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600                     GO TO Y900-ABNORMAL-TERMINATION
027700             END-IF.
027800
027900 C319-SCAN-ONE-TRANSACTION-EX.
028000     EXIT.
028100
028200 Y900-ABNORMAL-TERMINATION.
028300     PERFORM Z000-END-PROGRAM-ROUTINE
028400        THRU Z999-END-PROGRAM-ROUTINE-EX.
028500     EXIT PROGRAM.
028600
028700*-------------------------------------------------------------*
028800 Z000-END-PROGRAM-ROUTINE.
028900*-------------------------------------------------------------*
029000     CLOSE   TFSPAYM.
029100     IF      NOT WK-C-SUCCESSFUL
029200             DISPLAY "TRFVPCF  - CLOSE FILE ERROR - TFSPAYM"
029300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029400
029500     CLOSE   TFSTXNX.
029600     IF      NOT WK-C-SUCCESSFUL
029700             DISPLAY "TRFVPCF  - CLOSE FILE ERROR - TFSTXNX"
029800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
029900
030000 Z999-END-PROGRAM-ROUTINE-EX.
030100     EXIT.
030200
030300******************************************************************
030400*************** END OF PROGRAM SOURCE - TRFVPCF ***************
030500******************************************************************
