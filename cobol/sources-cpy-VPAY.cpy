000100* VPAY.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVPAY" - PAYMENT CREATE, IDEMPOTENCY
000400* GUARDED
000500******************************************************************
000600* HISTORY OF MODIFICATION:
000700******************************************************************
000800* P11AB1 - ACNPMT  - 03/04/2019 - REM PAYMENT HUB PHASE 1
000900*                   - INITIAL VERSION
001000*----------------------------------------------------------------
001100    01  WK-C-VPAY-RECORD.
001200    05  WK-C-VPAY-INPUT.
001300    10  WK-C-VPAY-IDEMKEY           PIC X(64).
001400    10  WK-C-VPAY-ORDER-ID          PIC X(64).
001500    10  WK-C-VPAY-USER-ID           PIC X(64).
001600    10  WK-C-VPAY-MERCHANT-ID       PIC X(64).
001700    10  WK-N-VPAY-AMOUNT            PIC S9(15)V9(4).
001800    10  WK-C-VPAY-CURRENCY          PIC X(03).
001900    10  WK-C-VPAY-METHOD            PIC X(13).
002000    10  WK-N-VPAY-EXPIRE-MINUTES    PIC 9(04).
002100    10  WK-C-VPAY-DESCRIPTION       PIC X(100).
002200    10  WK-C-VPAY-NOW               PIC X(26).
002300*                        CURRENT TIMESTAMP, SET BY TRFBPROC FROM
002400*                        TRFXTSTM BEFORE THE CALL
002500    05  WK-C-VPAY-OUTPUT.
002600    10  WK-C-VPAY-PAY-ID            PIC X(12).
002700    10  WK-C-VPAY-TXN-ID            PIC X(12).
002800    10  WK-C-VPAY-DUPLICATE-IND     PIC X(01).
002900    88  WK-C-VPAY-IS-DUPLICATE          VALUE "Y".
003000    10  WK-C-VPAY-ERROR-CD          PIC X(07).
003100    10  FILLER                      PIC X(10).
