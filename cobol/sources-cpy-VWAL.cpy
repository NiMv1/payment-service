000100* VWAL.cpybk
000200******************************************************************
000300* LINKAGE RECORD FOR CALL "TRFVWAL" - WALLET ENGINE, OPTION-
000400* DRIVEN THE SAME WAY TRFVGLAC'S WK-N-VGLAC-OPTION WORKS
000500*
000600*    WK-N-VWAL-OPTION  ACTION
000700*    1                 NEWWALL  - CREATE WALLET
000800*    2                 DEPOSIT
000900*    3                 WITHDRAW
001000*    4                 BLOCK
001100*    5                 UNBLOCK
001200*    6                 DEBIT-BLOCKED
001300*    9                 GET-CONTROL-TOTALS - NO FILE I/O, RETURNS
001400*                      THE RUNNING DEPOSIT/WITHDRAWAL/REJECTION
001500*                      TOTALS ACCUMULATED SINCE START OF RUN
001600******************************************************************
001700* HISTORY OF MODIFICATION:
001800******************************************************************
001900* P15AB1 - ACNPMT  - 08/04/2019 - REM PAYMENT HUB PHASE 1
002000*                   - INITIAL VERSION
002100*----------------------------------------------------------------
002200* P15TK3 - TMPTK2  - 21/10/2023 - REQ#5944
002300*                   - ADDED OPTION 9 GET-CONTROL-TOTALS AND ITS
002400*                     FIVE OUTPUT FIELDS SO TRFBPROC CAN PULL THE
002500*                     WALLET ENGINE'S OWN RUNNING TOTALS INTO THE
002600*                     END-OF-RUN CONTROL REPORT.
002700*----------------------------------------------------------------
002800    01  WK-C-VWAL-RECORD.
002900    05  WK-N-VWAL-OPTION            PIC 9(01).
003000    05  WK-C-VWAL-INPUT.
003100    10  WK-C-VWAL-USER-ID           PIC X(64).
003200    10  WK-C-VWAL-CURRENCY          PIC X(03).
003300    10  WK-N-VWAL-AMOUNT            PIC S9(15)V9(4).
003400*                        OPERATION AMOUNT, OR OPENING BALANCE
003500*                        ON NEWWALL
003600    05  WK-C-VWAL-OUTPUT.
003700    10  WK-C-VWAL-WAL-ID            PIC X(12).
003800    10  WK-N-VWAL-BALANCE           PIC S9(15)V9(4).
003900    10  WK-N-VWAL-BLOCKED-AMOUNT    PIC S9(15)V9(4).
004000    10  WK-C-VWAL-ERROR-CD          PIC X(07).
004100*                        OPTION 9 CONTROL-TOTAL FIELDS            P15TK3
004200    10  WK-N-VWAL-DEPOSIT-COUNT     PIC S9(07) COMP.              P15TK3
004300    10  WK-N-VWAL-DEPOSIT-AMOUNT    PIC S9(15)V9(4).              P15TK3
004400    10  WK-N-VWAL-WITHDRAW-COUNT    PIC S9(07) COMP.              P15TK3
004500    10  WK-N-VWAL-WITHDRAW-AMOUNT   PIC S9(15)V9(4).              P15TK3
004600    10  WK-N-VWAL-REJECT-COUNT      PIC S9(07) COMP.              P15TK3
004700    10  FILLER                      PIC X(10).
