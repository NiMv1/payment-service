000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVWAL.
000500 AUTHOR.         PRIYA RAMASAMY.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   08 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE WALLET ENGINE - A CALLED ROUTINE THAT
001300*              OWNS THE WALLET MASTER TFSWALM, KEYED ON
001400*              (WAL-USER-ID, WAL-CURRENCY).  OPTION-DRIVEN THE
001500*              SAME WAY TRFVGLAC'S WK-N-VGLAC-OPTION WORKS -
001600*              SEE XIDGN-STYLE COMMENT BLOCK ON THE LINKAGE
001700*              COPYBOOK VWAL FOR THE OPTION TABLE.
001800*
001900*              AVAILABLE BALANCE IS ALWAYS DERIVED AS WAL-BALANCE
002000*              MINUS WAL-BLOCKED-AMOUNT - IT IS NEVER STORED.
002100*
002200*=================================================================
002300* HISTORY OF AMENDMENT :
002400*=================================================================
002500* P15AB1 - ACNPMT  - 08/04/2019 - REM PAYMENT HUB PHASE 1
002600*                   - INITIAL VERSION - OPTIONS 1-3 ONLY
002700*                     (NEWWALL/DEPOSIT/WITHDRAW), SAME DISPATCH
002800*                     SHAPE AS TRFVGLAC'S WK-N-VGLAC-OPTION.
002900*---------------------------------------------------------------
003000* P15AB2 - ACNPMT  - 15/04/2019 - REM PAYMENT HUB PHASE 1
003100*                   - ADDED OPTIONS 4-6 (BLOCK/UNBLOCK/DEBIT-
003200*                     BLOCKED) FOR THE TRANSFER UNIT OF WORK
003300*                     BEING BUILT IN TRFBPROC.
003400*---------------------------------------------------------------
003500* P15RJ1 - ACNRJR  - 11/02/2022 - CASH MGMT ROAD MAP P14
003600*                   - AVAILABLE-BALANCE AND BLOCKED-AMOUNT CHECKS
003700*                     NOW ALLOW EQUALITY (A WALLET MAY BE DRIVEN
003800*                     EXACTLY TO ZERO AVAILABLE) - PREVIOUSLY
003900*                     REJECTED ON "LESS THAN OR EQUAL".
004000*---------------------------------------------------------------
004100* P15TK3 - TMPTK2  - 21/10/2023 - REQ#5944
004200*                   - NOW KEEPS ITS OWN RUNNING DEPOSIT/
004300*                     WITHDRAWAL/REJECTION CONTROL TOTALS ACROSS
004400*                     THE WHOLE RUN AND HANDS THEM BACK TO
004500*                     TRFBPROC ON THE NEW OPTION 9 GET-CONTROL-
004600*                     TOTALS, FOR THE END-OF-RUN REPORT.
004700*---------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TFSWALM ASSIGN TO DATABASE-TFSWALM
006000            ORGANIZATION      IS INDEXED
006100            ACCESS MODE       IS DYNAMIC
006200            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  TFSWALM
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS TFSWALM-REC.
007400 01  TFSWALM-REC.
007500     COPY DDS-ALL-FORMATS OF TFSWALM.
007600 01  TFSWALM-REC-1.
007700     COPY TFSWALM.
007800
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                       PIC X(24) VALUE
008300     "** PROGRAM TRFVWAL   **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 COPY FIL3090.
008700 01  WK-C-COMMON.
008800     COPY ASCMWS.
008900
009000* RUNNING CONTROL TOTALS, HELD ACROSS EVERY CALL FOR THE WHOLE
009100* RUN AND HANDED BACK TO TRFBPROC ON OPTION 9 - SEE P15TK3.
009200 01  WS-N-CNT-WAL-DEPOSITS        PIC S9(07) COMP VALUE ZERO.
009300 01  WS-N-CNT-WAL-WITHDRAWALS     PIC S9(07) COMP VALUE ZERO.
009400 01  WS-N-CNT-WAL-REJECTED        PIC S9(07) COMP VALUE ZERO.
009500 01  WS-N-TOTAL-WAL-DEPOSITED     PIC S9(15)V9(4) VALUE ZERO.
009600 01  WS-N-TOTAL-WAL-WITHDRAWN     PIC S9(15)V9(4) VALUE ZERO.
009700
009800 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
009900*                        P15AB1 - BUMPED EVERY CALL, SHOWN ON
010000*                        ANY ABEND TRACE SO OPS CAN TELL WHICH
010100*                        INVOCATION OF A MULTI-STEP TRANSFER
010200*                        DIED.
010300
010400 01  WS-C-FLAG.
010500     05  WS-C-REC-FOUND           PIC X(01).
010600     05  FILLER                   PIC X(07).
010700
010800* WORK COPY OF THE COMPOSITE KEY, BUILT BEFORE EVERY READ SO AN
010900* ERROR TRACE CAN DISPLAY IT EVEN AFTER THE FD FIELDS HAVE BEEN
011000* INITIALIZED FOR THE NEXT OPERATION.
011100 01  WS-C-KEY-WORK                PIC X(67).
011200 01  WS-C-KEY-WORK-R REDEFINES WS-C-KEY-WORK.
011300     05  WS-C-KEY-USER-ID         PIC X(64).
011400     05  WS-C-KEY-CURRENCY        PIC X(03).
011500
011600* AVAILABLE/BLOCKED ARITHMETIC WORK AREA, REDEFINED SO THE SIGN
011700* BYTE CAN BE TESTED DIRECTLY ON A NEGATIVE-AVAILABLE DIAGNOSTIC
011800* DISPLAY, THE SAME WAY THE OLD STP LIMIT ROUTINES TRACED A
011900* SHORTFALL.
012000 01  WS-N-AVAILABLE-BAL           PIC S9(15)V9(4).
012100 01  WS-N-AVAILABLE-BAL-R REDEFINES WS-N-AVAILABLE-BAL.
012200     05  WS-N-AVAILABLE-SIGN      PIC S9(01).
012300     05  FILLER                   PIC 9(14)V9(4).
012400
012500* NEW WALLET ROW BUILT LOCALLY BEFORE WRITE ON NEWWALL - SAME
012600* IDEA AS THE CONTROL-ROW PRIME IN TRFXIDGN.
012700 01  WS-C-NEW-WAL-REC             PIC X(140).
012800 01  WS-C-NEW-WAL-BRKDOWN REDEFINES WS-C-NEW-WAL-REC.
012900     05  WS-C-NEWWAL-ID           PIC X(12).
013000     05  WS-C-NEWWAL-USER-ID      PIC X(64).
013100     05  WS-C-NEWWAL-CURRENCY     PIC X(03).
013200     05  WS-N-NEWWAL-BALANCE      PIC S9(15)V9(4).
013300     05  WS-N-NEWWAL-BLOCKED      PIC S9(15)V9(4).
013400     05  WS-C-NEWWAL-ACTIVE-FLAG  PIC X(01).
013500     05  FILLER                   PIC X(22).
013600
013700*    P15TK3 - CALL "TRFXIDGN" RECORD IS OUTBOUND-CALL-ONLY - IT
013800*    NEVER ARRIVES ON THIS PROGRAM'S OWN USING, SO IT BELONGS IN
013900*    WORKING-STORAGE, NOT LINKAGE - SEE TRFVTE3'S XPARA/XGSPA.
014000 COPY XIDGN.
014100
014200 EJECT
014300 LINKAGE SECTION.
014400*****************
014500 COPY VWAL.
014600 EJECT
014700*******************************************
014800 PROCEDURE DIVISION USING WK-C-VWAL-RECORD.
014900*******************************************
015000 MAIN-MODULE.
015100     ADD     1 TO WS-N-CALL-SEQ.
015200     PERFORM A000-OPEN-FILES
015300        THRU A099-OPEN-FILES-EX.
015400     PERFORM B000-MAIN-PROCESSING
015500        THRU B999-MAIN-PROCESSING-EX.
015600     PERFORM Z000-END-PROGRAM-ROUTINE
015700        THRU Z999-END-PROGRAM-ROUTINE-EX.
015800     GOBACK.
015900
016000 EJECT
016100*-------------------------------------------------------------*
016200 A000-OPEN-FILES.
016300*-------------------------------------------------------------*
016400     OPEN    I-O TFSWALM.
016500     IF      NOT WK-C-SUCCESSFUL
016600             DISPLAY "TRFVWAL  - OPEN FILE ERROR - TFSWALM"
016700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800             GO TO Y900-ABNORMAL-TERMINATION.
016900
017000 A099-OPEN-FILES-EX.
017100     EXIT.
017200
017300*-------------------------------------------------------------*
017400 B000-MAIN-PROCESSING.
017500*-------------------------------------------------------------*
017600     INITIALIZE             WK-C-VWAL-OUTPUT.
017700     MOVE    WK-C-VWAL-USER-ID  TO WS-C-KEY-USER-ID.
017800     MOVE    WK-C-VWAL-CURRENCY TO WS-C-KEY-CURRENCY.
017900
018000     EVALUATE WK-N-VWAL-OPTION
018100        WHEN 1
018200           PERFORM C100-NEW-WALLET
018300              THRU C199-NEW-WALLET-EX
018400        WHEN 2
018500           PERFORM C210-LOAD-WALLET
018600              THRU C219-LOAD-WALLET-EX
018700           IF      WK-C-VWAL-ERROR-CD = SPACES
018800                   PERFORM C220-APPLY-DEPOSIT
018900                      THRU C229-APPLY-DEPOSIT-EX
019000           END-IF
019100        WHEN 3
019200           PERFORM C210-LOAD-WALLET
019300              THRU C219-LOAD-WALLET-EX
019400           IF      WK-C-VWAL-ERROR-CD = SPACES
019500                   PERFORM C300-APPLY-WITHDRAW
019600                      THRU C399-APPLY-WITHDRAW-EX
019700           END-IF
019800        WHEN 4
019900           PERFORM C210-LOAD-WALLET
020000              THRU C219-LOAD-WALLET-EX
020100           IF      WK-C-VWAL-ERROR-CD = SPACES
020200                   PERFORM C400-APPLY-BLOCK
020300                      THRU C499-APPLY-BLOCK-EX
020400           END-IF
020500        WHEN 5
020600           PERFORM C210-LOAD-WALLET
020700              THRU C219-LOAD-WALLET-EX
020800           IF      WK-C-VWAL-ERROR-CD = SPACES
020900                   PERFORM C500-APPLY-UNBLOCK
021000                      THRU C599-APPLY-UNBLOCK-EX
021100           END-IF
021200        WHEN 6
021300           PERFORM C210-LOAD-WALLET
021400              THRU C219-LOAD-WALLET-EX
021500           IF      WK-C-VWAL-ERROR-CD = SPACES
021600                   PERFORM C600-APPLY-DEBIT-BLOCKED
021700                      THRU C699-APPLY-DEBIT-BLOCKED-EX
021800           END-IF
021900        WHEN 9
022000           PERFORM C700-GET-CONTROL-TOTALS
022100              THRU C799-GET-CONTROL-TOTALS-EX
022200        WHEN OTHER
022300           MOVE    "SUP0199" TO WK-C-VWAL-ERROR-CD
022400     END-EVALUATE.
022500
022600*    P15TK3 - ONE RUNNING REJECT COUNT FOR ALL SIX FILE-UPDATING
022700*    OPTIONS; OPTION 9 NEVER SETS AN ERROR-CD SO IT IS EXCLUDED
022800*    HERE TO AVOID DOUBLE-COUNTING ITSELF AS A REJECTION.
022900     IF      WK-N-VWAL-OPTION < 9
023000             AND WK-C-VWAL-ERROR-CD NOT = SPACES
023100             ADD 1 TO WS-N-CNT-WAL-REJECTED
023200     END-IF.
023300
023400 B999-MAIN-PROCESSING-EX.
023500     EXIT.
023600
023700*-------------------------------------------------------------*
023800* C100-NEW-WALLET - OPTION 1 - WAL-USER-ID/WAL-CURRENCY MUST NOT
023900*                   ALREADY HAVE A ROW (SUP0101 - WALLET-EXISTS).
024000*-------------------------------------------------------------*
024100 C100-NEW-WALLET.
024200*-------------------------------------------------------------*
024300     MOVE    SPACES TO TFSWALM-REC-1.
024400     MOVE    WK-C-VWAL-USER-ID  TO TFSWALM-WAL-USER-ID.
024500     MOVE    WK-C-VWAL-CURRENCY TO TFSWALM-WAL-CURRENCY.
024600     READ    TFSWALM KEY IS EXTERNALLY-DESCRIBED-KEY.
024700     IF      WK-C-SUCCESSFUL
024800             MOVE "SUP0101" TO WK-C-VWAL-ERROR-CD
024900             GO TO C199-NEW-WALLET-EX.
025000
025100     IF      NOT WK-C-RECORD-NOT-FOUND
025200             DISPLAY "TRFVWAL  - READ FILE ERROR - TFSWALM"
025300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400             GO TO Y900-ABNORMAL-TERMINATION.
025500
025600     CALL    "TRFXIDGN" USING WK-C-XIDGN-RECORD.
025700*    P15AB1 - CALLER MUST PRIME WK-C-XIDGN-CLASS = "WALM" BEFORE
025800*             THIS CALL; DONE BY TRFBPROC.
025900
026000     MOVE    WK-C-XIDGN-ID          TO WS-C-NEWWAL-ID.
026100     MOVE    WK-C-VWAL-USER-ID      TO WS-C-NEWWAL-USER-ID.
026200     MOVE    WK-C-VWAL-CURRENCY     TO WS-C-NEWWAL-CURRENCY.
026300     MOVE    WK-N-VWAL-AMOUNT       TO WS-N-NEWWAL-BALANCE.
026400     MOVE    ZERO                   TO WS-N-NEWWAL-BLOCKED.
026500     MOVE    "Y"                    TO WS-C-NEWWAL-ACTIVE-FLAG.
026600     MOVE    WS-C-NEW-WAL-REC       TO TFSWALM-REC-1.
026700
026800     WRITE   TFSWALM-REC-1.
026900     IF      NOT WK-C-SUCCESSFUL
027000             DISPLAY "TRFVWAL  - WRITE ERROR - TFSWALM"
027100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200             GO TO Y900-ABNORMAL-TERMINATION.
027300
027400     MOVE    WS-C-NEWWAL-ID         TO WK-C-VWAL-WAL-ID.
027500     MOVE    WS-N-NEWWAL-BALANCE    TO WK-N-VWAL-BALANCE.
027600     MOVE    WS-N-NEWWAL-BLOCKED    TO WK-N-VWAL-BLOCKED-AMOUNT.
027700
027800 C199-NEW-WALLET-EX.
027900     EXIT.
028000
028100*-------------------------------------------------------------*
028200* C210-LOAD-WALLET - COMMON READ FOR OPTIONS 2-6 (SUP0102 -
028300*                    WALLET-NOT-FOUND).
028400*-------------------------------------------------------------*
028500 C210-LOAD-WALLET.
028600*-------------------------------------------------------------*
028700     MOVE    WK-C-VWAL-USER-ID  TO TFSWALM-WAL-USER-ID.
028800     MOVE    WK-C-VWAL-CURRENCY TO TFSWALM-WAL-CURRENCY.
028900     READ    TFSWALM KEY IS EXTERNALLY-DESCRIBED-KEY.
029000     IF      WK-C-SUCCESSFUL
029100             MOVE TFSWALM-WAL-ID TO WK-C-VWAL-WAL-ID
029200             GO TO C219-LOAD-WALLET-EX.
029300
029400     IF      WK-C-RECORD-NOT-FOUND
029500             MOVE "SUP0102" TO WK-C-VWAL-ERROR-CD
029600             GO TO C219-LOAD-WALLET-EX.
029700
029800     DISPLAY "TRFVWAL  - READ FILE ERROR - TFSWALM"
029900     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000     GO TO Y900-ABNORMAL-TERMINATION.
030100
030200 C219-LOAD-WALLET-EX.
030300     EXIT.
030400
030500*-------------------------------------------------------------*
030600* C220-APPLY-DEPOSIT - OPTION 2 - NO UPPER CHECK.
030700*-------------------------------------------------------------*
030800 C220-APPLY-DEPOSIT.
030900*-------------------------------------------------------------*
031000     ADD     WK-N-VWAL-AMOUNT TO TFSWALM-WAL-BALANCE.
031100     PERFORM C900-REWRITE-WALLET
031200        THRU C999-REWRITE-WALLET-EX.
031300     ADD     1 TO WS-N-CNT-WAL-DEPOSITS.
031400     ADD     WK-N-VWAL-AMOUNT TO WS-N-TOTAL-WAL-DEPOSITED.
031500
031600 C229-APPLY-DEPOSIT-EX.
031700     EXIT.
031800
031900*-------------------------------------------------------------*
032000* C300-APPLY-WITHDRAW - OPTION 3 - CHECKS AVAILABLE, NOT TOTAL,
032100*                       BALANCE (SUP0103 - INSUFFICIENT-FUNDS).
032200*-------------------------------------------------------------*
032300 C300-APPLY-WITHDRAW.
032400*-------------------------------------------------------------*
032500     COMPUTE WS-N-AVAILABLE-BAL =
032600             TFSWALM-WAL-BALANCE - TFSWALM-WAL-BLOCKED-AMOUNT.
032700     IF      WS-N-AVAILABLE-BAL < WK-N-VWAL-AMOUNT
032800             MOVE "SUP0103" TO WK-C-VWAL-ERROR-CD
032900             GO TO C399-APPLY-WITHDRAW-EX.
033000
033100     SUBTRACT WK-N-VWAL-AMOUNT FROM TFSWALM-WAL-BALANCE.
033200     PERFORM C900-REWRITE-WALLET
033300        THRU C999-REWRITE-WALLET-EX.
033400     ADD     1 TO WS-N-CNT-WAL-WITHDRAWALS.
033500     ADD     WK-N-VWAL-AMOUNT TO WS-N-TOTAL-WAL-WITHDRAWN.
033600
033700 C399-APPLY-WITHDRAW-EX.
033800     EXIT.
033900
034000*-------------------------------------------------------------*
034100* C400-APPLY-BLOCK - OPTION 4 - ALSO CHECKS AVAILABLE BALANCE
034200*                    (SUP0103 - INSUFFICIENT-FUNDS).
034300*-------------------------------------------------------------*
034400 C400-APPLY-BLOCK.
034500*-------------------------------------------------------------*
034600     COMPUTE WS-N-AVAILABLE-BAL =
034700             TFSWALM-WAL-BALANCE - TFSWALM-WAL-BLOCKED-AMOUNT.
034800     IF      WS-N-AVAILABLE-BAL < WK-N-VWAL-AMOUNT
034900             MOVE "SUP0103" TO WK-C-VWAL-ERROR-CD
035000             GO TO C499-APPLY-BLOCK-EX.
035100
035200     ADD     WK-N-VWAL-AMOUNT TO TFSWALM-WAL-BLOCKED-AMOUNT.
035300     PERFORM C900-REWRITE-WALLET
035400        THRU C999-REWRITE-WALLET-EX.
035500
035600 C499-APPLY-BLOCK-EX.
035700     EXIT.
035800
035900*-------------------------------------------------------------*
036000* C500-APPLY-UNBLOCK - OPTION 5 - CHECKS THE BLOCKED AMOUNT ONLY
036100*                      (SUP0104 - INSUFFICIENT-BLOCKED).
036200*-------------------------------------------------------------*
036300 C500-APPLY-UNBLOCK.
036400*-------------------------------------------------------------*
036500     IF      TFSWALM-WAL-BLOCKED-AMOUNT < WK-N-VWAL-AMOUNT
036600             MOVE "SUP0104" TO WK-C-VWAL-ERROR-CD
036700             GO TO C599-APPLY-UNBLOCK-EX.
036800
036900     SUBTRACT WK-N-VWAL-AMOUNT FROM TFSWALM-WAL-BLOCKED-AMOUNT.
037000     PERFORM C900-REWRITE-WALLET
037100        THRU C999-REWRITE-WALLET-EX.
037200
037300 C599-APPLY-UNBLOCK-EX.
037400     EXIT.
037500
037600*-------------------------------------------------------------*
037700* C600-APPLY-DEBIT-BLOCKED - OPTION 6 - CHECKS THE BLOCKED AMOUNT
037800*                            ONLY (SUP0104 - INSUFFICIENT-
037900*                            BLOCKED); DRAWS DOWN BOTH BLOCKED
038000*                            AND BALANCE.
038100*-------------------------------------------------------------*
038200 C600-APPLY-DEBIT-BLOCKED.
038300*-------------------------------------------------------------*
038400     IF      TFSWALM-WAL-BLOCKED-AMOUNT < WK-N-VWAL-AMOUNT
038500             MOVE "SUP0104" TO WK-C-VWAL-ERROR-CD
038600             GO TO C699-APPLY-DEBIT-BLOCKED-EX.
038700
038800     SUBTRACT WK-N-VWAL-AMOUNT FROM TFSWALM-WAL-BLOCKED-AMOUNT.
038900     SUBTRACT WK-N-VWAL-AMOUNT FROM TFSWALM-WAL-BALANCE.
039000     PERFORM C900-REWRITE-WALLET
039100        THRU C999-REWRITE-WALLET-EX.
039200
039300 C699-APPLY-DEBIT-BLOCKED-EX.
039400     EXIT.
039500
039600*-------------------------------------------------------------*
039700* C700-GET-CONTROL-TOTALS - OPTION 9 - NO FILE I/O.  HANDS THE
039800*                           RUNNING TOTALS BACK TO TRFBPROC FOR
039900*                           THE END-OF-RUN CONTROL REPORT.          P15TK3
040000*-------------------------------------------------------------*
040100 C700-GET-CONTROL-TOTALS.
040200*-------------------------------------------------------------*
040300     MOVE    WS-N-CNT-WAL-DEPOSITS    TO WK-N-VWAL-DEPOSIT-COUNT.
040400     MOVE    WS-N-TOTAL-WAL-DEPOSITED TO WK-N-VWAL-DEPOSIT-AMOUNT.
040500     MOVE    WS-N-CNT-WAL-WITHDRAWALS TO WK-N-VWAL-WITHDRAW-COUNT.
040600     MOVE    WS-N-TOTAL-WAL-WITHDRAWN
040700                                 TO WK-N-VWAL-WITHDRAW-AMOUNT.
040800     MOVE    WS-N-CNT-WAL-REJECTED    TO WK-N-VWAL-REJECT-COUNT.
040900
041000 C799-GET-CONTROL-TOTALS-EX.
041100     EXIT.
041200
041300*-------------------------------------------------------------*
041400 C900-REWRITE-WALLET.
041500*-------------------------------------------------------------*
041600     REWRITE TFSWALM-REC-1.
041700     IF      NOT WK-C-SUCCESSFUL
041800             DISPLAY "TRFVWAL  - REWRITE ERROR - TFSWALM"
041900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042000             GO TO Y900-ABNORMAL-TERMINATION.
042100
042200     MOVE    TFSWALM-WAL-BALANCE        TO WK-N-VWAL-BALANCE.
042300     MOVE    TFSWALM-WAL-BLOCKED-AMOUNT
042400                                 TO WK-N-VWAL-BLOCKED-AMOUNT.
042500
042600 C999-REWRITE-WALLET-EX.
042700     EXIT.
042800
042900 Y900-ABNORMAL-TERMINATION.
043000     PERFORM Z000-END-PROGRAM-ROUTINE
043100        THRU Z999-END-PROGRAM-ROUTINE-EX.
043200     EXIT PROGRAM.
043300
043400*-------------------------------------------------------------*
043500 Z000-END-PROGRAM-ROUTINE.
043600*-------------------------------------------------------------*
043700     CLOSE   TFSWALM.
043800     IF      NOT WK-C-SUCCESSFUL
043900             DISPLAY "TRFVWAL  - CLOSE FILE ERROR - TFSWALM"
044000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
044100
044200 Z999-END-PROGRAM-ROUTINE-EX.
044300     EXIT.
044400
044500******************************************************************
044600*************** END OF PROGRAM SOURCE - TRFVWAL ***************
044700******************************************************************
