000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVPCN.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   PAYMENT HUB - CASH MANAGEMENT.
000700 DATE-WRITTEN.   04 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS THE PAYMENT-CANCELLATION ROUTINE - A
001300*              CALLED ROUTINE THAT MOVES A PAYMENT FROM PENDING
001400*              OR PROCESSING TO CANCELLED.  THE OWNING
001500*              TRANSACTION DETAIL ROW IS LEFT UNTOUCHED - A
001600*              CANCELLED PAYMENT NEVER MOVED ANY MONEY, SO
001700*              TFSTXND HAS NOTHING TO FLIP.
001800*
001900*=================================================================
002000* HISTORY OF AMENDMENT :
002100*=================================================================
002200* P13AB1 - ACNPMT  - 04/04/2019 - REM PAYMENT HUB PHASE 1
002300*                   - INITIAL VERSION.
002400*---------------------------------------------------------------
002500 EJECT
002600**********************
002700 ENVIRONMENT DIVISION.
002800**********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TFSPAYM ASSIGN TO DATABASE-TFSPAYM
003700            ORGANIZATION      IS INDEXED
003800            ACCESS MODE       IS DYNAMIC
003900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
004000            FILE STATUS       IS WK-C-FILE-STATUS.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  TFSPAYM
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS TFSPAYM-REC.
005100 01  TFSPAYM-REC.
005200     COPY DDS-ALL-FORMATS OF TFSPAYM.
005300 01  TFSPAYM-REC-1.
005400     COPY TFSPAYM.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                       PIC X(24) VALUE
006000     "** PROGRAM TRFVPCN   **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 COPY FIL3090.
006400 01  WK-C-COMMON.
006500     COPY ASCMWS.
006600
006700 01  WS-N-CALL-SEQ                PIC S9(04) COMP VALUE ZERO.
006800
006900* WORK COPY OF THE KEY, DISPLAYED ON ANY UNEXPECTED I-O ERROR.
007000 01  WS-C-KEY-WORK                PIC X(12).
007100 01  WS-C-KEY-WORK-R REDEFINES WS-C-KEY-WORK.
007200     05  WS-C-KEY-WORK-FIRST6     PIC X(06).
007300     05  WS-C-KEY-WORK-LAST6      PIC X(06).
007400
007500* CANCELLED-STATUS LITERAL HELD AS A WORK FIELD SO THE SAME
007600* 20-BYTE CONSTANT IS NOT RE-KEYED IN MORE THAN ONE PLACE.
007700 01  WS-C-STATUS-WORK             PIC X(20).
007800 01  WS-C-STATUS-WORK-R REDEFINES WS-C-STATUS-WORK.
007900     05  WS-C-STATUS-WORK-TEXT9   PIC X(09).
008000     05  FILLER                   PIC X(11).
008100
008200* CALL-SEQUENCE COUNTER GIVEN A BYTE-LEVEL PARTS REDEFINE SO A
008300* FUTURE DIAGNOSTIC DISPLAY CAN SNAP OFF THE RAW BINARY BYTES
008400* WITHOUT DISTURBING THE COMP FIELD ITSELF.
008500 01  WS-N-CALL-SEQ-R REDEFINES WS-N-CALL-SEQ.
008600     05  WS-C-CALL-SEQ-BYTES      PIC X(02).
008700
008800 EJECT
008900 LINKAGE SECTION.
009000*****************
009100 COPY VPCN.
009200 EJECT
009300*******************************************
009400 PROCEDURE DIVISION USING WK-C-VPCN-RECORD.
009500*******************************************
009600 MAIN-MODULE.
009700     ADD     1 TO WS-N-CALL-SEQ.
009800     PERFORM A000-OPEN-FILES
009900        THRU A099-OPEN-FILES-EX.
010000     PERFORM B000-MAIN-PROCESSING
010100        THRU B999-MAIN-PROCESSING-EX.
010200     PERFORM Z000-END-PROGRAM-ROUTINE
010300        THRU Z999-END-PROGRAM-ROUTINE-EX.
010400     GOBACK.
010500
010600 EJECT
010700*-------------------------------------------------------------*
010800 A000-OPEN-FILES.
010900*-------------------------------------------------------------*
011000     OPEN    I-O TFSPAYM.
011100     IF      NOT WK-C-SUCCESSFUL
011200             DISPLAY "TRFVPCN  - OPEN FILE ERROR - TFSPAYM"
011300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400             GO TO Y900-ABNORMAL-TERMINATION.
011500
011600 A099-OPEN-FILES-EX.
011700     EXIT.
011800
011900*-------------------------------------------------------------*
012000 B000-MAIN-PROCESSING.
012100*-------------------------------------------------------------*
012200     INITIALIZE             WK-C-VPCN-OUTPUT.
012300     MOVE    WK-C-VPCN-PAY-ID TO WS-C-KEY-WORK.
012400     MOVE    "CANCELLED"      TO WS-C-STATUS-WORK-TEXT9.
012500
012600     PERFORM C100-CHECK-CANCELLABLE
012700        THRU C199-CHECK-CANCELLABLE-EX.
012800     IF      WK-C-VPCN-ERROR-CD NOT = SPACES
012900             GO TO B999-MAIN-PROCESSING-EX.
013000
013100     PERFORM C200-CANCEL-PAYMENT
013200        THRU C299-CANCEL-PAYMENT-EX.
013300
013400 B999-MAIN-PROCESSING-EX.
013500     EXIT.
013600
013700*-------------------------------------------------------------*
013800* C100-CHECK-CANCELLABLE - LOAD THE PAYMENT (SUP0105 - PAYMENT-
013900*                          NOT-FOUND) AND VERIFY IT IS PENDING
014000*                          OR PROCESSING (SUP0106 - INVALID-
014100*                          STATE).
014200*-------------------------------------------------------------*
014300 C100-CHECK-CANCELLABLE.
014400*-------------------------------------------------------------*
014500     MOVE    WK-C-VPCN-PAY-ID TO TFSPAYM-PAY-ID.
014600     READ    TFSPAYM KEY IS EXTERNALLY-DESCRIBED-KEY.
014700
014800     IF      WK-C-RECORD-NOT-FOUND
014900             MOVE "SUP0105" TO WK-C-VPCN-ERROR-CD
015000             GO TO C199-CHECK-CANCELLABLE-EX.
015100
015200     IF      NOT WK-C-SUCCESSFUL
015300             DISPLAY "TRFVPCN  - READ FILE ERROR - TFSPAYM"
015400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500             GO TO Y900-ABNORMAL-TERMINATION.
015600
015700     IF      NOT PAY-IS-PENDING
015800                AND NOT PAY-IS-PROCESSING
015900             MOVE "SUP0106" TO WK-C-VPCN-ERROR-CD.
016000
016100 C199-CHECK-CANCELLABLE-EX.
016200     EXIT.
016300
016400*-------------------------------------------------------------*
016500 C200-CANCEL-PAYMENT.
016600*-------------------------------------------------------------*
016700     MOVE    WS-C-STATUS-WORK TO PAY-STATUS.
016800
016900     REWRITE TFSPAYM-REC-1.
017000     IF      NOT WK-C-SUCCESSFUL
017100             DISPLAY "TRFVPCN  - REWRITE ERROR - TFSPAYM"
017200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300             GO TO Y900-ABNORMAL-TERMINATION.
017400
017500 C299-CANCEL-PAYMENT-EX.
017600     EXIT.
017700
017800 Y900-ABNORMAL-TERMINATION.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z999-END-PROGRAM-ROUTINE-EX.
018100     EXIT PROGRAM.
018200
018300*-------------------------------------------------------------*
018400 Z000-END-PROGRAM-ROUTINE.
018500*-------------------------------------------------------------*
018600     CLOSE   TFSPAYM.
018700     IF      NOT WK-C-SUCCESSFUL
018800             DISPLAY "TRFVPCN  - CLOSE FILE ERROR - TFSPAYM"
018900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019000
019100 Z999-END-PROGRAM-ROUTINE-EX.
019200     EXIT.
019300
019400******************************************************************
019500*************** END OF PROGRAM SOURCE - TRFVPCN ***************
019600******************************************************************
